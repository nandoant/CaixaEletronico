000100******************************************************************
000200* FECHA       : 03/03/1993                                       *
000300* PROGRAMADOR : ROSANA MOTA VIEIRA (RMV)                         *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXPARBAT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTA UMA PARCELA AVULSA DE PAGAMENTO AGENDADO,  *
000800*             : INFORMADA POR CARTAO DE ENTRADA (SYSIN) COM O    *
000900*             : ID DO AGENDAMENTO. DEBITA A CONTA ORIGEM, AVANCA *
001000*             : O CALENDARIO DO AGENDAMENTO E GRAVA O DIARIO     *
001100* ARCHIVOS    : PAGAMENTOS-AGENDADOS=A,CONTAS=A,OPERACOES=A      *
001200* ACCION (ES) : A=ACTUALIZA                                      *
001300* PROGRAMA(S) : CXPARST                                          *
001400* INSTALADO   : 03/03/1993                                       *
001500* BPM/RATIONAL: 241500                                           *
001600******************************************************************
001700*                    R E G I S T R O   D E   C A M B I O S       *
001800******************************************************************
001900* 03/03/1993 RMV 241500 VERSION INICIAL - POSTA UMA PARCELA      *
002000*                       AVULSA VIA CARTAO DE ENTRADA             *
002100* 17/12/1998 RMV 241818 REVISION FIN DE SIGLO: OPE-DH-ANO E      *
002200*                       WKS-HOJE-ANO AMPLIADOS A 4 DIGITOS       *
002300* 09/07/2009 RMV 242150 SE AGREGA REJEICAO SE O AGENDAMENTO NAO  *
002400*                       ESTA ATIVO, ANTES DE TENTAR DEBITAR      *
002500* 14/04/2017 JPQ 242453 SE AGREGA CONTAGEM DE REGISTROS PARA     *
002600*                       GERAR O PROXIMO ID-OPERACAO              *
002700* 30/01/2023 JPQ 243033 AJUSTE NO LAYOUT DO CARTAO DE ENTRADA    *
002800*                       PARA INCLUIR O LOGIN DO USUARIO ATOR     *
002810* 18/11/2024 JPQ 243114 CORRECAO: WKS-HOJE-DATA-HORA (9(08)9(06))*
002820*                       RECEBIA O ACCEPT DA DATA (8 DIGITOS) NO  *
002830*                       LADO DIREITO DO CAMPO DE 14 DIGITOS,     *
002840*                       DESLOCANDO O ANO/MES/DIA DO DIARIO DE    *
002850*                       CADA PARCELA POSTADA. CAMPO SEPARADO EM  *
002860*                       WKS-HOJE-DATA (8) E WKS-HOJE-HORA (6),   *
002870*                       CADA QUAL COM SEU PROPRIO ACCEPT         *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                     CXPARBAT.
003200 AUTHOR.                         ROSANA MOTA VIEIRA.
003300 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003400 DATE-WRITTEN.                   03/03/1993.
003500 DATE-COMPILED.                  03/03/1993.
003600 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PAGAMENTOS-AGENDADOS ASSIGN TO PAGAMTOS
004600            ORGANIZATION  IS RELATIVE
004700            ACCESS        IS RANDOM
004800            RELATIVE KEY  IS WKS-PAGTOS-CHAVE
004900            FILE STATUS   IS FS-PAGTOS
005000                             FSE-PAGTOS.
005100
005200     SELECT CONTAS ASSIGN TO CONTAS
005300            ORGANIZATION  IS RELATIVE
005400            ACCESS        IS RANDOM
005500            RELATIVE KEY  IS WKS-CONTAS-CHAVE
005600            FILE STATUS   IS FS-CONTAS
005700                             FSE-CONTAS.
005800
005900     SELECT OPERACOES ASSIGN TO OPERACOES
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            ACCESS        IS SEQUENTIAL
006200            FILE STATUS   IS FS-OPERACOES
006300                             FSE-OPERACOES.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006900******************************************************************
007000*   MAESTRO DE PAGAMENTOS AGENDADOS
007100 FD  PAGAMENTOS-AGENDADOS.
007200     COPY CXPAGM.
007300*   MAESTRO DE CUENTAS
007400 FD  CONTAS.
007500     COPY CXCTAM.
007600*   DIARIO DE OPERACOES
007700 FD  OPERACOES.
007800     COPY CXOPEJ.
007900
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008300******************************************************************
008400 01  WKS-FS-STATUS.
008500     05  FS-PAGTOS                PIC 9(02) VALUE ZEROS.
008600     05  FSE-PAGTOS.
008700         10  FSE-PAGTOS-RETURN    PIC S9(04) COMP-5 VALUE 0.
008800         10  FSE-PAGTOS-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
008900         10  FSE-PAGTOS-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
009000     05  FS-CONTAS                PIC 9(02) VALUE ZEROS.
009100     05  FSE-CONTAS.
009200         10  FSE-CONTAS-RETURN    PIC S9(04) COMP-5 VALUE 0.
009300         10  FSE-CONTAS-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
009400         10  FSE-CONTAS-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
009500     05  FS-OPERACOES             PIC 9(02) VALUE ZEROS.
009600     05  FSE-OPERACOES.
009700         10  FSE-OPER-RETURN      PIC S9(04) COMP-5 VALUE 0.
009800         10  FSE-OPER-FUNCTION    PIC S9(04) COMP-5 VALUE 0.
009900         10  FSE-OPER-FEEDBK      PIC S9(04) COMP-5 VALUE 0.
010000     05  WKS-PAGTOS-CHAVE         PIC 9(09) COMP VALUE ZEROS.
010100     05  WKS-CONTAS-CHAVE         PIC 9(09) COMP VALUE ZEROS.
010200     05  FILLER                   PIC X(03) VALUE SPACES.
010300
010400     COPY CXERRW.
010500
010600******************************************************************
010700*              CARTAO DE ENTRADA (SYSIN) DA PARCELA AVULSA       *
010800******************************************************************
010900 01  WKS-CARTAO-ENTRADA.
011000     05  CE-ID-PAGAMENTO          PIC 9(09).
011100     05  CE-USUARIO-LOGIN         PIC X(50).
011200     05  FILLER                   PIC X(03).
011300
011400******************************************************************
011500*              VARIAVEIS DE TRABALHO DO PROGRAMA                 *
011600******************************************************************
011700 01  WKS-PARBAT-VARIAVEIS.
011800     05  WKS-CONTADOR-OPERACOES   PIC 9(09) COMP VALUE ZEROS.
011900     05  WKS-CONTADOR-OPERACOES-R REDEFINES
012000                                  WKS-CONTADOR-OPERACOES
012100                                  PIC X(09).
012200     05  WKS-EOF-OPERACOES        PIC X(01) VALUE 'N'.
012300         88  FIM-OPERACOES                  VALUE 'S'.
012400     05  WKS-COD-RETORNO-ABEND    PIC 9(02) VALUE ZEROS.
012500     05  FILLER                   PIC X(03) VALUE SPACES.
012600
012700******************************************************************
012800*              DATA E HORA DO SISTEMA PARA O DIARIO              *
012900******************************************************************
013000 01  WKS-HOJE-VARIAVEIS.
013010*    18/11/2024 JPQ - DATA E HORA SEPARADAS EM CAMPOS PROPRIOS
013020*    (VER REGISTRO DE CAMBIOS) PARA NAO ESTOURAR O ACCEPT DA
013030*    DATA PARA O LADO ERRADO DE UM CAMPO COMBINADO
013100     05  WKS-HOJE-DATA            PIC 9(08) VALUE ZEROS.
013110     05  WKS-HOJE-DATA-R REDEFINES WKS-HOJE-DATA.
013300         10  WKS-HOJE-ANO         PIC 9(04).
013400         10  WKS-HOJE-MES         PIC 9(02).
013500         10  WKS-HOJE-DIA         PIC 9(02).
013510     05  WKS-HOJE-HORA            PIC 9(06) VALUE ZEROS.
013520     05  WKS-HOJE-HORA-R REDEFINES WKS-HOJE-HORA.
013600         10  WKS-HOJE-HOR         PIC 9(02).
013700         10  WKS-HOJE-MIN         PIC 9(02).
013800         10  WKS-HOJE-SEG         PIC 9(02).
013900     05  FILLER                   PIC X(01) VALUE SPACES.
014000
014100******************************************************************
014200*              LINKAGE PARA CXPARST                              *
014300******************************************************************
014400 01  WKS-PARST-FUNCAO             PIC X(10).
014500 01  WKS-PARST-VALOR-PARCELA      PIC S9(08)V99.
014600 01  WKS-PARST-VALOR-PARCELA-R REDEFINES
014700                                  WKS-PARST-VALOR-PARCELA.
014800     05  WKS-PVP-INTEIRO          PIC S9(08).
014900     05  WKS-PVP-CENTAVOS         PIC 9(02).
015000 01  WKS-PARST-SALDO-ANTES        PIC S9(08)V99.
015100 01  WKS-PARST-COD-RETORNO        PIC 9(02).
015200 01  WKS-PARST-MENSAGEM           PIC X(40).
015300
015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************
015700*               S E C C I O N    P R I N C I P A L
015800******************************************************************
015900 000-MAIN SECTION.
016000     PERFORM 100-ABERTURA-ARCHIVOS
016100     PERFORM 200-LE-CARTAO-E-VALIDA
016200     IF WKS-COD-RETORNO-ABEND = ZEROS
016300        PERFORM 300-POSTA-PARCELA
016400     END-IF
016500     PERFORM 900-FECHA-ARCHIVOS
016600     STOP RUN.
016700 000-MAIN-E. EXIT.
016800
016900*          ----- 100 ABRE OS ARCHIVOS DO PROGRAMA -----
017000 100-ABERTURA-ARCHIVOS SECTION.
017100     MOVE 'CXPARBAT' TO WKS-DIAG-PROGRAMA
017200     OPEN I-O CONTAS PAGAMENTOS-AGENDADOS
017300     IF FS-CONTAS NOT EQUAL 0 AND 97
017400        MOVE 'OPEN'    TO WKS-DIAG-ACAO
017500        MOVE 'CONTAS'  TO WKS-DIAG-ARQUIVO-NOME
017600        MOVE SPACES    TO WKS-DIAG-CHAVE
017700        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
017800                             WKS-DIAG-ARQUIVO-NOME
017900                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
018000                             FS-CONTAS FSE-CONTAS-FEEDBK
018100        MOVE 91 TO WKS-COD-RETORNO-ABEND
018200     END-IF
018300     IF FS-PAGTOS NOT EQUAL 0 AND 97
018400        MOVE 'OPEN'     TO WKS-DIAG-ACAO
018500        MOVE 'PAGAMTOS' TO WKS-DIAG-ARQUIVO-NOME
018600        MOVE SPACES     TO WKS-DIAG-CHAVE
018700        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
018800                             WKS-DIAG-ARQUIVO-NOME
018900                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
019000                             FS-PAGTOS FSE-PAGTOS-FEEDBK
019100        MOVE 91 TO WKS-COD-RETORNO-ABEND
019200     END-IF
019300     IF WKS-COD-RETORNO-ABEND = ZEROS
019400        PERFORM 120-CONTA-OPERACOES-EXISTENTES
019500     END-IF.
019600 100-ABERTURA-ARCHIVOS-E. EXIT.
019700
019800*          ----- 120 CONTA OS REGISTROS DE OPERACOES -----
019900* 14/04/2017 JPQ - USADO PARA GERAR O PROXIMO ID-OPERACAO
020000 120-CONTA-OPERACOES-EXISTENTES SECTION.
020100     MOVE ZEROS TO WKS-CONTADOR-OPERACOES
020200     OPEN INPUT OPERACOES
020300     MOVE 'N' TO WKS-EOF-OPERACOES
020400     PERFORM 130-LE-OPERACAO-CONTADOR UNTIL FIM-OPERACOES
020500     CLOSE OPERACOES.
020600 120-CONTA-OPERACOES-EXISTENTES-E. EXIT.
020700
020800 130-LE-OPERACAO-CONTADOR SECTION.
020900     READ OPERACOES NEXT RECORD
021000         AT END
021100            MOVE 'S' TO WKS-EOF-OPERACOES
021200         NOT AT END
021300            ADD 1 TO WKS-CONTADOR-OPERACOES
021400     END-READ.
021500 130-LE-OPERACAO-CONTADOR-E. EXIT.
021600
021700*          ----- 200 LE O CARTAO DE ENTRADA E VALIDA -----
021800 200-LE-CARTAO-E-VALIDA SECTION.
021900     ACCEPT WKS-CARTAO-ENTRADA FROM SYSIN
022000     MOVE CE-ID-PAGAMENTO TO WKS-PAGTOS-CHAVE
022100     READ PAGAMENTOS-AGENDADOS
022200         INVALID KEY
022300            MOVE 'AGENDAMENTO NAO ENCONTRADO'
022400                 TO WKS-DIAG-CHAVE
022500            MOVE 91 TO WKS-COD-RETORNO-ABEND
022600            DISPLAY '*** CXPARBAT - AGENDAMENTO NAO'
022700                    ' ENCONTRADO: ' CE-ID-PAGAMENTO
022800                    UPON CONSOLE
022900     END-READ
023000     IF WKS-COD-RETORNO-ABEND = ZEROS
023100        MOVE PAG-ID-CONTA-ORIGEM TO WKS-CONTAS-CHAVE
023200        READ CONTAS
023300            INVALID KEY
023400               MOVE 'CONTA ORIGEM NAO ENCONTRADA'
023500                    TO WKS-DIAG-CHAVE
023600               MOVE 91 TO WKS-COD-RETORNO-ABEND
023700               DISPLAY '*** CXPARBAT - CONTA ORIGEM NAO'
023800                       ' ENCONTRADA: ' PAG-ID-CONTA-ORIGEM
023900                       UPON CONSOLE
024000        END-READ
024100     END-IF.
024200 200-LE-CARTAO-E-VALIDA-E. EXIT.
024300
024400*          ----- 300 POSTA A PARCELA -----
024500 300-POSTA-PARCELA SECTION.
024600     MOVE 'PARCELA' TO WKS-PARST-FUNCAO
024700     CALL 'CXPARST' USING WKS-PARST-FUNCAO
024800                          REG-PAGAMENTO REG-CONTA
024900                          WKS-PARST-VALOR-PARCELA
025000                          WKS-PARST-SALDO-ANTES
025100                          WKS-PARST-COD-RETORNO
025200                          WKS-PARST-MENSAGEM
025300     IF WKS-PARST-COD-RETORNO NOT = ZEROS
025400        MOVE 93 TO WKS-COD-RETORNO-ABEND
025500        DISPLAY '*** CXPARBAT - ' WKS-PARST-MENSAGEM
025600                UPON CONSOLE
025700     ELSE
025800        MOVE PAG-ID-PAGAMENTO TO WKS-PAGTOS-CHAVE
025900        REWRITE REG-PAGAMENTO
026000           INVALID KEY
026100              DISPLAY '*** CXPARBAT - ERRO NO REWRITE DE'
026200                      ' PAGAMENTOS-AGENDADOS' UPON CONSOLE
026300        END-REWRITE
026400        MOVE CTA-ID-CONTA TO WKS-CONTAS-CHAVE
026500        REWRITE REG-CONTA
026600           INVALID KEY
026700              DISPLAY '*** CXPARBAT - ERRO NO REWRITE DE'
026800                      ' CONTAS' UPON CONSOLE
026900        END-REWRITE
027000        PERFORM 400-GRAVA-OPERACAO
027100     END-IF.
027200 300-POSTA-PARCELA-E. EXIT.
027300
027400*          ----- 400 GRAVA O REGISTRO NO DIARIO -----
027500 400-GRAVA-OPERACAO SECTION.
027600     ACCEPT WKS-HOJE-DATA      FROM DATE YYYYMMDD
027700     ACCEPT WKS-HOJE-HORA      FROM TIME
027800     ADD 1 TO WKS-CONTADOR-OPERACOES
027900     MOVE WKS-CONTADOR-OPERACOES TO OPE-ID-OPERACAO
028000     SET  OPE-TIPO-PARCELA       TO TRUE
028100     MOVE PAG-ID-CONTA-ORIGEM    TO OPE-ID-CONTA-ORIGEM
028200     MOVE ZEROS                  TO OPE-ID-CONTA-DESTINO
028300     MOVE WKS-PARST-VALOR-PARCELA TO OPE-VALOR
028400     MOVE WKS-HOJE-ANO           TO OPE-DH-ANO
028500     MOVE WKS-HOJE-MES           TO OPE-DH-MES
028600     MOVE WKS-HOJE-DIA           TO OPE-DH-DIA
028700     MOVE WKS-HOJE-HOR           TO OPE-DH-HOR
028800     MOVE WKS-HOJE-MIN           TO OPE-DH-MIN
028900     MOVE WKS-HOJE-SEG           TO OPE-DH-SEG
029000     MOVE CE-USUARIO-LOGIN       TO OPE-USUARIO-RESPONSAVEL
029100     SET  OPE-DESFEITA-NAO       TO TRUE
029200     MOVE WKS-PARST-SALDO-ANTES  TO OPE-SALDO-ORIGEM-ANTES
029300     MOVE ZEROS                  TO OPE-SALDO-DESTINO-ANTES
029400     MOVE ZEROS                  TO OPE-MEMENTO-COFRE
029500     OPEN EXTEND OPERACOES
029600     WRITE REG-OPERACAO
029700     CLOSE OPERACOES
029800     DISPLAY 'CXPARBAT - PARCELA POSTADA, OPERACAO No. '
029900             OPE-ID-OPERACAO UPON CONSOLE.
030000 400-GRAVA-OPERACAO-E. EXIT.
030100
030200*          ----- 900 FECHA OS ARCHIVOS DO PROGRAMA -----
030300 900-FECHA-ARCHIVOS SECTION.
030400     CLOSE CONTAS PAGAMENTOS-AGENDADOS
030500     MOVE WKS-COD-RETORNO-ABEND TO RETURN-CODE.
030600 900-FECHA-ARCHIVOS-E. EXIT.
