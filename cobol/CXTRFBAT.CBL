000100******************************************************************
000200* FECHA       : 12/06/1990                                       *
000300* PROGRAMADOR : LUCAS AZEVEDO CORREA (LAC)                       *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXTRFBAT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTA UMA TRANSFERENCIA ENTRE DUAS CONTAS        *
000800*             : INFORMADA POR CARTAO DE ENTRADA (SYSIN): DEBITA  *
000900*             : A CONTA ORIGEM, CREDITA A CONTA DESTINO E GRAVA  *
001000*             : O REGISTRO DE OPERACAO COM O MEMENTO DE AMBOS OS *
001100*             : SALDOS PARA PERMITIR O DESFAZER POSTERIOR. A     *
001200*             : TRANSFERENCIA NAO TOCA O COFRE GLOBAL DE CEDULAS *
001300* ARCHIVOS    : CONTAS=A,USUARIOS=C,OPERACOES=A                  *
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001500* PROGRAMA(S) : CXACTSRV                                         *
001600* INSTALADO   : 12/06/1990                                       *
001700* BPM/RATIONAL: 241320                                           *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 12/06/1990 LAC 241320 VERSION INICIAL - TRANSFERENCIA ENTRE    *
002200*                       DUAS CONTAS COM DIARIO DE OPERACAO       *
002300* 16/01/1994 LAC 241532 SE AGREGA A VALIDACAO DE AUTORIZACAO     *
002400*                       CONTRA A CONTA ORIGEM                    *
002500* 15/12/1998 LAC 241817 REVISION FIN DE SIGLO: OPE-DH-ANO E      *
002600*                       WKS-HOJE-ANO AMPLIADOS A 4 DIGITOS       *
002700* 14/04/2017 RMV 242452 SE AGREGA CONTAGEM DE REGISTROS PARA     *
002800*                       GERAR O PROXIMO ID-OPERACAO              *
002900* 30/01/2023 JPQ 243032 AJUSTE NO LAYOUT DO CARTAO DE ENTRADA    *
003000*                       PARA INCLUIR O LOGIN DO USUARIO ATOR     *
003010* 18/11/2024 JPQ 243112 CORRECAO: WKS-HOJE-DATA-HORA (9(08)9(06))*
003020*                       RECEBIA O ACCEPT DA DATA (8 DIGITOS) NO  *
003030*                       LADO DIREITO DO CAMPO DE 14 DIGITOS,     *
003040*                       DESLOCANDO O ANO/MES/DIA DO DIARIO (AS   *
003050*                       DUAS PONTAS DA TRANSFERENCIA). CAMPO     *
003060*                       SEPARADO EM WKS-HOJE-DATA (8) E          *
003070*                       WKS-HOJE-HORA (6), CADA QUAL COM SEU     *
003080*                       PROPRIO ACCEPT, COMO EM CXAGDLOT         *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                     CXTRFBAT.
003400 AUTHOR.                         LUCAS AZEVEDO CORREA.
003500 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003600 DATE-WRITTEN.                   12/06/1990.
003700 DATE-COMPILED.                  12/06/1990.
003800 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CONTAS ASSIGN TO CONTAS
004800            ORGANIZATION  IS RELATIVE
004900            ACCESS        IS RANDOM
005000            RELATIVE KEY  IS WKS-CONTAS-CHAVE
005100            FILE STATUS   IS FS-CONTAS
005200                             FSE-CONTAS.
005300
005400     SELECT USUARIOS ASSIGN TO USUARIOS
005500            ORGANIZATION  IS SEQUENTIAL
005600            ACCESS        IS SEQUENTIAL
005700            FILE STATUS   IS FS-USUARIOS
005800                             FSE-USUARIOS.
005900
006000     SELECT OPERACOES ASSIGN TO OPERACOES
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            ACCESS        IS SEQUENTIAL
006300            FILE STATUS   IS FS-OPERACOES
006400                             FSE-OPERACOES.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007000******************************************************************
007100*   MAESTRO DE CUENTAS
007200 FD  CONTAS.
007300     COPY CXCTAM.
007400*   MAESTRO DE USUARIOS
007500 FD  USUARIOS.
007600     COPY CXUSRM.
007700*   DIARIO DE OPERACOES
007800 FD  OPERACOES.
007900     COPY CXOPEJ.
008000
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008400******************************************************************
008500 01  WKS-FS-STATUS.
008600     05  FS-CONTAS               PIC 9(02) VALUE ZEROS.
008700     05  FSE-CONTAS.
008800         10  FSE-CONTAS-RETURN   PIC S9(04) COMP-5 VALUE 0.
008900         10  FSE-CONTAS-FUNCTION PIC S9(04) COMP-5 VALUE 0.
009000         10  FSE-CONTAS-FEEDBK   PIC S9(04) COMP-5 VALUE 0.
009100     05  FS-USUARIOS             PIC 9(02) VALUE ZEROS.
009200     05  FSE-USUARIOS.
009300         10  FSE-USUAR-RETURN    PIC S9(04) COMP-5 VALUE 0.
009400         10  FSE-USUAR-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
009500         10  FSE-USUAR-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
009600     05  FS-OPERACOES            PIC 9(02) VALUE ZEROS.
009700     05  FSE-OPERACOES.
009800         10  FSE-OPER-RETURN     PIC S9(04) COMP-5 VALUE 0.
009900         10  FSE-OPER-FUNCTION   PIC S9(04) COMP-5 VALUE 0.
010000         10  FSE-OPER-FEEDBK     PIC S9(04) COMP-5 VALUE 0.
010100     05  WKS-CONTAS-CHAVE        PIC 9(09) COMP VALUE ZEROS.
010200     05  FILLER                  PIC X(03) VALUE SPACES.
010300
010400     COPY CXERRW.
010500
010600******************************************************************
010700*              CARTAO DE ENTRADA (SYSIN) DA TRANSFERENCIA        *
010800******************************************************************
010900 01  WKS-CARTAO-ENTRADA.
011000     05  CE-ID-CONTA-ORIGEM       PIC 9(09).
011100     05  CE-ID-CONTA-DESTINO      PIC 9(09).
011200     05  CE-VALOR                 PIC S9(08)V99.
011300     05  CE-ATOR-ID-USUARIO       PIC 9(09).
011400     05  CE-USUARIO-LOGIN         PIC X(50).
011500     05  FILLER                   PIC X(03).
011600
011700******************************************************************
011800*              CONTA DESTINO EM MEMORIA (REGISTRO ORIGEM         *
011900*              PERMANECE NA AREA DE ARQUIVO REG-CONTA)           *
012000******************************************************************
012100 01  WKS-CONTA-DESTINO.
012200     05  DES-ID-CONTA            PIC 9(09).
012300     05  DES-TITULAR             PIC X(100).
012400     05  DES-SALDO               PIC S9(08)V99.
012500     05  DES-SALDO-R REDEFINES DES-SALDO
012600                                  PIC S9(10).
012700     05  DES-NUMERO-CONTA        PIC X(20).
012800     05  DES-ID-USUARIO          PIC 9(09).
012900     05  FILLER                  PIC X(02).
013000
013100******************************************************************
013200*              VARIAVEIS DE TRABALHO DO PROGRAMA                 *
013300******************************************************************
013400 01  WKS-TRFBAT-VARIAVEIS.
013500     05  WKS-SALDO-ORIGEM-ANTES   PIC S9(08)V99 VALUE ZEROS.
013600     05  WKS-SALDO-DESTINO-ANTES  PIC S9(08)V99 VALUE ZEROS.
013700     05  WKS-SALDOS-ANTES-R REDEFINES
013800                                  WKS-SALDO-DESTINO-ANTES
013900                                  PIC S9(10).
014000     05  WKS-CONTADOR-OPERACOES   PIC 9(09) COMP VALUE ZEROS.
014100     05  WKS-CONTADOR-OPERACOES-R REDEFINES
014200                                  WKS-CONTADOR-OPERACOES
014300                                  PIC X(09).
014400     05  WKS-EOF-OPERACOES        PIC X(01) VALUE 'N'.
014500         88  FIM-OPERACOES                  VALUE 'S'.
014600     05  WKS-ACHOU-USUARIO        PIC X(01) VALUE 'N'.
014700         88  ACHOU-USUARIO                  VALUE 'S'.
014800     05  WKS-USUARIO-AUTORIZADO   PIC X(01) VALUE 'N'.
014900         88  USUARIO-AUTORIZADO             VALUE 'S'.
015000     05  WKS-EOF-USUARIOS         PIC X(01) VALUE 'N'.
015100         88  FIM-USUARIOS                   VALUE 'S'.
015200     05  WKS-COD-RETORNO-ABEND    PIC 9(02) VALUE ZEROS.
015300     05  FILLER                   PIC X(03) VALUE SPACES.
015400
015500******************************************************************
015600*              DATA E HORA DO SISTEMA PARA O DIARIO              *
015700******************************************************************
015800 01  WKS-HOJE-VARIAVEIS.
015810*    18/11/2024 JPQ - DATA E HORA SEPARADAS EM CAMPOS PROPRIOS
015820*    (VER REGISTRO DE CAMBIOS) PARA NAO ESTOURAR O ACCEPT DA
015830*    DATA PARA O LADO ERRADO DE UM CAMPO COMBINADO
015900     05  WKS-HOJE-DATA            PIC 9(08) VALUE ZEROS.
015910     05  WKS-HOJE-DATA-R REDEFINES WKS-HOJE-DATA.
016100         10  WKS-HOJE-ANO         PIC 9(04).
016200         10  WKS-HOJE-MES         PIC 9(02).
016300         10  WKS-HOJE-DIA         PIC 9(02).
016310     05  WKS-HOJE-HORA            PIC 9(06) VALUE ZEROS.
016320     05  WKS-HOJE-HORA-R REDEFINES WKS-HOJE-HORA.
016400         10  WKS-HOJE-HOR         PIC 9(02).
016500         10  WKS-HOJE-MIN         PIC 9(02).
016600         10  WKS-HOJE-SEG         PIC 9(02).
016700     05  FILLER                   PIC X(01) VALUE SPACES.
016800
016900******************************************************************
017000*              LINKAGE PARA CXACTSRV                             *
017100******************************************************************
017200 01  WKS-ACTSRV-FUNCAO            PIC X(10).
017300 01  WKS-ACTSRV-VALOR             PIC S9(08)V99.
017400 01  WKS-ACTSRV-QTD-CEDULA        PIC 9(07) COMP.
017500 01  WKS-ACTSRV-COD-RETORNO       PIC 9(02).
017600 01  WKS-ACTSRV-MENSAGEM          PIC X(40).
017700 01  WKS-ACTSRV-ESTOQUE-NULO      PIC X(15) VALUE SPACES.
017800
017900******************************************************************
018000 PROCEDURE DIVISION.
018100******************************************************************
018200*               S E C C I O N    P R I N C I P A L
018300******************************************************************
018400 000-MAIN SECTION.
018500     PERFORM 100-ABERTURA-ARCHIVOS
018600     PERFORM 200-LE-CARTAO-E-VALIDA
018700     IF WKS-COD-RETORNO-ABEND = ZEROS
018800        PERFORM 300-POSTA-TRANSFERENCIA
018900     END-IF
019000     PERFORM 900-FECHA-ARCHIVOS
019100     STOP RUN.
019200 000-MAIN-E. EXIT.
019300
019400*          ----- 100 ABRE OS ARCHIVOS DO PROGRAMA -----
019500 100-ABERTURA-ARCHIVOS SECTION.
019600     MOVE 'CXTRFBAT' TO WKS-DIAG-PROGRAMA
019700     OPEN I-O   CONTAS
019800          INPUT  USUARIOS
019900     IF FS-CONTAS NOT EQUAL 0 AND 97
020000        MOVE 'OPEN'    TO WKS-DIAG-ACAO
020100        MOVE 'CONTAS'  TO WKS-DIAG-ARQUIVO-NOME
020200        MOVE SPACES    TO WKS-DIAG-CHAVE
020300        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
020400                             WKS-DIAG-ARQUIVO-NOME
020500                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
020600                             FS-CONTAS FSE-CONTAS-FEEDBK
020700        MOVE 91 TO WKS-COD-RETORNO-ABEND
020800     END-IF
020900     IF FS-USUARIOS NOT EQUAL 0 AND 97
021000        MOVE 'OPEN'     TO WKS-DIAG-ACAO
021100        MOVE 'USUARIOS' TO WKS-DIAG-ARQUIVO-NOME
021200        MOVE SPACES     TO WKS-DIAG-CHAVE
021300        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
021400                             WKS-DIAG-ARQUIVO-NOME
021500                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
021600                             FS-USUARIOS FSE-USUAR-FEEDBK
021700        MOVE 91 TO WKS-COD-RETORNO-ABEND
021800     END-IF
021900     IF WKS-COD-RETORNO-ABEND = ZEROS
022000        PERFORM 120-CONTA-OPERACOES-EXISTENTES
022100     END-IF.
022200 100-ABERTURA-ARCHIVOS-E. EXIT.
022300
022400*          ----- 120 CONTA OS REGISTROS DE OPERACOES -----
022500* 14/04/2017 RMV - USADO PARA GERAR O PROXIMO ID-OPERACAO
022600 120-CONTA-OPERACOES-EXISTENTES SECTION.
022700     MOVE ZEROS TO WKS-CONTADOR-OPERACOES
022800     OPEN INPUT OPERACOES
022900     MOVE 'N' TO WKS-EOF-OPERACOES
023000     PERFORM 130-LE-OPERACAO-CONTADOR UNTIL FIM-OPERACOES
023100     CLOSE OPERACOES.
023200 120-CONTA-OPERACOES-EXISTENTES-E. EXIT.
023300
023400 130-LE-OPERACAO-CONTADOR SECTION.
023500     READ OPERACOES NEXT RECORD
023600         AT END
023700            MOVE 'S' TO WKS-EOF-OPERACOES
023800         NOT AT END
023900            ADD 1 TO WKS-CONTADOR-OPERACOES
024000     END-READ.
024100 130-LE-OPERACAO-CONTADOR-E. EXIT.
024200
024300*          ----- 200 LE O CARTAO DE ENTRADA E VALIDA -----
024400 200-LE-CARTAO-E-VALIDA SECTION.
024500     ACCEPT WKS-CARTAO-ENTRADA FROM SYSIN
024600     MOVE CE-ID-CONTA-ORIGEM TO WKS-CONTAS-CHAVE
024700     READ CONTAS
024800         INVALID KEY
024900            MOVE 'CONTA ORIGEM NAO ENCONTRADA'
025000                 TO WKS-DIAG-CHAVE
025100            MOVE 91 TO WKS-COD-RETORNO-ABEND
025200            DISPLAY '*** CXTRFBAT - CONTA ORIGEM NAO'
025300                    ' ENCONTRADA: ' CE-ID-CONTA-ORIGEM
025400                    UPON CONSOLE
025500     END-READ
025600     IF WKS-COD-RETORNO-ABEND = ZEROS
025700        PERFORM 210-VALIDA-AUTORIZACAO
025800     END-IF
025900     IF WKS-COD-RETORNO-ABEND = ZEROS
026000        IF CTA-SALDO < CE-VALOR
026100           MOVE 93 TO WKS-COD-RETORNO-ABEND
026200           DISPLAY '*** CXTRFBAT - SALDO INSUFICIENTE NA'
026300                   ' CONTA ORIGEM: ' CE-ID-CONTA-ORIGEM
026400                   UPON CONSOLE
026500        END-IF
026600     END-IF
026700     IF WKS-COD-RETORNO-ABEND = ZEROS
026800        PERFORM 230-LE-CONTA-DESTINO
026900     END-IF.
027000 200-LE-CARTAO-E-VALIDA-E. EXIT.
027100
027200*          ----- 210 VALIDA A AUTORIZACAO DO ATOR -----
027300* 16/01/1994 LAC - VALIDADO CONTRA A CONTA ORIGEM, TITULAR
027400*                  OU ADMIN, SENAO REJEITA
027500 210-VALIDA-AUTORIZACAO SECTION.
027600     IF CE-ATOR-ID-USUARIO = ZEROS
027700        SET USUARIO-AUTORIZADO TO TRUE
027800     ELSE
027900        MOVE 'N' TO WKS-EOF-USUARIOS
028000        MOVE 'N' TO WKS-ACHOU-USUARIO
028100        MOVE 'N' TO WKS-USUARIO-AUTORIZADO
028200        PERFORM 220-PROCURA-USUARIO-ATOR UNTIL FIM-USUARIOS
028300                                          OR ACHOU-USUARIO
028400        IF NOT USUARIO-AUTORIZADO
028500           MOVE 92 TO WKS-COD-RETORNO-ABEND
028600           DISPLAY '*** CXTRFBAT - ATOR NAO AUTORIZADO PARA'
028700                   ' A CONTA: ' CE-ID-CONTA-ORIGEM
028800                   UPON CONSOLE
028900        END-IF
029000     END-IF.
029100 210-VALIDA-AUTORIZACAO-E. EXIT.
029200
029300 220-PROCURA-USUARIO-ATOR SECTION.
029400     READ USUARIOS NEXT RECORD
029500         AT END
029600            MOVE 'S' TO WKS-EOF-USUARIOS
029700         NOT AT END
029800            IF USR-ID-USUARIO = CE-ATOR-ID-USUARIO
029900               MOVE 'S' TO WKS-ACHOU-USUARIO
030000               IF USR-ID-USUARIO = CTA-ID-USUARIO
030100                  OR USR-PERFIL-ADMIN
030200                  SET USUARIO-AUTORIZADO TO TRUE
030300               END-IF
030400            END-IF
030500     END-READ.
030600 220-PROCURA-USUARIO-ATOR-E. EXIT.
030700
030800*          ----- 230 LE A CONTA DESTINO -----
030900 230-LE-CONTA-DESTINO SECTION.
031000     MOVE CE-ID-CONTA-DESTINO TO WKS-CONTAS-CHAVE
031100     READ CONTAS INTO WKS-CONTA-DESTINO
031200         INVALID KEY
031300            MOVE 'CONTA DESTINO NAO ENCONTRADA'
031400                 TO WKS-DIAG-CHAVE
031500            MOVE 91 TO WKS-COD-RETORNO-ABEND
031600            DISPLAY '*** CXTRFBAT - CONTA DESTINO NAO'
031700                    ' ENCONTRADA: ' CE-ID-CONTA-DESTINO
031800                    UPON CONSOLE
031900     END-READ.
032000 230-LE-CONTA-DESTINO-E. EXIT.
032100
032200*          ----- 300 POSTA A TRANSFERENCIA -----
032300 300-POSTA-TRANSFERENCIA SECTION.
032400     MOVE CE-ID-CONTA-ORIGEM  TO WKS-CONTAS-CHAVE
032500     READ CONTAS
032600     MOVE CTA-SALDO           TO WKS-SALDO-ORIGEM-ANTES
032700     MOVE DES-SALDO           TO WKS-SALDO-DESTINO-ANTES
032800     MOVE 'DEBITAR'  TO WKS-ACTSRV-FUNCAO
032900     MOVE CE-VALOR   TO WKS-ACTSRV-VALOR
033000     MOVE ZEROS      TO WKS-ACTSRV-QTD-CEDULA
033100     CALL 'CXACTSRV' USING WKS-ACTSRV-FUNCAO
033200                           REG-CONTA WKS-ACTSRV-ESTOQUE-NULO
033300                           WKS-ACTSRV-VALOR
033400                           WKS-ACTSRV-QTD-CEDULA
033500                           WKS-ACTSRV-COD-RETORNO
033600                           WKS-ACTSRV-MENSAGEM
033700     REWRITE REG-CONTA
033800        INVALID KEY
033900           DISPLAY '*** CXTRFBAT - ERRO NO REWRITE DA CONTA'
034000                   ' ORIGEM' UPON CONSOLE
034100     END-REWRITE
034200     ADD CE-VALOR TO DES-SALDO
034300     MOVE CE-ID-CONTA-DESTINO TO WKS-CONTAS-CHAVE
034400     MOVE WKS-CONTA-DESTINO   TO REG-CONTA
034500     REWRITE REG-CONTA
034600        INVALID KEY
034700           DISPLAY '*** CXTRFBAT - ERRO NO REWRITE DA CONTA'
034800                   ' DESTINO' UPON CONSOLE
034900     END-REWRITE
035000     PERFORM 400-GRAVA-OPERACAO.
035100 300-POSTA-TRANSFERENCIA-E. EXIT.
035200
035300*          ----- 400 GRAVA O REGISTRO NO DIARIO -----
035400 400-GRAVA-OPERACAO SECTION.
035500     ACCEPT WKS-HOJE-DATA      FROM DATE YYYYMMDD
035600     ACCEPT WKS-HOJE-HORA      FROM TIME
035700     ADD 1 TO WKS-CONTADOR-OPERACOES
035800     MOVE WKS-CONTADOR-OPERACOES TO OPE-ID-OPERACAO
035900     SET  OPE-TIPO-TRANSFER      TO TRUE
036000     MOVE CE-ID-CONTA-ORIGEM     TO OPE-ID-CONTA-ORIGEM
036100     MOVE CE-ID-CONTA-DESTINO    TO OPE-ID-CONTA-DESTINO
036200     MOVE CE-VALOR               TO OPE-VALOR
036300     MOVE WKS-HOJE-ANO           TO OPE-DH-ANO
036400     MOVE WKS-HOJE-MES           TO OPE-DH-MES
036500     MOVE WKS-HOJE-DIA           TO OPE-DH-DIA
036600     MOVE WKS-HOJE-HOR           TO OPE-DH-HOR
036700     MOVE WKS-HOJE-MIN           TO OPE-DH-MIN
036800     MOVE WKS-HOJE-SEG           TO OPE-DH-SEG
036900     MOVE CE-USUARIO-LOGIN       TO OPE-USUARIO-RESPONSAVEL
037000     SET  OPE-DESFEITA-NAO       TO TRUE
037100     MOVE WKS-SALDO-ORIGEM-ANTES  TO OPE-SALDO-ORIGEM-ANTES
037200     MOVE WKS-SALDO-DESTINO-ANTES TO OPE-SALDO-DESTINO-ANTES
037300     MOVE ZEROS                  TO OPE-MEMENTO-COFRE
037400     OPEN EXTEND OPERACOES
037500     WRITE REG-OPERACAO
037600     CLOSE OPERACOES
037700     DISPLAY 'CXTRFBAT - TRANSFERENCIA POSTADA, OPERACAO'
037800             ' No. ' OPE-ID-OPERACAO UPON CONSOLE.
037900 400-GRAVA-OPERACAO-E. EXIT.
038000
038100*          ----- 900 FECHA OS ARCHIVOS DO PROGRAMA -----
038200 900-FECHA-ARCHIVOS SECTION.
038300     CLOSE CONTAS USUARIOS
038400     MOVE WKS-COD-RETORNO-ABEND TO RETURN-CODE.
038500 900-FECHA-ARCHIVOS-E. EXIT.
