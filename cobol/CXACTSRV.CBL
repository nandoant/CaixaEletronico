000100******************************************************************
000200* FECHA       : 22/07/1988                                       *
000300* PROGRAMADOR : LUCAS AZEVEDO CORREA (LAC)                       *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXACTSRV                                         *
000600* TIPO        : SUBRUTINA                                        *
000700* DESCRIPCION : SERVICIO COMUN DE CUENTA - CREDITO/DEBITO DE     *
000800*             : SALDO Y ALTA/BAJA DE CEDULAS EN LA BOVEDA        *
000900*             : GLOBAL. NO ABRE ARCHIVOS PROPIOS, EL PROGRAMA    *
001000*             : QUE LO INVOCA MANTIENE ABIERTOS CONTAS Y         *
001100*             : ESTOQUE-GLOBAL                                   *
001200* ARCHIVOS    : NO APLICA (RECIBE LOS REGISTROS POR LINKAGE)     *
001300* PROGRAMA(S) : NINGUNO                                          *
001400* INSTALADO   : 22/07/1988                                       *
001500* BPM/RATIONAL: 241205                                           *
001600******************************************************************
001700*                    R E G I S T R O   D E   C A M B I O S       *
001800******************************************************************
001900* 22/07/1988 LAC 241205 VERSION INICIAL - FUNCOES CREDITAR E     *
002000*                       DEBITAR SALDO, TOMADAS DEL PATRON DE     *
002100*                       ACTUALIZACION EN LINEA DE ED3D1NL3       *
002200* 03/05/1991 LAC 241480 SE AGREGAN LAS FUNCOES ADICIONAR-CEDULA  *
002300*                       Y REMOVER-CEDULA PARA LA BOVEDA GLOBAL   *
002400* 19/11/1998 LAC 241809 REVISION FIN DE SIGLO: SE VERIFICA QUE   *
002500*                       LK-FUNCAO SEA VALIDO ANTES DE ENTRAR AL  *
002600*                       CAMBIO DE MILENIO SIN INCIDENTES         *
002700* 11/03/2003 RMV 242055 SE AGREGA MENSAJE DE RECHAZO ESPECIFICO  *
002800*                       'CEDULAS INSUFICIENTES' PARA REMOVER     *
002900* 25/06/2013 RMV 242410 CORRECCION: LK-COD-RETORNO NO SE PONIA   *
003000*                       EN CERO AL INICIO DE CADA LLAMADA        *
003100* 08/10/2020 JPQ 243005 SE AJUSTA COMENTARIO DE LA SECCION 400   *
003200*                       PARA REFLEJAR EL NUEVO NOMBRE DEL CAMPO  *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     CXACTSRV.
003600 AUTHOR.                         LUCAS AZEVEDO CORREA.
003700 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003800 DATE-WRITTEN.                   22/07/1988.
003900 DATE-COMPILED.                  22/07/1988.
004000 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000*              CAMPOS DE TRABAJO DE LA RUTINA                    *
005100******************************************************************
005200 01  WKS-ACTSRV-VARIAVEIS.
005300     05  WKS-VALOR-TRABALHO       PIC S9(08)V99 VALUE ZEROS.
005400     05  WKS-VALOR-TRABALHO-R REDEFINES WKS-VALOR-TRABALHO.
005500         10  WKS-VALOR-INTEIRO    PIC S9(08).
005600         10  WKS-VALOR-CENTAVOS   PIC 9(02).
005700     05  WKS-QUANTIDADE-EDIT      PIC 9(07) VALUE ZEROS.
005800     05  WKS-QUANTIDADE-EDIT-R REDEFINES WKS-QUANTIDADE-EDIT
005900                                  PIC X(07).
006000     05  WKS-CONTADOR-CHAMADAS    PIC 9(04) COMP VALUE ZEROS.
006100     05  FILLER                   PIC X(03) VALUE SPACES.
006200
006300******************************************************************
006400*              CODIGOS DE FUNCAO ACEPTADOS EM LK-FUNCAO          *
006500******************************************************************
006600 01  WKS-FUNCOES-VALIDAS.
006700     05  WKS-FUNCAO-TABELA.
006800         10  FILLER               PIC X(10) VALUE 'CREDITAR  '.
006900         10  FILLER               PIC X(10) VALUE 'DEBITAR   '.
007000         10  FILLER               PIC X(10) VALUE 'ADD-CEDULA'.
007100         10  FILLER               PIC X(10) VALUE 'DEL-CEDULA'.
007200     05  WKS-FUNCAO-TABELA-R REDEFINES WKS-FUNCAO-TABELA.
007300         10  WKS-FUNCAO-OCR       PIC X(10) OCCURS 4
007400                                   INDEXED BY WKS-FUNCAO-IDX.
007500     05  FILLER                   PIC X(01) VALUE SPACES.
007600
007700 LINKAGE SECTION.
007800 01  LK-FUNCAO                    PIC X(10).
007900 01  LK-CONTA-REG.
008000     COPY CXCTAM.
008100 01  LK-ESTOQUE-REG.
008200     COPY CXESTQ.
008300 01  LK-VALOR                     PIC S9(08)V99.
008400 01  LK-QUANTIDADE-CEDULA         PIC 9(07) COMP.
008500 01  LK-COD-RETORNO               PIC 9(02).
008600     88  LK-RETORNO-OK                     VALUE 00.
008700     88  LK-RETORNO-SALDO-INSUF            VALUE 10.
008800     88  LK-RETORNO-CEDULA-INSUF           VALUE 20.
008900     88  LK-RETORNO-FUNCAO-INVALIDA        VALUE 90.
009000 01  LK-MENSAGEM-RETORNO          PIC X(40).
009100
009200******************************************************************
009300 PROCEDURE DIVISION USING LK-FUNCAO    LK-CONTA-REG
009400                           LK-ESTOQUE-REG
009500                           LK-VALOR     LK-QUANTIDADE-CEDULA
009600                           LK-COD-RETORNO
009700                           LK-MENSAGEM-RETORNO.
009800******************************************************************
009900 000-MAIN SECTION.
010000     ADD  1 TO WKS-CONTADOR-CHAMADAS
010100     MOVE ZEROS TO LK-COD-RETORNO
010200     MOVE SPACES TO LK-MENSAGEM-RETORNO
010300     PERFORM 050-VALIDA-FUNCAO
010400     IF LK-RETORNO-FUNCAO-INVALIDA
010500        GOBACK
010600     END-IF
010700     EVALUATE LK-FUNCAO
010800         WHEN 'CREDITAR'
010900              PERFORM 100-CREDITAR-CONTA
011000         WHEN 'DEBITAR'
011100              PERFORM 200-DEBITAR-CONTA
011200         WHEN 'ADD-CEDULA'
011300              PERFORM 300-ADICIONAR-CEDULAS
011400         WHEN 'DEL-CEDULA'
011500              PERFORM 400-REMOVER-CEDULAS
011600     END-EVALUATE
011700     GOBACK.
011800 000-MAIN-E. EXIT.
011900
012000*                ----- 050 VALIDA O CODIGO DE FUNCAO -----
012100* 19/11/1998 LAC - VALIDACAO CONTRA A TABELA WKS-FUNCAO-TABELA
012200 050-VALIDA-FUNCAO SECTION.
012300     SET WKS-FUNCAO-IDX TO 1
012400     SEARCH WKS-FUNCAO-OCR
012500         AT END
012600             SET LK-RETORNO-FUNCAO-INVALIDA TO TRUE
012700             MOVE 'CODIGO DE FUNCAO NAO RECONHECIDO' TO
012800                  LK-MENSAGEM-RETORNO
012900         WHEN WKS-FUNCAO-OCR(WKS-FUNCAO-IDX) = LK-FUNCAO
013000             CONTINUE
013100     END-SEARCH.
013200 050-VALIDA-FUNCAO-E. EXIT.
013300
013400*                ----- 100 CREDITA O SALDO DA CONTA -----
013500 100-CREDITAR-CONTA SECTION.
013600     MOVE LK-VALOR TO WKS-VALOR-TRABALHO
013700     ADD  WKS-VALOR-TRABALHO TO CTA-SALDO.
013800 100-CREDITAR-CONTA-E. EXIT.
013900
014000*                ----- 200 DEBITA O SALDO DA CONTA -----
014100* 03/05/1991 LAC - VALIDACAO DE SALDO SUFICIENTE ANTES DE DEBITAR
014200 200-DEBITAR-CONTA SECTION.
014300     IF CTA-SALDO < LK-VALOR
014400        SET LK-RETORNO-SALDO-INSUF TO TRUE
014500        MOVE 'SALDO INSUFICIENTE' TO LK-MENSAGEM-RETORNO
014600     ELSE
014700        SUBTRACT LK-VALOR FROM CTA-SALDO
014800     END-IF.
014900 200-DEBITAR-CONTA-E. EXIT.
015000
015100*                ----- 300 ADICIONA CEDULAS NA BOVEDA -----
015200 300-ADICIONAR-CEDULAS SECTION.
015300     ADD  LK-QUANTIDADE-CEDULA TO EST-QUANTIDADE.
015400 300-ADICIONAR-CEDULAS-E. EXIT.
015500
015600*                ----- 400 REMOVE CEDULAS DA BOVEDA -----
015700* 08/10/2020 JPQ - MENSAGEM AJUSTADA PARA CITAR EST-VALOR-CEDULA
015800 400-REMOVER-CEDULAS SECTION.
015900     IF EST-QUANTIDADE < LK-QUANTIDADE-CEDULA
016000        SET LK-RETORNO-CEDULA-INSUF TO TRUE
016100        MOVE 'CEDULAS INSUFICIENTES DE R$' TO
016200             LK-MENSAGEM-RETORNO
016300        MOVE EST-VALOR-CEDULA TO WKS-QUANTIDADE-EDIT
016400     ELSE
016500        SUBTRACT LK-QUANTIDADE-CEDULA FROM EST-QUANTIDADE
016600     END-IF.
016700 400-REMOVER-CEDULAS-E. EXIT.
