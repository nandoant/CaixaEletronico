000100******************************************************************
000200* COPY        : CXOPEJ                                           *
000300* APLICACION  : CAIXA ELETRONICO                                 *
000400* DESCRIPCION : LAYOUT DEL DIARIO DE OPERACIONES (OPERACOES),    *
000500*             : ARCHIVO SECUENCIAL DE SOLO ADICION, RELEIDO      *
000600*             : PARA DESHACER Y PARA EL EXTRACTO. LAS 7          *
000700*             : OCURRENCIAS FINALES SON EL "MEMENTO" DEL COFRE   *
000800*             : ANTES DE LA OPERACION (SOLO DEPOSITO/SAQUE LAS   *
000900*             : LLENAN, LAS DEMAS QUEDAN EN CERO)                *
001000* USADO POR   : CXDEPBAT CXSAQBAT CXTRFBAT CXPARBAT CXPARST      *
001100*             : CXAGDMNT CXAGDLOT CXEXTRAT CXDESFAZ              *
001200******************************************************************
001300 01  REG-OPERACAO.
001400     05  OPE-ID-OPERACAO         PIC 9(09).
001500     05  OPE-TIPO-OPERACAO       PIC X(17).
001600         88  OPE-TIPO-DEPOSITO      VALUE 'DEPOSITO         '.
001700         88  OPE-TIPO-SAQUE         VALUE 'SAQUE            '.
001800         88  OPE-TIPO-TRANSFER      VALUE 'TRANSFERENCIA    '.
001900         88  OPE-TIPO-PARCELA       VALUE 'PAGAMENTO_PARCELA'.
002000         88  OPE-TIPO-DESFAZER      VALUE 'DESFAZER         '.
002100     05  OPE-ID-CONTA-ORIGEM     PIC 9(09).
002200     05  OPE-ID-CONTA-DESTINO    PIC 9(09).
002300     05  OPE-VALOR               PIC S9(08)V99.
002400     05  OPE-DATA-HORA           PIC X(26).
002500     05  OPE-DATA-HORA-R REDEFINES OPE-DATA-HORA.
002600         10  OPE-DH-ANO          PIC 9(04).
002700         10  FILLER              PIC X(01).
002800         10  OPE-DH-MES          PIC 9(02).
002900         10  FILLER              PIC X(01).
003000         10  OPE-DH-DIA          PIC 9(02).
003100         10  FILLER              PIC X(01).
003200         10  OPE-DH-HOR          PIC 9(02).
003300         10  FILLER              PIC X(01).
003400         10  OPE-DH-MIN          PIC 9(02).
003500         10  FILLER              PIC X(01).
003600         10  OPE-DH-SEG          PIC 9(02).
003700         10  FILLER              PIC X(07).
003800     05  OPE-USUARIO-RESPONSAVEL PIC X(50).
003900     05  OPE-DESFEITA            PIC X(01).
004000         88  OPE-DESFEITA-SIM            VALUE 'Y'.
004100         88  OPE-DESFEITA-NAO            VALUE 'N'.
004200     05  OPE-DESFEITA-POR-ADMIN PIC 9(09).
004300     05  OPE-DESFEITA-DATA      PIC 9(08).
004400     05  OPE-DESFEITA-HORA      PIC 9(06).
004500     05  OPE-SALDO-ORIGEM-ANTES  PIC S9(08)V99.
004600     05  OPE-SALDO-DESTINO-ANTES PIC S9(08)V99.
004700     05  OPE-MEMENTO-COFRE OCCURS 7 TIMES.
004800         10  OPE-MEM-VALOR-CEDULA        PIC 9(03).
004900         10  OPE-MEM-QUANTIDADE-ANTES    PIC 9(07).
005000     05  FILLER                  PIC X(05).
