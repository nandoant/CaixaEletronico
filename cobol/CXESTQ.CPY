000100******************************************************************
000200* COPY        : CXESTQ                                           *
000300* APLICACION  : CAIXA ELETRONICO                                 *
000400* DESCRIPCION : LAYOUT DE UNA LINEA DEL COFRE GLOBAL DE CEDULAS  *
000500*             : (ESTOQUE-GLOBAL), EXACTAMENTE 7 REGISTROS, UNO   *
000600*             : POR DENOMINACION                                 *
000700* USADO POR   : CXDEPBAT CXSAQBAT CXSAQOPC CXDESFAZ              *
000800******************************************************************
000900 01  REG-ESTOQUE.
001000     05  EST-VALOR-CEDULA        PIC 9(03).
001100     05  EST-QUANTIDADE          PIC 9(07).
001200     05  FILLER                  PIC X(05).
