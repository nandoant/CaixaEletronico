000100******************************************************************
000200* COPY        : CXCEDT                                           *
000300* APLICACION  : CAIXA ELETRONICO                                 *
000400* DESCRIPCION : TABLA DE TRABAJO DE UN DESGLOSE DE CEDULAS       *
000500*             : (CEDULA-BREAKDOWN-LINE), 7 OCURRENCIAS, UNA POR  *
000600*             : DENOMINACION. USADA PARA EL MAPA DENOMINACAO->   *
000700*             : COMBINACOES DEL MOTOR DE OPCOES DE SAQUE         *
000800* USADO POR   : CXSAQOPC                                        *
001000******************************************************************
001100 01  TAB-CEDULAS.
001200     05  CED-LINHA OCCURS 7 TIMES INDEXED BY CED-IDX.
001300         10  CED-VALOR-CEDULA    PIC 9(03).
001400         10  CED-QUANTIDADE-NOTAS
001500                                 PIC 9(05).
001600     05  FILLER                  PIC X(05).
