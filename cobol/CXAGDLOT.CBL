000100******************************************************************
000200* FECHA       : 30/08/1993                                       *
000300* PROGRAMADOR : ROSANA MOTA VIEIRA (RMV)                         *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXAGDLOT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VARREDURA NOTURNA DOS PAGAMENTOS AGENDADOS: LE   *
000800*             : TODOS OS AGENDAMENTOS ATIVOS COM DATA-PROXIMA-   *
000900*             : EXECUCAO VENCIDA, POSTA UMA PARCELA DE CADA UM,  *
001000*             : AVANCA O CALENDARIO E EMITE UM RELATORIO DE      *
001100*             : RESULTADOS COM TOTAIS. UMA FALHA EM UM           *
001200*             : AGENDAMENTO NAO INTERROMPE OS DEMAIS DA RODADA   *
001300* ARCHIVOS    : PAGAMENTOS-AGENDADOS=A,CONTAS=A,OPERACOES=A,     *
001400*             : RELATORIO=A                                      *
001500* ACCION (ES) : A=ACTUALIZA, R=REPORTE                           *
001600* PROGRAMA(S) : CXPARST                                          *
001700* INSTALADO   : 30/08/1993                                       *
001800* BPM/RATIONAL: 241530                                           *
001900******************************************************************
002000*                    R E G I S T R O   D E   C A M B I O S       *
002100******************************************************************
002200* 30/08/1993 RMV 241530 VERSION INICIAL - VARREDURA NOTURNA COM  *
002300*                       ISOLAMENTO DE FALHAS POR REGISTRO        *
002400* 21/12/1998 RMV 241820 REVISION FIN DE SIGLO: PAG-DPE-ANO E     *
002500*                       WKS-HOJE-ANO AMPLIADOS A 4 DIGITOS       *
002600* 12/06/2008 RMV 242140 SE AGREGA O RELATORIO DE RESULTADOS COM  *
002700*                       LINHA DE DETALHE E TOTAIS FINAIS         *
002800* 14/04/2017 JPQ 242454 SE AGREGA CONTAGEM DE REGISTROS PARA     *
002900*                       GERAR O PROXIMO ID-OPERACAO              *
003000* 06/11/2019 JPQ 242600 CORRECAO: A DATA DE CORTE DA VARREDURA   *
003100*                       PASSA A SER A DATA DO SISTEMA (HOJE)     *
003110* 18/11/2024 JPQ 243099 A LINHA DE TOTAIS DO RELATORIO SO TRAZIA *
003120*                       LIDOS E VALOR POSTADO. AGORA GRAVA UMA   *
003130*                       SEGUNDA LINHA TOTALS2 COM POSTADOS E     *
003140*                       FALHADOS, QUE ANTES SO IAM PARA O CONSOLE*
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                     CXAGDLOT.
003500 AUTHOR.                         ROSANA MOTA VIEIRA.
003600 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003700 DATE-WRITTEN.                   30/08/1993.
003800 DATE-COMPILED.                  30/08/1993.
003900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PAGAMENTOS-AGENDADOS ASSIGN TO PAGAMTOS
004900            ORGANIZATION  IS RELATIVE
005000            ACCESS        IS DYNAMIC
005100            RELATIVE KEY  IS WKS-PAGTOS-CHAVE
005200            FILE STATUS   IS FS-PAGTOS
005300                             FSE-PAGTOS.
005400
005500     SELECT CONTAS ASSIGN TO CONTAS
005600            ORGANIZATION  IS RELATIVE
005700            ACCESS        IS RANDOM
005800            RELATIVE KEY  IS WKS-CONTAS-CHAVE
005900            FILE STATUS   IS FS-CONTAS
006000                             FSE-CONTAS.
006100
006200     SELECT OPERACOES ASSIGN TO OPERACOES
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            ACCESS        IS SEQUENTIAL
006500            FILE STATUS   IS FS-OPERACOES
006600                             FSE-OPERACOES.
006700
006800     SELECT RELATORIO ASSIGN TO RELATORIO
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            ACCESS        IS SEQUENTIAL
007100            FILE STATUS   IS FS-RELATORIO.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007700******************************************************************
007800*   MAESTRO DE PAGAMENTOS AGENDADOS
007900 FD  PAGAMENTOS-AGENDADOS.
008000     COPY CXPAGM.
008100*   MAESTRO DE CUENTAS
008200 FD  CONTAS.
008300     COPY CXCTAM.
008400*   DIARIO DE OPERACOES
008500 FD  OPERACOES.
008600     COPY CXOPEJ.
008700*   RELATORIO DE RESULTADOS DA VARREDURA
008800 FD  RELATORIO.
008900 01  REG-RELATORIO.
009000     05  REL-ID-PAGAMENTO        PIC 9(09).
009100     05  FILLER                  PIC X(01).
009200     05  REL-STATUS              PIC X(09).
009300     05  FILLER                  PIC X(01).
009400     05  REL-VALOR-PARCELA       PIC 9(08).99.
009500     05  FILLER                  PIC X(01).
009600     05  REL-MOTIVO-FALHA        PIC X(40).
009700     05  FILLER                  PIC X(05).
009800
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010200******************************************************************
010300 01  WKS-FS-STATUS.
010400     05  FS-PAGTOS                PIC 9(02) VALUE ZEROS.
010500     05  FSE-PAGTOS.
010600         10  FSE-PAGTOS-RETURN    PIC S9(04) COMP-5 VALUE 0.
010700         10  FSE-PAGTOS-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
010800         10  FSE-PAGTOS-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
010900     05  FS-CONTAS                PIC 9(02) VALUE ZEROS.
011000     05  FSE-CONTAS.
011100         10  FSE-CONTAS-RETURN    PIC S9(04) COMP-5 VALUE 0.
011200         10  FSE-CONTAS-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
011300         10  FSE-CONTAS-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
011400     05  FS-OPERACOES             PIC 9(02) VALUE ZEROS.
011500     05  FSE-OPERACOES.
011600         10  FSE-OPER-RETURN      PIC S9(04) COMP-5 VALUE 0.
011700         10  FSE-OPER-FUNCTION    PIC S9(04) COMP-5 VALUE 0.
011800         10  FSE-OPER-FEEDBK      PIC S9(04) COMP-5 VALUE 0.
011900     05  FS-RELATORIO             PIC 9(02) VALUE ZEROS.
012000     05  WKS-PAGTOS-CHAVE         PIC 9(09) COMP VALUE ZEROS.
012100     05  WKS-CONTAS-CHAVE         PIC 9(09) COMP VALUE ZEROS.
012200     05  FILLER                   PIC X(03) VALUE SPACES.
012300
012400     COPY CXERRW.
012500
012600******************************************************************
012700*              VARIAVEIS DE TRABALHO DO PROGRAMA                 *
012800******************************************************************
012900 01  WKS-AGDLOT-VARIAVEIS.
013000     05  WKS-EOF-PAGTOS           PIC X(01) VALUE 'N'.
013100         88  FIM-PAGTOS                     VALUE 'S'.
013200     05  WKS-EOF-OPERACOES        PIC X(01) VALUE 'N'.
013300         88  FIM-OPERACOES                  VALUE 'S'.
013400     05  WKS-CONTADOR-OPERACOES   PIC 9(09) COMP VALUE ZEROS.
013500     05  WKS-CONTADOR-OPERACOES-R REDEFINES
013600                                  WKS-CONTADOR-OPERACOES
013700                                  PIC X(09).
013800     05  WKS-COD-RETORNO-ABEND    PIC 9(02) VALUE ZEROS.
013900     05  FILLER                   PIC X(03) VALUE SPACES.
014000
014100******************************************************************
014200*              TOTAIS DO RELATORIO DA VARREDURA                  *
014300******************************************************************
014400 01  WKS-TOTAIS-VARIAVEIS.
014500     05  WKS-TOT-LIDOS            PIC 9(07) COMP VALUE ZEROS.
014600     05  WKS-TOT-POSTADOS         PIC 9(07) COMP VALUE ZEROS.
014700     05  WKS-TOT-FALHADOS         PIC 9(07) COMP VALUE ZEROS.
014800     05  WKS-TOT-VALOR-POSTADO    PIC S9(09)V99 VALUE ZEROS.
014900     05  WKS-TOT-VALOR-POSTADO-R REDEFINES
015000                                  WKS-TOT-VALOR-POSTADO.
015100         10  WKS-TVP-INTEIRO      PIC S9(09).
015200         10  WKS-TVP-CENTAVOS     PIC 9(02).
015300     05  FILLER                   PIC X(04) VALUE SPACES.
015400
015500******************************************************************
015600*              DATA DE CORTE E DATA/HORA DO DIARIO               *
015700******************************************************************
015800 01  WKS-HOJE-VARIAVEIS.
015900     05  WKS-HOJE-DATA            PIC 9(08) VALUE ZEROS.
016000     05  WKS-HOJE-DATA-R REDEFINES WKS-HOJE-DATA.
016100         10  WKS-HOJE-ANO         PIC 9(04).
016200         10  WKS-HOJE-MES         PIC 9(02).
016300         10  WKS-HOJE-DIA         PIC 9(02).
016400     05  WKS-HOJE-HORA            PIC 9(06) VALUE ZEROS.
016500     05  WKS-HOJE-HORA-R REDEFINES WKS-HOJE-HORA.
016600         10  WKS-HOJE-HOR         PIC 9(02).
016700         10  WKS-HOJE-MIN         PIC 9(02).
016800         10  WKS-HOJE-SEG         PIC 9(02).
016900     05  WKS-DATA-CORTE           PIC 9(08) VALUE ZEROS.
017000     05  FILLER                   PIC X(01) VALUE SPACES.
017100
017200******************************************************************
017300*              LINKAGE PARA CXPARST                              *
017400******************************************************************
017500 01  WKS-PARST-FUNCAO             PIC X(10) VALUE SPACES.
017600 01  WKS-PARST-VALOR-PARCELA      PIC S9(08)V99 VALUE ZEROS.
017700 01  WKS-PARST-SALDO-ANTES        PIC S9(08)V99 VALUE ZEROS.
017800 01  WKS-PARST-COD-RETORNO        PIC 9(02) VALUE ZEROS.
017900 01  WKS-PARST-MENSAGEM           PIC X(40) VALUE SPACES.
018000
018100******************************************************************
018200 PROCEDURE DIVISION.
018300******************************************************************
018400*               S E C C I O N    P R I N C I P A L
018500******************************************************************
018600 000-MAIN SECTION.
018700     PERFORM 100-ABERTURA-ARCHIVOS
018800     PERFORM 200-VARRE-AGENDAMENTOS UNTIL FIM-PAGTOS
018900     PERFORM 500-IMPRIME-TOTAIS
019000     PERFORM 900-FECHA-ARCHIVOS
019100     STOP RUN.
019200 000-MAIN-E. EXIT.
019300
019400*          ----- 100 ABRE OS ARCHIVOS DO PROGRAMA -----
019500* 06/11/2019 JPQ - A DATA DE CORTE E SEMPRE A DATA DO SISTEMA
019600 100-ABERTURA-ARCHIVOS SECTION.
019700     MOVE 'CXAGDLOT' TO WKS-DIAG-PROGRAMA
019800     ACCEPT WKS-HOJE-DATA FROM DATE YYYYMMDD
019900     ACCEPT WKS-HOJE-HORA FROM TIME
020000     MOVE WKS-HOJE-DATA TO WKS-DATA-CORTE
020100     OPEN I-O   PAGAMENTOS-AGENDADOS
020200          I-O   CONTAS
020300          OUTPUT RELATORIO
020400     IF FS-PAGTOS NOT EQUAL 0 AND 97
020500        MOVE 'OPEN'     TO WKS-DIAG-ACAO
020600        MOVE 'PAGAMTOS' TO WKS-DIAG-ARQUIVO-NOME
020700        MOVE SPACES     TO WKS-DIAG-CHAVE
020800        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
020900                             WKS-DIAG-ARQUIVO-NOME
021000                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
021100                             FS-PAGTOS FSE-PAGTOS-FEEDBK
021200        MOVE 91 TO WKS-COD-RETORNO-ABEND
021300     END-IF
021400     IF FS-CONTAS NOT EQUAL 0 AND 97
021500        MOVE 'OPEN'    TO WKS-DIAG-ACAO
021600        MOVE 'CONTAS'  TO WKS-DIAG-ARQUIVO-NOME
021700        MOVE SPACES    TO WKS-DIAG-CHAVE
021800        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
021900                             WKS-DIAG-ARQUIVO-NOME
022000                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
022100                             FS-CONTAS FSE-CONTAS-FEEDBK
022200        MOVE 91 TO WKS-COD-RETORNO-ABEND
022300     END-IF
022400     IF WKS-COD-RETORNO-ABEND = ZEROS
022500        PERFORM 120-CONTA-OPERACOES-EXISTENTES
022600        MOVE 'N' TO WKS-EOF-PAGTOS
022700     ELSE
022800        MOVE 'S' TO WKS-EOF-PAGTOS
022900     END-IF.
023000 100-ABERTURA-ARCHIVOS-E. EXIT.
023100
023200*          ----- 120 CONTA OS REGISTROS DE OPERACOES -----
023300* 14/04/2017 JPQ - USADO PARA GERAR O PROXIMO ID-OPERACAO
023400 120-CONTA-OPERACOES-EXISTENTES SECTION.
023500     MOVE ZEROS TO WKS-CONTADOR-OPERACOES
023600     OPEN INPUT OPERACOES
023700     MOVE 'N' TO WKS-EOF-OPERACOES
023800     PERFORM 130-LE-OPERACAO-CONTADOR UNTIL FIM-OPERACOES
023900     CLOSE OPERACOES.
024000 120-CONTA-OPERACOES-EXISTENTES-E. EXIT.
024100
024200 130-LE-OPERACAO-CONTADOR SECTION.
024300     READ OPERACOES NEXT RECORD
024400         AT END
024500            MOVE 'S' TO WKS-EOF-OPERACOES
024600         NOT AT END
024700            ADD 1 TO WKS-CONTADOR-OPERACOES
024800     END-READ.
024900 130-LE-OPERACAO-CONTADOR-E. EXIT.
025000
025100*          ----- 200 VARRE OS AGENDAMENTOS -----
025200* SO PROCESSA OS ATIVOS COM DATA-PROXIMA-EXECUCAO VENCIDA
025300 200-VARRE-AGENDAMENTOS SECTION.
025400     READ PAGAMENTOS-AGENDADOS NEXT RECORD
025500         AT END
025600            MOVE 'S' TO WKS-EOF-PAGTOS
025700         NOT AT END
025800            IF PAG-STATUS-ATIVO
025900               AND PAG-DATA-PROXIMA-EXEC NOT > WKS-DATA-CORTE
026000               ADD 1 TO WKS-TOT-LIDOS
026100               PERFORM 300-PROCESSA-UM-AGENDAMENTO
026200            END-IF
026300     END-READ.
026400 200-VARRE-AGENDAMENTOS-E. EXIT.
026500
026600*          ----- 300 PROCESSA UM AGENDAMENTO VENCIDO -----
026700* 30/08/1993 RMV - UMA FALHA AQUI NAO INTERROMPE A VARREDURA
026800 300-PROCESSA-UM-AGENDAMENTO SECTION.
026900     MOVE PAG-ID-CONTA-ORIGEM TO WKS-CONTAS-CHAVE
027000     READ CONTAS
027100         INVALID KEY
027200            MOVE 92 TO WKS-PARST-COD-RETORNO
027300            MOVE 'CONTA ORIGEM NAO ENCONTRADA'
027400                 TO WKS-PARST-MENSAGEM
027500     END-READ
027600     IF WKS-PARST-COD-RETORNO = ZEROS
027700        MOVE 'PARCELA' TO WKS-PARST-FUNCAO
027800        CALL 'CXPARST' USING WKS-PARST-FUNCAO
027900                             REG-PAGAMENTO REG-CONTA
028000                             WKS-PARST-VALOR-PARCELA
028100                             WKS-PARST-SALDO-ANTES
028200                             WKS-PARST-COD-RETORNO
028300                             WKS-PARST-MENSAGEM
028400     END-IF
028500     IF WKS-PARST-COD-RETORNO = ZEROS
028600        PERFORM 310-CONFIRMA-POSTAGEM
028700     ELSE
028800        PERFORM 320-REGISTRA-FALHA
028900     END-IF
029000     MOVE ZEROS  TO WKS-PARST-COD-RETORNO
029100     MOVE SPACES TO WKS-PARST-MENSAGEM.
029200 300-PROCESSA-UM-AGENDAMENTO-E. EXIT.
029300
029400*          ----- 310 CONFIRMA A POSTAGEM DA PARCELA -----
029500 310-CONFIRMA-POSTAGEM SECTION.
029600     REWRITE REG-CONTA
029700        INVALID KEY
029800           DISPLAY '*** CXAGDLOT - ERRO NO REWRITE DE CONTAS'
029900                   UPON CONSOLE
030000     END-REWRITE
030100     MOVE PAG-ID-PAGAMENTO TO WKS-PAGTOS-CHAVE
030200     REWRITE REG-PAGAMENTO
030300        INVALID KEY
030400           DISPLAY '*** CXAGDLOT - ERRO NO REWRITE DE'
030500                   ' PAGAMENTOS-AGENDADOS' UPON CONSOLE
030600     END-REWRITE
030700     PERFORM 400-GRAVA-OPERACAO
030800     ADD 1 TO WKS-TOT-POSTADOS
030900     ADD WKS-PARST-VALOR-PARCELA TO WKS-TOT-VALOR-POSTADO
031000     MOVE PAG-ID-PAGAMENTO      TO REL-ID-PAGAMENTO
031100     MOVE 'POSTED   '           TO REL-STATUS
031200     MOVE WKS-PARST-VALOR-PARCELA TO REL-VALOR-PARCELA
031300     MOVE SPACES                TO REL-MOTIVO-FALHA
031400     WRITE REG-RELATORIO.
031500 310-CONFIRMA-POSTAGEM-E. EXIT.
031600
031700*          ----- 320 REGISTRA A FALHA E CONTINUA -----
031800 320-REGISTRA-FALHA SECTION.
031900     ADD 1 TO WKS-TOT-FALHADOS
032000     MOVE PAG-ID-PAGAMENTO      TO REL-ID-PAGAMENTO
032100     MOVE 'FAILED   '           TO REL-STATUS
032200     MOVE ZEROS                 TO REL-VALOR-PARCELA
032300     MOVE WKS-PARST-MENSAGEM    TO REL-MOTIVO-FALHA
032400     WRITE REG-RELATORIO
032500     DISPLAY '*** CXAGDLOT - FALHA NO AGENDAMENTO '
032600             PAG-ID-PAGAMENTO ': ' WKS-PARST-MENSAGEM
032700             UPON CONSOLE.
032800 320-REGISTRA-FALHA-E. EXIT.
032900
033000*          ----- 400 GRAVA O REGISTRO NO DIARIO -----
033100 400-GRAVA-OPERACAO SECTION.
033200     ADD 1 TO WKS-CONTADOR-OPERACOES
033300     MOVE WKS-CONTADOR-OPERACOES TO OPE-ID-OPERACAO
033400     SET  OPE-TIPO-PARCELA       TO TRUE
033500     MOVE PAG-ID-CONTA-ORIGEM    TO OPE-ID-CONTA-ORIGEM
033600     MOVE ZEROS                  TO OPE-ID-CONTA-DESTINO
033700     MOVE WKS-PARST-VALOR-PARCELA TO OPE-VALOR
033800     MOVE WKS-HOJE-ANO           TO OPE-DH-ANO
033900     MOVE WKS-HOJE-MES           TO OPE-DH-MES
034000     MOVE WKS-HOJE-DIA           TO OPE-DH-DIA
034100     MOVE WKS-HOJE-HOR           TO OPE-DH-HOR
034200     MOVE WKS-HOJE-MIN           TO OPE-DH-MIN
034300     MOVE WKS-HOJE-SEG           TO OPE-DH-SEG
034400     MOVE 'CXAGDLOT-VARREDURA'   TO OPE-USUARIO-RESPONSAVEL
034500     SET  OPE-DESFEITA-NAO       TO TRUE
034600     MOVE WKS-PARST-SALDO-ANTES  TO OPE-SALDO-ORIGEM-ANTES
034700     MOVE ZEROS                  TO OPE-SALDO-DESTINO-ANTES
034800     MOVE ZEROS                  TO OPE-MEMENTO-COFRE
034900     OPEN EXTEND OPERACOES
035000     WRITE REG-OPERACAO
035100     CLOSE OPERACOES.
035200 400-GRAVA-OPERACAO-E. EXIT.
035300
035400*          ----- 500 IMPRIME OS TOTAIS DA VARREDURA -----
035500 500-IMPRIME-TOTAIS SECTION.
035600     DISPLAY 'CXAGDLOT - AGENDAMENTOS LIDOS ....: '
035700             WKS-TOT-LIDOS UPON CONSOLE
035800     DISPLAY 'CXAGDLOT - AGENDAMENTOS POSTADOS .: '
035900             WKS-TOT-POSTADOS UPON CONSOLE
036000     DISPLAY 'CXAGDLOT - AGENDAMENTOS FALHADOS .: '
036100             WKS-TOT-FALHADOS UPON CONSOLE
036200     DISPLAY 'CXAGDLOT - VALOR TOTAL POSTADO ...: '
036300             WKS-TOT-VALOR-POSTADO UPON CONSOLE
036400     MOVE SPACES              TO REG-RELATORIO
036500     MOVE WKS-TOT-LIDOS       TO REL-ID-PAGAMENTO
036600     MOVE 'TOTALS   '         TO REL-STATUS
036700     MOVE WKS-TOT-VALOR-POSTADO TO REL-VALOR-PARCELA
036800     MOVE SPACES              TO REL-MOTIVO-FALHA
036900     WRITE REG-RELATORIO
036910*    18/11/2024 JPQ - SEGUNDA LINHA DE TOTAIS COM POSTADOS E
036920*    FALHADOS, PARA NAO DEIXAR ESSES DOIS CONTADORES SO NO CONSOLE
036930     MOVE SPACES              TO REG-RELATORIO
036940     MOVE WKS-TOT-POSTADOS    TO REL-ID-PAGAMENTO
036950     MOVE 'TOTALS2  '         TO REL-STATUS
036960     MOVE WKS-TOT-FALHADOS    TO REL-VALOR-PARCELA
036970     MOVE SPACES              TO REL-MOTIVO-FALHA
036980     WRITE REG-RELATORIO.
037000 500-IMPRIME-TOTAIS-E. EXIT.
037100
037200*          ----- 900 FECHA OS ARCHIVOS DO PROGRAMA -----
037300 900-FECHA-ARCHIVOS SECTION.
037400     CLOSE PAGAMENTOS-AGENDADOS CONTAS RELATORIO
037500     MOVE WKS-COD-RETORNO-ABEND TO RETURN-CODE.
037600 900-FECHA-ARCHIVOS-E. EXIT.
