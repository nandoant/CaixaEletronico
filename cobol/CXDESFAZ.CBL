000100******************************************************************
000200* FECHA       : 22/06/1994                                       *
000300* PROGRAMADOR : TALITA REGO BARBOSA (TRB)                        *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXDESFAZ                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DESFAZ UMA OPERACAO JA POSTADA, A PEDIDO DE UM   *
000800*             : ADMINISTRADOR. RESTAURA O(S) SALDO(S) E, SE A    *
000900*             : OPERACAO ORIGINAL FOR DEPOSITO OU SAQUE, O       *
001000*             : COFRE GLOBAL, A PARTIR DO MEMENTO GRAVADO NA     *
001100*             : OPERACAO. MARCA O REGISTRO ORIGINAL COMO         *
001200*             : DESFEITA E GRAVA UM NOVO REGISTRO DE OPERACAO    *
001300*             : TIPO DESFAZER COMO TRILHA DE AUDITORIA           *
001400* ARCHIVOS    : USUARIOS=C,CONTAS=A,ESTOQUE-GLOBAL=A,            *
001500*             : OPERACOES=A                                      *
001600* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001700* PROGRAMA(S) : (NENHUM)                                         *
001800* INSTALADO   : 22/06/1994                                       *
001900* BPM/RATIONAL: 241610                                           *
002000******************************************************************
002100*                    R E G I S T R O   D E   C A M B I O S       *
002200******************************************************************
002300* 22/06/1994 TRB 241610 VERSION INICIAL - DESFAZER DE OPERACAO   *
002400*                       POR ADMIN, RESTAURA SALDO E COFRE A      *
002500*                       PARTIR DO MEMENTO GRAVADO NO DIARIO      *
002600* 14/03/1997 TRB 241680 SE AGREGA A VALIDACAO DE QUE A OPERACAO  *
002700*                       PERTENCE AO USUARIO ALVO INFORMADO       *
002800* 09/12/1998 TRB 241815 REVISION FIN DE SIGLO: CAMPOS DE DATA    *
002900*                       DO DIARIO AMPLIADOS A 4 DIGITOS DE ANO   *
003000* 17/02/2021 JPQ 242580 SE AGREGA A MARCA DE AUDITORIA (ADMIN,   *
003100*                       DATA E HORA) NO REGISTRO ORIGINAL E A    *
003200*                       GRAVACAO DA OPERACAO DE REVERSAO NO      *
003300*                       DIARIO, SEGUINDO A MESMA CONVENCAO DO    *
003400*                       CXEXTRAT: ORIGEM=CREDITADA PELO DESFAZER *
003500*                       DESTINO=DEBITADA PELO DESFAZER           *
003600* 30/06/2023 JPQ 243120 CORRECAO: O DESFAZER DE UM DEPOSITO      *
003700*                       ESTAVA CREDITANDO A CONTA NO EXTRATO EM  *
003800*                       VEZ DE DEBITA-LA - ORIGEM/DESTINO DA     *
003900*                       OPERACAO DE REVERSAO CORRIGIDOS          *
003910* 18/11/2024 JPQ 243115 CORRECAO: WKS-HOJE-DATA-HORA (9(08)9(06))*
003920*                       RECEBIA O ACCEPT DA DATA (8 DIGITOS) NO  *
003930*                       LADO DIREITO DO CAMPO DE 14 DIGITOS,     *
003940*                       DESLOCANDO O ANO/MES/DIA TANTO NA MARCA  *
003950*                       DE AUDITORIA DO REGISTRO ORIGINAL QUANTO *
003960*                       NO NOVO REGISTRO DE REVERSAO. CAMPO      *
003970*                       SEPARADO EM WKS-HOJE-DATA (8) E          *
003980*                       WKS-HOJE-HORA (6), CADA QUAL COM SEU     *
003990*                       PROPRIO ACCEPT - OS CAMPOS AUXILIARES    *
003995*                       WKS-HOJE-DATA-SOMENTE/WKS-HOJE-HORA-6,   *
003997*                       AGORA REDUNDANTES, FORAM ELIMINADOS      *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                     CXDESFAZ.
004300 AUTHOR.                         TALITA REGO BARBOSA.
004400 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
004500 DATE-WRITTEN.                   22/06/1994.
004600 DATE-COMPILED.                  22/06/1994.
004700 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT USUARIOS ASSIGN TO USUARIOS
005700            ORGANIZATION  IS SEQUENTIAL
005800            ACCESS        IS SEQUENTIAL
005900            FILE STATUS   IS FS-USUARIOS
006000                              FSE-USUARIOS.
006100
006200     SELECT CONTAS ASSIGN TO CONTAS
006300            ORGANIZATION  IS RELATIVE
006400            ACCESS        IS RANDOM
006500            RELATIVE KEY  IS WKS-CONTAS-CHAVE
006600            FILE STATUS   IS FS-CONTAS
006700                              FSE-CONTAS.
006800
006900     SELECT ESTOQUE-GLOBAL ASSIGN TO ESTOQUE
007000            ORGANIZATION  IS SEQUENTIAL
007100            ACCESS        IS SEQUENTIAL
007200            FILE STATUS   IS FS-ESTOQUE
007300                              FSE-ESTOQUE.
007400
007500     SELECT OPERACOES ASSIGN TO OPERACOES
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            ACCESS        IS SEQUENTIAL
007800            FILE STATUS   IS FS-OPERACOES
007900                              FSE-OPERACOES.
008000
008100     SELECT OPERACOES-NOVO ASSIGN TO OPERNOVO
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            ACCESS        IS SEQUENTIAL
008400            FILE STATUS   IS FS-OPERNOVO.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800******************************************************************
008900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009000******************************************************************
009100*   MAESTRO DE USUARIOS
009200 FD  USUARIOS.
009300     COPY CXUSRM.
009400*   MAESTRO DE CUENTAS
009500 FD  CONTAS.
009600     COPY CXCTAM.
009700*   COFRE GLOBAL DE CEDULAS (7 REGISTROS)
009800 FD  ESTOQUE-GLOBAL.
009900     COPY CXESTQ.
010000*   DIARIO DE OPERACOES - VERSAO ATUAL (SOMENTE LEITURA)
010100 FD  OPERACOES.
010200     COPY CXOPEJ.
010300*   DIARIO DE OPERACOES - NOVA GERACAO (COPIA + REVERSAO)
010400 FD  OPERACOES-NOVO.
010500 01  REG-OPERACAO-NOVA           PIC X(249).
010600
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     05  FS-USUARIOS             PIC 9(02) VALUE ZEROS.
011300     05  FSE-USUARIOS.
011400         10  FSE-USUAR-RETURN    PIC S9(04) COMP-5 VALUE 0.
011500         10  FSE-USUAR-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
011600         10  FSE-USUAR-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
011700     05  FS-CONTAS               PIC 9(02) VALUE ZEROS.
011800     05  FSE-CONTAS.
011900         10  FSE-CONTAS-RETURN   PIC S9(04) COMP-5 VALUE 0.
012000         10  FSE-CONTAS-FUNCTION PIC S9(04) COMP-5 VALUE 0.
012100         10  FSE-CONTAS-FEEDBK   PIC S9(04) COMP-5 VALUE 0.
012200     05  FS-ESTOQUE               PIC 9(02) VALUE ZEROS.
012300     05  FSE-ESTOQUE.
012400         10  FSE-ESTOQ-RETURN    PIC S9(04) COMP-5 VALUE 0.
012500         10  FSE-ESTOQ-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
012600         10  FSE-ESTOQ-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
012700     05  FS-OPERACOES            PIC 9(02) VALUE ZEROS.
012800     05  FSE-OPERACOES.
012900         10  FSE-OPER-RETURN     PIC S9(04) COMP-5 VALUE 0.
013000         10  FSE-OPER-FUNCTION   PIC S9(04) COMP-5 VALUE 0.
013100         10  FSE-OPER-FEEDBK     PIC S9(04) COMP-5 VALUE 0.
013200     05  FS-OPERNOVO             PIC 9(02) VALUE ZEROS.
013300     05  WKS-CONTAS-CHAVE        PIC 9(09) COMP VALUE ZEROS.
013400     05  FILLER                  PIC X(01) VALUE SPACES.
013500
013600     COPY CXERRW.
013700
013800******************************************************************
013900*              CARTAO DE ENTRADA (SYSIN) DO DESFAZER             *
014000******************************************************************
014100 01  WKS-CARTAO-ENTRADA.
014200     05  CE-ID-OPERACAO           PIC 9(09).
014300     05  CE-ATOR-ID-USUARIO       PIC 9(09).
014400     05  CE-ID-USUARIO-ALVO       PIC 9(09).
014500     05  CE-USUARIO-LOGIN         PIC X(50).
014600     05  FILLER                   PIC X(16).
014700
014800******************************************************************
014900*              VARIAVEIS DE TRABALHO DO PROGRAMA                 *
015000******************************************************************
015100 01  WKS-DESFAZ-VARIAVEIS.
015200     05  WKS-EOF-USUARIOS         PIC X(01) VALUE 'N'.
015300         88  FIM-USUARIOS                   VALUE 'S'.
015400     05  WKS-ACHOU-ATOR           PIC X(01) VALUE 'N'.
015500         88  ACHOU-ATOR                     VALUE 'S'.
015600     05  WKS-ATOR-E-ADMIN         PIC X(01) VALUE 'N'.
015700         88  ATOR-E-ADMIN-SIM               VALUE 'S'.
015800     05  WKS-EOF-OPERACOES        PIC X(01) VALUE 'N'.
015900         88  FIM-OPERACOES                  VALUE 'S'.
016000     05  WKS-ACHOU-ALVO           PIC X(01) VALUE 'N'.
016100         88  ACHOU-ALVO-SIM                 VALUE 'S'.
016200     05  WKS-ELEGIVEL             PIC X(01) VALUE 'N'.
016300         88  ELEGIVEL-SIM                   VALUE 'S'.
016400     05  WKS-CONTADOR-OPERACOES   PIC 9(09) COMP VALUE ZEROS.
016500     05  WKS-CONTADOR-OPERACOES-R REDEFINES
016600                                  WKS-CONTADOR-OPERACOES
016700                                  PIC X(09).
016800     05  WKS-MEM-IDX              PIC 9(01) COMP VALUE ZEROS.
016900     05  WKS-COD-RETORNO-ABEND    PIC 9(02) VALUE ZEROS.
017000     05  FILLER                   PIC X(03) VALUE SPACES.
017100
017200******************************************************************
017300*      COPIA DE TRABALHO DA OPERACAO ALVO (ANTES DE AVANCAR      *
017400*      O CURSOR SEQUENCIAL PARA O PROXIMO REGISTRO DO DIARIO)    *
017500******************************************************************
017600 01  WKS-ALVO-VARIAVEIS.
017700     05  WKS-ALVO-TIPO            PIC X(17) VALUE SPACES.
017800         88  WKS-ALVO-E-DEPOSITO     VALUE 'DEPOSITO         '.
017900         88  WKS-ALVO-E-SAQUE        VALUE 'SAQUE            '.
018000         88  WKS-ALVO-E-TRANSFER     VALUE 'TRANSFERENCIA    '.
018100         88  WKS-ALVO-E-PARCELA      VALUE 'PAGAMENTO_PARCELA'.
018200     05  WKS-ALVO-ID-ORIGEM       PIC 9(09) VALUE ZEROS.
018300     05  WKS-ALVO-ID-DESTINO      PIC 9(09) VALUE ZEROS.
018400     05  WKS-ALVO-VALOR           PIC S9(08)V99 VALUE ZEROS.
018500     05  WKS-ALVO-SALDO-ORIGEM-ANTES
018600                                  PIC S9(08)V99 VALUE ZEROS.
018700     05  WKS-ALVO-SALDO-DESTINO-ANTES
018800                                  PIC S9(08)V99 VALUE ZEROS.
018900     05  FILLER                   PIC X(05) VALUE SPACES.
019000
019100******************************************************************
019200*      REGISTRO DE TRABALHO DA NOVA OPERACAO DE REVERSAO -       *
019300*      MESMO LAYOUT DE REG-OPERACAO (COPY CXOPEJ), MONTADO EM    *
019400*      WORKING-STORAGE PARA NAO DUPLICAR OPE- NO FILE SECTION    *
019500******************************************************************
019600 01  WKS-NOVA-OPERACAO.
019700     05  NOP-ID-OPERACAO          PIC 9(09).
019800     05  NOP-TIPO-OPERACAO        PIC X(17).
019900         88  NOP-TIPO-DESFAZER       VALUE 'DESFAZER         '.
020000     05  NOP-ID-CONTA-ORIGEM      PIC 9(09).
020100     05  NOP-ID-CONTA-DESTINO     PIC 9(09).
020200     05  NOP-VALOR                PIC S9(08)V99.
020300     05  NOP-DATA-HORA            PIC X(26).
020400     05  NOP-DATA-HORA-R REDEFINES NOP-DATA-HORA.
020500         10  NOP-DH-ANO           PIC 9(04).
020600         10  FILLER               PIC X(01).
020700         10  NOP-DH-MES           PIC 9(02).
020800         10  FILLER               PIC X(01).
020900         10  NOP-DH-DIA           PIC 9(02).
021000         10  FILLER               PIC X(01).
021100         10  NOP-DH-HOR           PIC 9(02).
021200         10  FILLER               PIC X(01).
021300         10  NOP-DH-MIN           PIC 9(02).
021400         10  FILLER               PIC X(01).
021500         10  NOP-DH-SEG           PIC 9(02).
021600         10  FILLER               PIC X(07).
021700     05  NOP-USUARIO-RESPONSAVEL  PIC X(50).
021800     05  NOP-DESFEITA             PIC X(01).
021900         88  NOP-DESFEITA-NAO             VALUE 'N'.
022000     05  NOP-DESFEITA-POR-ADMIN   PIC 9(09).
022100     05  NOP-DESFEITA-DATA        PIC 9(08).
022200     05  NOP-DESFEITA-HORA        PIC 9(06).
022300     05  NOP-SALDO-ORIGEM-ANTES   PIC S9(08)V99.
022400     05  NOP-SALDO-DESTINO-ANTES  PIC S9(08)V99.
022500     05  NOP-MEMENTO-COFRE OCCURS 7 TIMES.
022600         10  NOP-MEM-VALOR-CEDULA     PIC 9(03).
022700         10  NOP-MEM-QUANTIDADE-ANTES PIC 9(07).
022800     05  FILLER                   PIC X(05).
022900
023000******************************************************************
023100*              STAGE DE SALDO PARA A RESTAURACAO DE CONTAS       *
023200******************************************************************
023300 01  WKS-DESFAZ-SALDO-STAGE.
023400     05  WKS-SALDO-STAGE          PIC S9(08)V99 VALUE ZEROS.
023500     05  WKS-SALDO-STAGE-R REDEFINES WKS-SALDO-STAGE.
023600         10  WKS-SS-INTEIRO       PIC S9(08).
023700         10  WKS-SS-CENTAVOS      PIC 9(02).
023750     05  FILLER                   PIC X(02) VALUE SPACES.
023800
023900******************************************************************
024000*              DATA E HORA DO SISTEMA PARA O DIARIO              *
024100******************************************************************
024200 01  WKS-HOJE-VARIAVEIS.
024210*    18/11/2024 JPQ - DATA E HORA SEPARADAS EM CAMPOS PROPRIOS
024220*    (VER REGISTRO DE CAMBIOS) PARA NAO ESTOURAR O ACCEPT DA
024230*    DATA PARA O LADO ERRADO DE UM CAMPO COMBINADO. OS CAMPOS
024240*    WKS-HOJE-DATA E WKS-HOJE-HORA JA SERVEM DIRETO PARA A
024250*    MARCA DE AUDITORIA (OPE-DESFEITA-DATA/HORA), ENTAO OS
024260*    ANTIGOS WKS-HOJE-DATA-SOMENTE/WKS-HOJE-HORA-6 SAIRAM
024300     05  WKS-HOJE-DATA            PIC 9(08) VALUE ZEROS.
024310     05  WKS-HOJE-DATA-R REDEFINES WKS-HOJE-DATA.
024700         10  WKS-HOJE-ANO         PIC 9(04).
024800         10  WKS-HOJE-MES         PIC 9(02).
024900         10  WKS-HOJE-DIA         PIC 9(02).
024910     05  WKS-HOJE-HORA            PIC 9(06) VALUE ZEROS.
024920     05  WKS-HOJE-HORA-R REDEFINES WKS-HOJE-HORA.
025000         10  WKS-HOJE-HOR         PIC 9(02).
025100         10  WKS-HOJE-MIN         PIC 9(02).
025200         10  WKS-HOJE-SEG         PIC 9(02).
025400     05  FILLER                   PIC X(01) VALUE SPACES.
025500
025600******************************************************************
025700 PROCEDURE DIVISION.
025800******************************************************************
025900*               S E C C I O N    P R I N C I P A L
026000******************************************************************
026100 000-MAIN SECTION.
026200     PERFORM 100-ABERTURA-ARCHIVOS
026300     IF WKS-COD-RETORNO-ABEND = ZEROS
026400        PERFORM 200-VALIDA-ATOR-ADMIN
026500     END-IF
026600     IF WKS-COD-RETORNO-ABEND = ZEROS
026700        PERFORM 300-COPIA-E-PROCESSA-DIARIO
026800     END-IF
026900     IF WKS-COD-RETORNO-ABEND = ZEROS
027000        IF ACHOU-ALVO-SIM
027100           DISPLAY 'CXDESFAZ - OPERACAO DESFEITA COM SUCESSO: '
027200                   CE-ID-OPERACAO UPON CONSOLE
027300        ELSE
027400           MOVE 93 TO WKS-COD-RETORNO-ABEND
027500           DISPLAY '*** CXDESFAZ - OPERACAO NAO ELEGIVEL PARA '
027600                   'DESFAZER: ' CE-ID-OPERACAO UPON CONSOLE
027700        END-IF
027800     END-IF
027900     PERFORM 900-FECHA-ARCHIVOS
028000     STOP RUN.
028100 000-MAIN-E. EXIT.
028200
028300*          ----- 100 ABRE OS ARCHIVOS DO PROGRAMA -----
028400 100-ABERTURA-ARCHIVOS SECTION.
028500     MOVE 'CXDESFAZ' TO WKS-DIAG-PROGRAMA
028600     ACCEPT WKS-CARTAO-ENTRADA FROM SYSIN
028700     ACCEPT WKS-HOJE-DATA      FROM DATE YYYYMMDD
028800     ACCEPT WKS-HOJE-HORA      FROM TIME
029100     OPEN INPUT  USUARIOS
029200          I-O    CONTAS
029300          I-O    ESTOQUE-GLOBAL
029400     IF FS-USUARIOS NOT EQUAL 0 AND 97
029500        MOVE 'OPEN'     TO WKS-DIAG-ACAO
029600        MOVE 'USUARIOS' TO WKS-DIAG-ARQUIVO-NOME
029700        MOVE SPACES     TO WKS-DIAG-CHAVE
029800        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
029900                             WKS-DIAG-ARQUIVO-NOME
030000                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
030100                             FS-USUARIOS FSE-USUAR-FEEDBK
030200        MOVE 91 TO WKS-COD-RETORNO-ABEND
030300     END-IF
030400     IF FS-CONTAS NOT EQUAL 0 AND 97
030500        MOVE 'OPEN'    TO WKS-DIAG-ACAO
030600        MOVE 'CONTAS'  TO WKS-DIAG-ARQUIVO-NOME
030700        MOVE SPACES    TO WKS-DIAG-CHAVE
030800        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
030900                             WKS-DIAG-ARQUIVO-NOME
031000                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
031100                             FS-CONTAS FSE-CONTAS-FEEDBK
031200        MOVE 91 TO WKS-COD-RETORNO-ABEND
031300     END-IF
031400     IF FS-ESTOQUE NOT EQUAL 0 AND 97
031500        MOVE 'OPEN'    TO WKS-DIAG-ACAO
031600        MOVE 'ESTOQUE' TO WKS-DIAG-ARQUIVO-NOME
031700        MOVE SPACES    TO WKS-DIAG-CHAVE
031800        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
031900                             WKS-DIAG-ARQUIVO-NOME
032000                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
032100                             FS-ESTOQUE FSE-ESTOQ-FEEDBK
032200        MOVE 91 TO WKS-COD-RETORNO-ABEND
032300     END-IF
032400     IF WKS-COD-RETORNO-ABEND = ZEROS
032500        PERFORM 120-CONTA-OPERACOES-EXISTENTES
032600     END-IF.
032700 100-ABERTURA-ARCHIVOS-E. EXIT.
032800
032900*          ----- 120 CONTA OS REGISTROS DE OPERACOES -----
033000* 14/04/2017 (HERDADO DO CXDEPBAT) - USADO PARA GERAR O PROXIMO
033100*            ID-OPERACAO DA REVERSAO
033200 120-CONTA-OPERACOES-EXISTENTES SECTION.
033300     MOVE ZEROS TO WKS-CONTADOR-OPERACOES
033400     OPEN INPUT OPERACOES
033500     MOVE 'N' TO WKS-EOF-OPERACOES
033600     PERFORM 130-LE-OPERACAO-CONTADOR UNTIL FIM-OPERACOES
033700     CLOSE OPERACOES.
033800 120-CONTA-OPERACOES-EXISTENTES-E. EXIT.
033900
034000 130-LE-OPERACAO-CONTADOR SECTION.
034100     READ OPERACOES NEXT RECORD
034200         AT END
034300            MOVE 'S' TO WKS-EOF-OPERACOES
034400         NOT AT END
034500            ADD 1 TO WKS-CONTADOR-OPERACOES
034600     END-READ.
034700 130-LE-OPERACAO-CONTADOR-E. EXIT.
034800
034900*          ----- 200 VALIDA QUE O ATOR E ADMINISTRADOR -----
035000* SOMENTE ADMIN PODE INVOCAR O DESFAZER - AQUI NAO SE ACEITA
035100* O DONO DA CONTA COMO ALTERNATIVA, AO CONTRARIO DO DEPOSITO
035200 200-VALIDA-ATOR-ADMIN SECTION.
035300     MOVE 'N' TO WKS-EOF-USUARIOS
035400     MOVE 'N' TO WKS-ACHOU-ATOR
035500     MOVE 'N' TO WKS-ATOR-E-ADMIN
035600     PERFORM 210-PROCURA-USUARIO-ATOR UNTIL FIM-USUARIOS
035700                                       OR ACHOU-ATOR
035800     IF NOT ATOR-E-ADMIN-SIM
035900        MOVE 92 TO WKS-COD-RETORNO-ABEND
036000        DISPLAY '*** CXDESFAZ - ATOR NAO E ADMIN, DESFAZER '
036100                'NEGADO: ' CE-ATOR-ID-USUARIO UPON CONSOLE
036200     END-IF.
036300 200-VALIDA-ATOR-ADMIN-E. EXIT.
036400
036500 210-PROCURA-USUARIO-ATOR SECTION.
036600     READ USUARIOS NEXT RECORD
036700         AT END
036800            MOVE 'S' TO WKS-EOF-USUARIOS
036900         NOT AT END
037000            IF USR-ID-USUARIO = CE-ATOR-ID-USUARIO
037100               MOVE 'S' TO WKS-ACHOU-ATOR
037200               IF USR-PERFIL-ADMIN
037300                  SET ATOR-E-ADMIN-SIM TO TRUE
037400               END-IF
037500            END-IF
037600     END-READ.
037700 210-PROCURA-USUARIO-ATOR-E. EXIT.
037800
037900*          ----- 300 COPIA O DIARIO E PROCESSA O ALVO -----
038000* LE-SE OPERACOES POR INTEIRO, COPIANDO CADA REGISTRO PARA
038100* OPERACOES-NOVO. O REGISTRO ALVO E ATUALIZADO ANTES DE SER
038200* COPIADO. AO FINAL, SE O ALVO FOI ENCONTRADO, GRAVA-SE A
038300* OPERACAO DE REVERSAO. ARQUIVO SEQUENCIAL NAO PERMITE REWRITE
038400* DE UM REGISTRO ARBITRARIO - E PRECISO GERAR UMA NOVA VERSAO
038500 300-COPIA-E-PROCESSA-DIARIO SECTION.
038600     MOVE 'N' TO WKS-ACHOU-ALVO
038700     OPEN INPUT  OPERACOES
038800          OUTPUT OPERACOES-NOVO
038900     IF FS-OPERACOES NOT EQUAL 0 AND 97
039000        MOVE 'OPEN'       TO WKS-DIAG-ACAO
039100        MOVE 'OPERACOES'  TO WKS-DIAG-ARQUIVO-NOME
039200        MOVE SPACES       TO WKS-DIAG-CHAVE
039300        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
039400                             WKS-DIAG-ARQUIVO-NOME
039500                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
039600                             FS-OPERACOES FSE-OPER-FEEDBK
039700        MOVE 91 TO WKS-COD-RETORNO-ABEND
039800     END-IF
039900     IF WKS-COD-RETORNO-ABEND = ZEROS
040000        MOVE 'N' TO WKS-EOF-OPERACOES
040100        PERFORM 310-COPIA-UMA-OPERACAO UNTIL FIM-OPERACOES
040200        IF ACHOU-ALVO-SIM
040300           PERFORM 400-GRAVA-OPERACAO-DESFAZER
040400        END-IF
040500     END-IF
040600     CLOSE OPERACOES OPERACOES-NOVO.
040700 300-COPIA-E-PROCESSA-DIARIO-E. EXIT.
040800
040900 310-COPIA-UMA-OPERACAO SECTION.
041000     READ OPERACOES NEXT RECORD
041100         AT END
041200            MOVE 'S' TO WKS-EOF-OPERACOES
041300         NOT AT END
041400            MOVE 'N' TO WKS-ELEGIVEL
041500            IF OPE-ID-OPERACAO = CE-ID-OPERACAO
041600               AND OPE-DESFEITA-NAO
041700               AND NOT OPE-TIPO-DESFAZER
041800               PERFORM 320-CONFERE-DONO-DO-ALVO
041900            END-IF
042000            IF ELEGIVEL-SIM
042100               MOVE 'S' TO WKS-ACHOU-ALVO
042200               MOVE OPE-TIPO-OPERACAO    TO WKS-ALVO-TIPO
042300               MOVE OPE-ID-CONTA-ORIGEM  TO WKS-ALVO-ID-ORIGEM
042400               MOVE OPE-ID-CONTA-DESTINO TO WKS-ALVO-ID-DESTINO
042500               MOVE OPE-VALOR            TO WKS-ALVO-VALOR
042600               PERFORM 330-RESTAURA-CONTAS-E-COFRE
042700               SET  OPE-DESFEITA-SIM     TO TRUE
042800               MOVE CE-ATOR-ID-USUARIO
042900                               TO OPE-DESFEITA-POR-ADMIN
043000               MOVE WKS-HOJE-DATA
043100                               TO OPE-DESFEITA-DATA
043200               MOVE WKS-HOJE-HORA
043300                               TO OPE-DESFEITA-HORA
043400            END-IF
043500            MOVE REG-OPERACAO TO REG-OPERACAO-NOVA
043600            WRITE REG-OPERACAO-NOVA
043700     END-READ.
043800 310-COPIA-UMA-OPERACAO-E. EXIT.
043900
044000*          ----- 320 CONFERE O DONO DA OPERACAO ALVO -----
044100 320-CONFERE-DONO-DO-ALVO SECTION.
044200     MOVE OPE-ID-CONTA-ORIGEM TO WKS-CONTAS-CHAVE
044300     READ CONTAS
044400         INVALID KEY
044500            CONTINUE
044600         NOT INVALID KEY
044700            IF CTA-ID-USUARIO = CE-ID-USUARIO-ALVO
044800               MOVE 'S' TO WKS-ELEGIVEL
044900            END-IF
045000     END-READ.
045100 320-CONFERE-DONO-DO-ALVO-E. EXIT.
045200
045300*          ----- 330 RESTAURA CONTAS E COFRE PELO MEMENTO -----
045400* SOBRESCRITA CEGA DO SALDO ANTERIOR - NAO SE REVALIDA REGRA
045500* DE NEGOCIO NENHUMA (SALDO INSUFICIENTE, ETC) AO RESTAURAR
045600 330-RESTAURA-CONTAS-E-COFRE SECTION.
045700     MOVE CTA-SALDO TO WKS-ALVO-SALDO-ORIGEM-ANTES
045800     MOVE OPE-SALDO-ORIGEM-ANTES TO CTA-SALDO
045900     REWRITE REG-CONTA
046000         INVALID KEY
046100            DISPLAY '*** CXDESFAZ - ERRO NO REWRITE DE CONTAS '
046200                    '(ORIGEM)' UPON CONSOLE
046300     END-REWRITE
046400     IF OPE-ID-CONTA-DESTINO NOT = ZEROS
046500        PERFORM 335-RESTAURA-CONTA-DESTINO
046600     END-IF
046700     IF OPE-TIPO-DEPOSITO OR OPE-TIPO-SAQUE
046800        PERFORM 340-RESTAURA-COFRE
046900     END-IF.
047000 330-RESTAURA-CONTAS-E-COFRE-E. EXIT.
047100
047200 335-RESTAURA-CONTA-DESTINO SECTION.
047300     MOVE OPE-ID-CONTA-DESTINO TO WKS-CONTAS-CHAVE
047400     READ CONTAS
047500         INVALID KEY
047600            DISPLAY '*** CXDESFAZ - CONTA DESTINO NAO '
047700                    'ENCONTRADA' UPON CONSOLE
047800         NOT INVALID KEY
047900            MOVE CTA-SALDO TO WKS-ALVO-SALDO-DESTINO-ANTES
048000            MOVE OPE-SALDO-DESTINO-ANTES TO CTA-SALDO
048100            REWRITE REG-CONTA
048200                INVALID KEY
048300                   DISPLAY '*** CXDESFAZ - ERRO NO REWRITE DE '
048400                           'CONTAS (DESTINO)' UPON CONSOLE
048500            END-REWRITE
048600     END-READ.
048700 335-RESTAURA-CONTA-DESTINO-E. EXIT.
048800
048900*          ----- 340 RESTAURA O COFRE GLOBAL (7 LINHAS) -----
049000* SO E CHAMADA PARA DEPOSITO OU SAQUE - AS DEMAIS OPERACOES NAO
049100* CARREGAM MEMENTO DE COFRE (PERMANECE ZERADO NO DIARIO)
049200 340-RESTAURA-COFRE SECTION.
049300     CLOSE ESTOQUE-GLOBAL
049400     OPEN I-O ESTOQUE-GLOBAL
049500     PERFORM 345-RESTAURA-LINHA-COFRE
049600         VARYING WKS-MEM-IDX FROM 1 BY 1
049700         UNTIL WKS-MEM-IDX > 7.
049800 340-RESTAURA-COFRE-E. EXIT.
049900
050000 345-RESTAURA-LINHA-COFRE SECTION.
050100     READ ESTOQUE-GLOBAL NEXT RECORD
050200     MOVE OPE-MEM-QUANTIDADE-ANTES (WKS-MEM-IDX)
050300                                 TO EST-QUANTIDADE
050400     REWRITE REG-ESTOQUE.
050500 345-RESTAURA-LINHA-COFRE-E. EXIT.
050600
050700*          ----- 400 GRAVA A OPERACAO DE REVERSAO -----
050800 400-GRAVA-OPERACAO-DESFAZER SECTION.
050900     ADD 1 TO WKS-CONTADOR-OPERACOES
051000     MOVE SPACES TO WKS-NOVA-OPERACAO
051100     MOVE WKS-CONTADOR-OPERACOES TO NOP-ID-OPERACAO
051200     MOVE 'DESFAZER         '    TO NOP-TIPO-OPERACAO
051300     PERFORM 410-DEFINE-CONTRAPARTES
051400     MOVE WKS-ALVO-VALOR         TO NOP-VALOR
051500     MOVE WKS-HOJE-ANO           TO NOP-DH-ANO
051600     MOVE WKS-HOJE-MES           TO NOP-DH-MES
051700     MOVE WKS-HOJE-DIA           TO NOP-DH-DIA
051800     MOVE WKS-HOJE-HOR           TO NOP-DH-HOR
051900     MOVE WKS-HOJE-MIN           TO NOP-DH-MIN
052000     MOVE WKS-HOJE-SEG           TO NOP-DH-SEG
052100     MOVE CE-USUARIO-LOGIN       TO NOP-USUARIO-RESPONSAVEL
052200     SET  NOP-DESFEITA-NAO       TO TRUE
052300     MOVE ZEROS                  TO NOP-DESFEITA-POR-ADMIN
052400     MOVE ZEROS                  TO NOP-DESFEITA-DATA
052500     MOVE ZEROS                  TO NOP-DESFEITA-HORA
052600     PERFORM 420-ZERA-MEMENTO-REVERSAO
052700         VARYING WKS-MEM-IDX FROM 1 BY 1 UNTIL WKS-MEM-IDX > 7
052800     MOVE WKS-NOVA-OPERACAO TO REG-OPERACAO-NOVA
052900     WRITE REG-OPERACAO-NOVA
053000     DISPLAY 'CXDESFAZ - OPERACAO DE REVERSAO GRAVADA, No. '
053100             NOP-ID-OPERACAO UPON CONSOLE.
053200 400-GRAVA-OPERACAO-DESFAZER-E. EXIT.
053300
053400*          ----- 410 DEFINE AS CONTRAPARTES DA REVERSAO -----
053500* 17/02/2021 JPQ (MESMA CONVENCAO DO CXEXTRAT/340) - NA OPERACAO
053600*            DE REVERSAO A CONTA ORIGEM E SEMPRE A CREDITADA
053700*            PELO DESFAZER E A CONTA DESTINO E SEMPRE A
053800*            DEBITADA PELO DESFAZER
053900* 30/06/2023 JPQ - O DEPOSITO ORIGINAL CREDITA A CONTA ORIGEM;
054000*            DESFAZE-LO DEBITA ESSA MESMA CONTA, LOGO ELA VAI
054100*            PARA A CONTA DESTINO DA REVERSAO, NAO A ORIGEM
054200 410-DEFINE-CONTRAPARTES SECTION.
054300     EVALUATE TRUE
054400         WHEN WKS-ALVO-E-DEPOSITO
054500              MOVE ZEROS              TO NOP-ID-CONTA-ORIGEM
054600              MOVE WKS-ALVO-ID-ORIGEM TO NOP-ID-CONTA-DESTINO
054700              MOVE ZEROS              TO NOP-SALDO-ORIGEM-ANTES
054800              MOVE WKS-ALVO-SALDO-ORIGEM-ANTES
054900                                  TO NOP-SALDO-DESTINO-ANTES
055000         WHEN WKS-ALVO-E-TRANSFER
055100              MOVE WKS-ALVO-ID-ORIGEM  TO NOP-ID-CONTA-ORIGEM
055200              MOVE WKS-ALVO-ID-DESTINO TO NOP-ID-CONTA-DESTINO
055300              MOVE WKS-ALVO-SALDO-ORIGEM-ANTES
055400                                  TO NOP-SALDO-ORIGEM-ANTES
055500              MOVE WKS-ALVO-SALDO-DESTINO-ANTES
055600                                  TO NOP-SALDO-DESTINO-ANTES
055700         WHEN OTHER
055800* SAQUE OU PAGAMENTO_PARCELA: SO A CONTA ORIGEM PARTICIPA
055900              MOVE WKS-ALVO-ID-ORIGEM TO NOP-ID-CONTA-ORIGEM
056000              MOVE ZEROS              TO NOP-ID-CONTA-DESTINO
056100              MOVE WKS-ALVO-SALDO-ORIGEM-ANTES
056200                                  TO NOP-SALDO-ORIGEM-ANTES
056300              MOVE ZEROS          TO NOP-SALDO-DESTINO-ANTES
056400     END-EVALUATE.
056500 410-DEFINE-CONTRAPARTES-E. EXIT.
056600
056700 420-ZERA-MEMENTO-REVERSAO SECTION.
056800     MOVE ZEROS TO NOP-MEM-VALOR-CEDULA (WKS-MEM-IDX)
056900     MOVE ZEROS TO NOP-MEM-QUANTIDADE-ANTES (WKS-MEM-IDX).
057000 420-ZERA-MEMENTO-REVERSAO-E. EXIT.
057100
057200*          ----- 900 FECHA OS ARCHIVOS DO PROGRAMA -----
057300 900-FECHA-ARCHIVOS SECTION.
057400     CLOSE USUARIOS CONTAS ESTOQUE-GLOBAL
057500     MOVE WKS-COD-RETORNO-ABEND TO RETURN-CODE.
057600 900-FECHA-ARCHIVOS-E. EXIT.
