000100******************************************************************
000200* COPY        : CXERRW                                           *
000300* APLICACION  : CAIXA ELETRONICO                                 *
000400* DESCRIPCION : AREA DE TRABAJO COMUN PARA EL DIAGNOSTICO DE     *
000500*             : FILE STATUS, PASADA A CXFSTAT POR TODOS LOS      *
000600*             : PROGRAMAS BATCH DEL SISTEMA                      *
000700* USADO POR   : TODOS LOS PROGRAMAS BATCH (CXxxxxxx)             *
000800******************************************************************
000900 01  WKS-DIAG-ARQUIVO.
001000     05  WKS-DIAG-PROGRAMA       PIC X(08) VALUE SPACES.
001100     05  WKS-DIAG-ARQUIVO-NOME   PIC X(08) VALUE SPACES.
001200     05  WKS-DIAG-ACAO           PIC X(10) VALUE SPACES.
001300     05  WKS-DIAG-CHAVE          PIC X(32) VALUE SPACES.
001400     05  FILLER                  PIC X(02) VALUE SPACES.
