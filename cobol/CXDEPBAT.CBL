000100******************************************************************
000200* FECHA       : 03/04/1990                                       *
000300* PROGRAMADOR : LUCAS AZEVEDO CORREA (LAC)                       *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXDEPBAT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTA UM DEPOSITO INFORMADO POR CARTAO DE        *
000800*             : ENTRADA (SYSIN): CREDITA O SALDO DA CONTA,       *
000900*             : ADICIONA AS CEDULAS DEPOSITADAS AO COFRE GLOBAL  *
001000*             : E GRAVA UM REGISTRO DE OPERACAO COM O MEMENTO    *
001100*             : PARA PERMITIR O DESFAZER POSTERIOR               *
001200* ARCHIVOS    : CONTAS=A,USUARIOS=C,ESTOQUE-GLOBAL=A,            *
001300*             : OPERACOES=A                                      *
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001500* PROGRAMA(S) : CXACTSRV                                         *
001600* INSTALADO   : 03/04/1990                                       *
001700* BPM/RATIONAL: 241300                                           *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 03/04/1990 LAC 241300 VERSION INICIAL - DEPOSITO EM CONTA,     *
002200*                       ATUALIZACAO DE COFRE E DIARIO            *
002300* 16/01/1994 LAC 241530 SE AGREGA A VALIDACAO DE AUTORIZACAO     *
002400*                       (TITULAR DA CONTA OU ADMIN)              *
002500* 09/12/1998 LAC 241815 REVISION FIN DE SIGLO: OPE-DH-ANO E      *
002600*                       WKS-HOJE-ANO AMPLIADOS A 4 DIGITOS       *
002700* 22/08/2006 RMV 242090 CORRECAO: O MEMENTO DO COFRE NAO ERA     *
002800*                       CAPTURADO ANTES DE ATUALIZAR AS CEDULAS  *
002900* 14/04/2017 RMV 242450 SE AGREGA CONTAGEM DE REGISTROS PARA     *
003000*                       GERAR O PROXIMO ID-OPERACAO              *
003100* 30/01/2023 JPQ 243030 AJUSTE NO LAYOUT DO CARTAO DE ENTRADA    *
003200*                       PARA INCLUIR O LOGIN DO USUARIO ATOR     *
003210* 18/11/2024 JPQ 243110 CORRECAO: WKS-HOJE-DATA-HORA (9(08)9(06))*
003220*                       RECEBIA O ACCEPT DA DATA (8 DIGITOS) NO  *
003230*                       LADO DIREITO DO CAMPO DE 14 DIGITOS,     *
003240*                       DESLOCANDO O ANO/MES/DIA DO DIARIO.      *
003250*                       CAMPO SEPARADO EM WKS-HOJE-DATA (8) E    *
003260*                       WKS-HOJE-HORA (6), CADA QUAL COM SEU     *
003270*                       PROPRIO ACCEPT, COMO EM CXAGDLOT         *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     CXDEPBAT.
003600 AUTHOR.                         LUCAS AZEVEDO CORREA.
003700 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003800 DATE-WRITTEN.                   03/04/1990.
003900 DATE-COMPILED.                  03/04/1990.
004000 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CONTAS ASSIGN TO CONTAS
005000            ORGANIZATION  IS RELATIVE
005100            ACCESS        IS RANDOM
005200            RELATIVE KEY  IS WKS-CONTAS-CHAVE
005300            FILE STATUS   IS FS-CONTAS
005400                             FSE-CONTAS.
005500
005600     SELECT USUARIOS ASSIGN TO USUARIOS
005700            ORGANIZATION  IS SEQUENTIAL
005800            ACCESS        IS SEQUENTIAL
005900            FILE STATUS   IS FS-USUARIOS
006000                             FSE-USUARIOS.
006100
006200     SELECT ESTOQUE-GLOBAL ASSIGN TO ESTOQUE
006300            ORGANIZATION  IS SEQUENTIAL
006400            ACCESS        IS SEQUENTIAL
006500            FILE STATUS   IS FS-ESTOQUE
006600                             FSE-ESTOQUE.
006700
006800     SELECT OPERACOES ASSIGN TO OPERACOES
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            ACCESS        IS SEQUENTIAL
007100            FILE STATUS   IS FS-OPERACOES
007200                             FSE-OPERACOES.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600******************************************************************
007700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007800******************************************************************
007900*   MAESTRO DE CUENTAS
008000 FD  CONTAS.
008100     COPY CXCTAM.
008200*   MAESTRO DE USUARIOS
008300 FD  USUARIOS.
008400     COPY CXUSRM.
008500*   COFRE GLOBAL DE CEDULAS (7 REGISTROS)
008600 FD  ESTOQUE-GLOBAL.
008700     COPY CXESTQ.
008800*   DIARIO DE OPERACOES
008900 FD  OPERACOES.
009000     COPY CXOPEJ.
009100
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009500******************************************************************
009600 01  WKS-FS-STATUS.
009700     05  FS-CONTAS               PIC 9(02) VALUE ZEROS.
009800     05  FSE-CONTAS.
009900         10  FSE-CONTAS-RETURN   PIC S9(04) COMP-5 VALUE 0.
010000         10  FSE-CONTAS-FUNCTION PIC S9(04) COMP-5 VALUE 0.
010100         10  FSE-CONTAS-FEEDBK   PIC S9(04) COMP-5 VALUE 0.
010200     05  FS-USUARIOS             PIC 9(02) VALUE ZEROS.
010300     05  FSE-USUARIOS.
010400         10  FSE-USUAR-RETURN    PIC S9(04) COMP-5 VALUE 0.
010500         10  FSE-USUAR-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
010600         10  FSE-USUAR-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
010700     05  FS-ESTOQUE              PIC 9(02) VALUE ZEROS.
010800     05  FSE-ESTOQUE.
010900         10  FSE-ESTOQ-RETURN    PIC S9(04) COMP-5 VALUE 0.
011000         10  FSE-ESTOQ-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
011100         10  FSE-ESTOQ-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
011200     05  FS-OPERACOES            PIC 9(02) VALUE ZEROS.
011300     05  FSE-OPERACOES.
011400         10  FSE-OPER-RETURN     PIC S9(04) COMP-5 VALUE 0.
011500         10  FSE-OPER-FUNCTION   PIC S9(04) COMP-5 VALUE 0.
011600         10  FSE-OPER-FEEDBK     PIC S9(04) COMP-5 VALUE 0.
011700     05  WKS-CONTAS-CHAVE        PIC 9(09) COMP VALUE ZEROS.
011800     05  FILLER                  PIC X(03) VALUE SPACES.
011900
012000     COPY CXERRW.
012100
012200******************************************************************
012300*              CARTAO DE ENTRADA (SYSIN) DO DEPOSITO             *
012400******************************************************************
012500 01  WKS-CARTAO-ENTRADA.
012600     05  CE-ID-CONTA              PIC 9(09).
012700     05  CE-VALOR                 PIC S9(08)V99.
012800     05  CE-ATOR-ID-USUARIO       PIC 9(09).
012900     05  CE-USUARIO-LOGIN         PIC X(50).
013000     05  CE-CEDULAS OCCURS 7 TIMES INDEXED BY CE-CED-IDX.
013100         10  CE-CED-VALOR         PIC 9(03).
013200         10  CE-CED-QTD           PIC 9(07).
013300     05  FILLER                   PIC X(03).
013400
013500******************************************************************
013600*              VARIAVEIS DE TRABALHO DO PROGRAMA                 *
013700******************************************************************
013800 01  WKS-DEPBAT-VARIAVEIS.
013900     05  WKS-SALDO-ANTES          PIC S9(08)V99 VALUE ZEROS.
014000     05  WKS-SALDO-ANTES-R REDEFINES WKS-SALDO-ANTES.
014100         10  WKS-SA-INTEIRO       PIC S9(08).
014200         10  WKS-SA-CENTAVOS      PIC 9(02).
014300     05  WKS-CONTADOR-OPERACOES   PIC 9(09) COMP VALUE ZEROS.
014400     05  WKS-CONTADOR-OPERACOES-R REDEFINES
014500                                  WKS-CONTADOR-OPERACOES
014600                                  PIC X(09).
014700     05  WKS-EOF-OPERACOES        PIC X(01) VALUE 'N'.
014800         88  FIM-OPERACOES                  VALUE 'S'.
014900     05  WKS-ACHOU-USUARIO        PIC X(01) VALUE 'N'.
015000         88  ACHOU-USUARIO                  VALUE 'S'.
015100     05  WKS-USUARIO-AUTORIZADO   PIC X(01) VALUE 'N'.
015200         88  USUARIO-AUTORIZADO             VALUE 'S'.
015300     05  WKS-EOF-USUARIOS         PIC X(01) VALUE 'N'.
015400         88  FIM-USUARIOS                   VALUE 'S'.
015500     05  WKS-COD-RETORNO-ABEND    PIC 9(02) VALUE ZEROS.
015600     05  FILLER                   PIC X(03) VALUE SPACES.
015700
015800******************************************************************
015900*              MEMENTO EM MEMORIA DO COFRE (7 LINHAS)            *
016000******************************************************************
016100 01  TAB-MEMENTO-COFRE.
016200     05  MEM-LINHA OCCURS 7 TIMES INDEXED BY MEM-IDX.
016300         10  MEM-VALOR-CEDULA     PIC 9(03).
016400         10  MEM-QUANTIDADE-ANTES PIC 9(07).
016500     05  FILLER                   PIC X(03).
016600
016700******************************************************************
016800*              DATA E HORA DO SISTEMA PARA O DIARIO              *
016900******************************************************************
017000 01  WKS-HOJE-VARIAVEIS.
017010*    18/11/2024 JPQ - DATA E HORA SEPARADAS EM CAMPOS PROPRIOS
017020*    (VER REGISTRO DE CAMBIOS) PARA NAO ESTOURAR O ACCEPT DA
017030*    DATA PARA O LADO ERRADO DE UM CAMPO COMBINADO
017040     05  WKS-HOJE-DATA            PIC 9(08) VALUE ZEROS.
017050     05  WKS-HOJE-DATA-R REDEFINES WKS-HOJE-DATA.
017060         10  WKS-HOJE-ANO         PIC 9(04).
017070         10  WKS-HOJE-MES         PIC 9(02).
017080         10  WKS-HOJE-DIA         PIC 9(02).
017090     05  WKS-HOJE-HORA            PIC 9(06) VALUE ZEROS.
017095     05  WKS-HOJE-HORA-R REDEFINES WKS-HOJE-HORA.
017100         10  WKS-HOJE-HOR         PIC 9(02).
017200         10  WKS-HOJE-MIN         PIC 9(02).
017800         10  WKS-HOJE-SEG         PIC 9(02).
017900     05  FILLER                   PIC X(01) VALUE SPACES.
018000
018100******************************************************************
018200*              LINKAGE PARA CXACTSRV                             *
018300******************************************************************
018400 01  WKS-ACTSRV-FUNCAO            PIC X(10).
018500 01  WKS-ACTSRV-VALOR             PIC S9(08)V99.
018600 01  WKS-ACTSRV-QTD-CEDULA        PIC 9(07) COMP.
018700 01  WKS-ACTSRV-COD-RETORNO       PIC 9(02).
018800 01  WKS-ACTSRV-MENSAGEM          PIC X(40).
018900
019000******************************************************************
019100 PROCEDURE DIVISION.
019200******************************************************************
019300*               S E C C I O N    P R I N C I P A L
019400******************************************************************
019500 000-MAIN SECTION.
019600     PERFORM 100-ABERTURA-ARCHIVOS
019700     PERFORM 200-LE-CARTAO-E-VALIDA
019800     IF WKS-COD-RETORNO-ABEND = ZEROS
019900        PERFORM 300-POSTA-DEPOSITO
020000     END-IF
020100     PERFORM 900-FECHA-ARCHIVOS
020200     STOP RUN.
020300 000-MAIN-E. EXIT.
020400
020500*          ----- 100 ABRE OS ARCHIVOS DO PROGRAMA -----
020600 100-ABERTURA-ARCHIVOS SECTION.
020700     MOVE 'CXDEPBAT' TO WKS-DIAG-PROGRAMA
020800     OPEN I-O   CONTAS
020900          INPUT  USUARIOS
021000          I-O    ESTOQUE-GLOBAL
021100     IF FS-CONTAS NOT EQUAL 0 AND 97
021200        MOVE 'OPEN'    TO WKS-DIAG-ACAO
021300        MOVE 'CONTAS'  TO WKS-DIAG-ARQUIVO-NOME
021400        MOVE SPACES    TO WKS-DIAG-CHAVE
021500        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
021600                             WKS-DIAG-ARQUIVO-NOME
021700                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
021800                             FS-CONTAS FSE-CONTAS-FEEDBK
021900        MOVE 91 TO WKS-COD-RETORNO-ABEND
022000     END-IF
022100     IF FS-USUARIOS NOT EQUAL 0 AND 97
022200        MOVE 'OPEN'     TO WKS-DIAG-ACAO
022300        MOVE 'USUARIOS' TO WKS-DIAG-ARQUIVO-NOME
022400        MOVE SPACES     TO WKS-DIAG-CHAVE
022500        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
022600                             WKS-DIAG-ARQUIVO-NOME
022700                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
022800                             FS-USUARIOS FSE-USUAR-FEEDBK
022900        MOVE 91 TO WKS-COD-RETORNO-ABEND
023000     END-IF
023100     IF FS-ESTOQUE NOT EQUAL 0 AND 97
023200        MOVE 'OPEN'    TO WKS-DIAG-ACAO
023300        MOVE 'ESTOQUE' TO WKS-DIAG-ARQUIVO-NOME
023400        MOVE SPACES    TO WKS-DIAG-CHAVE
023500        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
023600                             WKS-DIAG-ARQUIVO-NOME
023700                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
023800                             FS-ESTOQUE FSE-ESTOQ-FEEDBK
023900        MOVE 91 TO WKS-COD-RETORNO-ABEND
024000     END-IF
024100     IF WKS-COD-RETORNO-ABEND = ZEROS
024200        PERFORM 120-CONTA-OPERACOES-EXISTENTES
024300     END-IF.
024400 100-ABERTURA-ARCHIVOS-E. EXIT.
024500
024600*          ----- 120 CONTA OS REGISTROS DE OPERACOES -----
024700* 14/04/2017 RMV - USADO PARA GERAR O PROXIMO ID-OPERACAO
024800 120-CONTA-OPERACOES-EXISTENTES SECTION.
024900     MOVE ZEROS TO WKS-CONTADOR-OPERACOES
025000     OPEN INPUT OPERACOES
025100     MOVE 'N' TO WKS-EOF-OPERACOES
025200     PERFORM 130-LE-OPERACAO-CONTADOR UNTIL FIM-OPERACOES
025300     CLOSE OPERACOES.
025400 120-CONTA-OPERACOES-EXISTENTES-E. EXIT.
025500
025600 130-LE-OPERACAO-CONTADOR SECTION.
025700     READ OPERACOES NEXT RECORD
025800         AT END
025900            MOVE 'S' TO WKS-EOF-OPERACOES
026000         NOT AT END
026100            ADD 1 TO WKS-CONTADOR-OPERACOES
026200     END-READ.
026300 130-LE-OPERACAO-CONTADOR-E. EXIT.
026400
026500*          ----- 200 LE O CARTAO DE ENTRADA E VALIDA -----
026600 200-LE-CARTAO-E-VALIDA SECTION.
026700     ACCEPT WKS-CARTAO-ENTRADA FROM SYSIN
026800     MOVE CE-ID-CONTA TO WKS-CONTAS-CHAVE
026900     READ CONTAS
027000         INVALID KEY
027100            MOVE 'CONTA NAO ENCONTRADA' TO WKS-DIAG-CHAVE
027200            MOVE 91 TO WKS-COD-RETORNO-ABEND
027300            DISPLAY '*** CXDEPBAT - CONTA NAO ENCONTRADA: '
027400                    CE-ID-CONTA UPON CONSOLE
027500     END-READ
027600     IF WKS-COD-RETORNO-ABEND = ZEROS
027700        PERFORM 210-VALIDA-AUTORIZACAO
027800     END-IF.
027900 200-LE-CARTAO-E-VALIDA-E. EXIT.
028000
028100*          ----- 210 VALIDA A AUTORIZACAO DO ATOR -----
028200* 16/01/1994 LAC - TITULAR DA CONTA OU ADMIN, SENAO REJEITA
028300 210-VALIDA-AUTORIZACAO SECTION.
028400     IF CE-ATOR-ID-USUARIO = ZEROS
028500        SET USUARIO-AUTORIZADO TO TRUE
028600     ELSE
028700        MOVE 'N' TO WKS-EOF-USUARIOS
028800        MOVE 'N' TO WKS-ACHOU-USUARIO
028900        MOVE 'N' TO WKS-USUARIO-AUTORIZADO
029000        PERFORM 220-PROCURA-USUARIO-ATOR UNTIL FIM-USUARIOS
029100                                          OR ACHOU-USUARIO
029200        IF NOT USUARIO-AUTORIZADO
029300           MOVE 92 TO WKS-COD-RETORNO-ABEND
029400           DISPLAY '*** CXDEPBAT - ATOR NAO AUTORIZADO PARA A'
029500                   ' CONTA: ' CE-ID-CONTA UPON CONSOLE
029600        END-IF
029700     END-IF.
029800 210-VALIDA-AUTORIZACAO-E. EXIT.
029900
030000 220-PROCURA-USUARIO-ATOR SECTION.
030100     READ USUARIOS NEXT RECORD
030200         AT END
030300            MOVE 'S' TO WKS-EOF-USUARIOS
030400         NOT AT END
030500            IF USR-ID-USUARIO = CE-ATOR-ID-USUARIO
030600               MOVE 'S' TO WKS-ACHOU-USUARIO
030700               IF USR-ID-USUARIO = CTA-ID-USUARIO
030800                  OR USR-PERFIL-ADMIN
030900                  SET USUARIO-AUTORIZADO TO TRUE
031000               END-IF
031100            END-IF
031200     END-READ.
031300 220-PROCURA-USUARIO-ATOR-E. EXIT.
031400
031500*          ----- 300 POSTA O DEPOSITO -----
031600 300-POSTA-DEPOSITO SECTION.
031700     MOVE CTA-SALDO TO WKS-SALDO-ANTES
031800     MOVE 'CREDITAR' TO WKS-ACTSRV-FUNCAO
031900     MOVE CE-VALOR   TO WKS-ACTSRV-VALOR
032000     MOVE ZEROS      TO WKS-ACTSRV-QTD-CEDULA
032100     CALL 'CXACTSRV' USING WKS-ACTSRV-FUNCAO
032200                           REG-CONTA REG-ESTOQUE
032300                           WKS-ACTSRV-VALOR
032400                           WKS-ACTSRV-QTD-CEDULA
032500                           WKS-ACTSRV-COD-RETORNO
032600                           WKS-ACTSRV-MENSAGEM
032700     REWRITE REG-CONTA
032800        INVALID KEY
032900           DISPLAY '*** CXDEPBAT - ERRO NO REWRITE DE CONTAS'
033000                   UPON CONSOLE
033100     END-REWRITE
033200     SET MEM-IDX TO 1
033300     PERFORM 310-PROCESSA-LINHA-COFRE 7 TIMES
033400     PERFORM 400-GRAVA-OPERACAO.
033500 300-POSTA-DEPOSITO-E. EXIT.
033600
033700*          ----- 310 PROCESSA UMA LINHA DO COFRE GLOBAL -----
033800* 22/08/2006 RMV - O MEMENTO E CAPTURADO ANTES DE SOMAR AS
033900*                  CEDULAS DEPOSITADAS NESTA MESMA LINHA
034000 310-PROCESSA-LINHA-COFRE SECTION.
034100     READ ESTOQUE-GLOBAL NEXT RECORD
034200     MOVE EST-VALOR-CEDULA TO MEM-VALOR-CEDULA(MEM-IDX)
034300     MOVE EST-QUANTIDADE   TO MEM-QUANTIDADE-ANTES(MEM-IDX)
034400     PERFORM 315-SOMA-CEDULA-SE-INFORMADA
034500             VARYING CE-CED-IDX FROM 1 BY 1
034600             UNTIL CE-CED-IDX > 7
034700     REWRITE REG-ESTOQUE
034800     SET MEM-IDX UP BY 1.
034900 310-PROCESSA-LINHA-COFRE-E. EXIT.
035000
035100 315-SOMA-CEDULA-SE-INFORMADA SECTION.
035200     IF CE-CED-VALOR(CE-CED-IDX) = EST-VALOR-CEDULA
035300        AND CE-CED-QTD(CE-CED-IDX) > 0
035400        MOVE 'ADD-CEDULA' TO WKS-ACTSRV-FUNCAO
035500        MOVE ZEROS        TO WKS-ACTSRV-VALOR
035600        MOVE CE-CED-QTD(CE-CED-IDX) TO WKS-ACTSRV-QTD-CEDULA
035700        CALL 'CXACTSRV' USING WKS-ACTSRV-FUNCAO
035800                              REG-CONTA REG-ESTOQUE
035900                              WKS-ACTSRV-VALOR
036000                              WKS-ACTSRV-QTD-CEDULA
036100                              WKS-ACTSRV-COD-RETORNO
036200                              WKS-ACTSRV-MENSAGEM
036300     END-IF.
036400 315-SOMA-CEDULA-SE-INFORMADA-E. EXIT.
036500
036600*          ----- 400 GRAVA O REGISTRO NO DIARIO -----
036700 400-GRAVA-OPERACAO SECTION.
036800     ACCEPT WKS-HOJE-DATA      FROM DATE YYYYMMDD
036900     ACCEPT WKS-HOJE-HORA      FROM TIME
037000     ADD 1 TO WKS-CONTADOR-OPERACOES
037100     MOVE WKS-CONTADOR-OPERACOES TO OPE-ID-OPERACAO
037200     SET  OPE-TIPO-DEPOSITO      TO TRUE
037300     MOVE CE-ID-CONTA            TO OPE-ID-CONTA-ORIGEM
037400     MOVE ZEROS                  TO OPE-ID-CONTA-DESTINO
037500     MOVE CE-VALOR               TO OPE-VALOR
037600     MOVE WKS-HOJE-ANO           TO OPE-DH-ANO
037700     MOVE WKS-HOJE-MES           TO OPE-DH-MES
037800     MOVE WKS-HOJE-DIA           TO OPE-DH-DIA
037900     MOVE WKS-HOJE-HOR           TO OPE-DH-HOR
038000     MOVE WKS-HOJE-MIN           TO OPE-DH-MIN
038100     MOVE WKS-HOJE-SEG           TO OPE-DH-SEG
038200     MOVE CE-USUARIO-LOGIN       TO OPE-USUARIO-RESPONSAVEL
038300     SET  OPE-DESFEITA-NAO       TO TRUE
038400     MOVE WKS-SALDO-ANTES        TO OPE-SALDO-ORIGEM-ANTES
038500     MOVE ZEROS                  TO OPE-SALDO-DESTINO-ANTES
038600     PERFORM 410-COPIA-MEMENTO-LINHA
038700             VARYING MEM-IDX FROM 1 BY 1 UNTIL MEM-IDX > 7
038800     OPEN EXTEND OPERACOES
038900     WRITE REG-OPERACAO
039000     CLOSE OPERACOES
039100     DISPLAY 'CXDEPBAT - DEPOSITO POSTADO, OPERACAO No. '
039200             OPE-ID-OPERACAO UPON CONSOLE.
039300 400-GRAVA-OPERACAO-E. EXIT.
039400
039500 410-COPIA-MEMENTO-LINHA SECTION.
039600     MOVE MEM-VALOR-CEDULA(MEM-IDX)
039700          TO OPE-MEM-VALOR-CEDULA(MEM-IDX)
039800     MOVE MEM-QUANTIDADE-ANTES(MEM-IDX)
039900          TO OPE-MEM-QUANTIDADE-ANTES(MEM-IDX).
040000 410-COPIA-MEMENTO-LINHA-E. EXIT.
040100
040200*          ----- 900 FECHA OS ARCHIVOS DO PROGRAMA -----
040300 900-FECHA-ARCHIVOS SECTION.
040400     CLOSE CONTAS USUARIOS ESTOQUE-GLOBAL
040500     MOVE WKS-COD-RETORNO-ABEND TO RETURN-CODE.
040600 900-FECHA-ARCHIVOS-E. EXIT.
