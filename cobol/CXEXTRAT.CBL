000100******************************************************************
000200* FECHA       : 08/09/1993                                       *
000300* PROGRAMADOR : ROSANA MOTA VIEIRA (RMV)                         *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXEXTRAT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXTRATO DE UMA CONTA. RELE O DIARIO DE           *
000800*             : OPERACOES POR INTEIRO, SELECIONA AS LINHAS ONDE  *
000900*             : A CONTA PEDIDA APARECE COMO ORIGEM OU DESTINO,   *
001000*             : ORDENA POR DATA-HORA DECRESCENTE (SORT) E EMITE  *
001100*             : UM RELATORIO. ACEITA TRES MODOS: HISTORICO       *
001200*             : COMPLETO, JANELA DE DATAS OU ULTIMAS N LINHAS    *
001300* ARCHIVOS    : CONTAS=A,OPERACOES=A,RELATORIO=A                 *
001400* ACCION (ES) : A=ACTUALIZA, R=REPORTE                           *
001500* PROGRAMA(S) : NENHUM                                           *
001600* INSTALADO   : 08/09/1993                                       *
001700* BPM/RATIONAL: 241540                                           *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 08/09/1993 RMV 241540 VERSION INICIAL - EXTRATO COM SORT E     *
002200*                       TRES MODOS DE SELECAO                    *
002300* 19/12/1998 RMV 241830 REVISION FIN DE SIGLO: CE-DATA-INICIO E  *
002400*                       CE-DATA-FIM AMPLIADOS PARA ANO DE 4      *
002500*                       DIGITOS                                  *
002600* 03/07/2006 EDR 241950 CORRECAO: A CONTRAPARTE DO DEPOSITO E DO *
002700*                       SAQUE FICA EM BRANCO (NAO HA DESTINO)    *
002800* 22/09/2014 JPQ 242380 SE AGREGA O MODO ULTIMAS-N LINHAS        *
002900* 17/02/2021 JPQ 242610 CONVENCAO DE SINAL DA LINHA DESFAZER     *
003000*                       DOCUMENTADA JUNTO COM CXDESFAZ           *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                     CXEXTRAT.
003400 AUTHOR.                         ROSANA MOTA VIEIRA.
003500 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003600 DATE-WRITTEN.                   08/09/1993.
003700 DATE-COMPILED.                  08/09/1993.
003800 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CONTAS ASSIGN TO CONTAS
004800            ORGANIZATION  IS RELATIVE
004900            ACCESS        IS RANDOM
005000            RELATIVE KEY  IS WKS-CONTAS-CHAVE
005100            FILE STATUS   IS FS-CONTAS
005200                             FSE-CONTAS.
005300
005400     SELECT OPERACOES ASSIGN TO OPERACOES
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            ACCESS        IS SEQUENTIAL
005700            FILE STATUS   IS FS-OPERACOES
005800                             FSE-OPERACOES.
005900
006000     SELECT RELATORIO ASSIGN TO RELATORIO
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            ACCESS        IS SEQUENTIAL
006300            FILE STATUS   IS FS-RELATORIO.
006400
006500     SELECT WORKFILE ASSIGN TO SORTWK1.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   MAESTRO DE CUENTAS
007300 FD  CONTAS.
007400     COPY CXCTAM.
007500*   DIARIO DE OPERACOES
007600 FD  OPERACOES.
007700     COPY CXOPEJ.
007800*   RELATORIO DE EXTRATO DA CONTA
007900 FD  RELATORIO.
008000 01  REG-RELATORIO.
008100     05  REL-DATA-HORA           PIC X(19).
008200     05  FILLER                  PIC X(01).
008300     05  REL-TIPO-OPERACAO       PIC X(17).
008400     05  FILLER                  PIC X(01).
008500     05  REL-CONTA-CONTRAPARTE   PIC X(20).
008600     05  FILLER                  PIC X(01).
008700     05  REL-VALOR               PIC -9(07).99.
008800     05  FILLER                  PIC X(05).
008900*   ARCHIVO DE TRABALHO DO SORT
009000 SD  WORKFILE.
009100 01  WORKAREA.
009200     05  WKA-CHAVE-ORDEM.
009300         10  WKA-CO-ANO          PIC 9(04).
009400         10  WKA-CO-MES          PIC 9(02).
009500         10  WKA-CO-DIA          PIC 9(02).
009600         10  WKA-CO-HOR          PIC 9(02).
009700         10  WKA-CO-MIN          PIC 9(02).
009800         10  WKA-CO-SEG          PIC 9(02).
009900     05  WKA-CHAVE-ORDEM-N REDEFINES WKA-CHAVE-ORDEM
010000                                  PIC 9(14).
010100     05  WKA-DATA-HORA-FMT       PIC X(19).
010200     05  WKA-TIPO-OPERACAO       PIC X(17).
010300     05  WKA-CONTRAPARTE         PIC X(20).
010400     05  WKA-VALOR-SINAL         PIC S9(08)V99.
010500     05  FILLER                  PIC X(05).
010600
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     05  FS-CONTAS                PIC 9(02) VALUE ZEROS.
011300     05  FSE-CONTAS.
011400         10  FSE-CONTAS-RETURN    PIC S9(04) COMP-5 VALUE 0.
011500         10  FSE-CONTAS-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
011600         10  FSE-CONTAS-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
011700     05  FS-OPERACOES             PIC 9(02) VALUE ZEROS.
011800     05  FSE-OPERACOES.
011900         10  FSE-OPER-RETURN      PIC S9(04) COMP-5 VALUE 0.
012000         10  FSE-OPER-FUNCTION    PIC S9(04) COMP-5 VALUE 0.
012100         10  FSE-OPER-FEEDBK      PIC S9(04) COMP-5 VALUE 0.
012200     05  FS-RELATORIO             PIC 9(02) VALUE ZEROS.
012300     05  WKS-CONTAS-CHAVE         PIC 9(09) COMP VALUE ZEROS.
012400     05  WKS-CONTAS-CHAVE-CP      PIC 9(09) COMP VALUE ZEROS.
012500     05  FILLER                   PIC X(01) VALUE SPACES.
012600
012700     COPY CXERRW.
012800
012900******************************************************************
013000*              CARTAO DE PARAMETROS (SYSIN)                      *
013100******************************************************************
013200 01  WKS-CARTAO-ENTRADA.
013300     05  CE-ID-CONTA              PIC 9(09).
013400     05  CE-MODO                  PIC X(01).
013500         88  CE-MODO-TODO                VALUE 'T'.
013600         88  CE-MODO-JANELA               VALUE 'J'.
013700         88  CE-MODO-ULTIMASN             VALUE 'U'.
013800     05  CE-DATA-INICIO           PIC 9(08).
013900     05  CE-DATA-INICIO-R REDEFINES CE-DATA-INICIO.
014000         10  CE-DI-ANO            PIC 9(04).
014100         10  CE-DI-MES            PIC 9(02).
014200         10  CE-DI-DIA            PIC 9(02).
014300     05  CE-DATA-FIM              PIC 9(08).
014400     05  CE-QTD-N                 PIC 9(05).
014500     05  FILLER                   PIC X(20).
014600
014700******************************************************************
014800*              VARIAVEIS DE TRABALHO DO PROGRAMA                 *
014900******************************************************************
015000 01  WKS-EXTRAT-VARIAVEIS.
015100     05  WKS-EOF-OPERACOES        PIC X(01) VALUE 'N'.
015200         88  FIM-OPERACOES                  VALUE 'S'.
015300     05  WKS-EOF-SORT             PIC X(01) VALUE 'N'.
015400         88  FIM-SORT                       VALUE 'S'.
015500     05  WKS-TRUNCADO             PIC X(01) VALUE 'N'.
015600         88  WKS-TRUNCADO-SIM               VALUE 'S'.
015700     05  WKS-PERTENCE             PIC X(01) VALUE 'N'.
015800         88  WKS-PERTENCE-SIM                VALUE 'S'.
015900     05  WKS-QTD-LIDA             PIC 9(07) COMP VALUE ZEROS.
016000     05  WKS-QTD-EMITIDA          PIC 9(07) COMP VALUE ZEROS.
016100     05  WKS-COD-RETORNO-ABEND    PIC 9(02) VALUE ZEROS.
016200     05  FILLER                   PIC X(03) VALUE SPACES.
016300
016400******************************************************************
016500*              DATA DA OPERACAO EM FORMA NUMERICA               *
016600******************************************************************
016700 01  WKS-OPE-DATA-VARIAVEIS.
016800     05  WKS-OPE-DATA-NUM.
016900         10  WKS-ODN-ANO          PIC 9(04).
017000         10  WKS-ODN-MES          PIC 9(02).
017100         10  WKS-ODN-DIA          PIC 9(02).
017200     05  WKS-OPE-DATA-NUM-N REDEFINES WKS-OPE-DATA-NUM
017300                                  PIC 9(08).
017400     05  FILLER                   PIC X(02) VALUE SPACES.
017500
017600******************************************************************
017700*              TOTAL LIQUIDO DO EXTRATO                          *
017800******************************************************************
017900 01  WKS-TOTAIS-VARIAVEIS.
018000     05  WKS-TOT-VALOR-LIQUIDO    PIC S9(09)V99 VALUE ZEROS.
018100     05  WKS-TOT-VALOR-LIQUIDO-R REDEFINES
018200                                  WKS-TOT-VALOR-LIQUIDO.
018300         10  WKS-TVL-INTEIRO      PIC S9(09).
018400         10  WKS-TVL-CENTAVOS     PIC 9(02).
018500     05  FILLER                   PIC X(04) VALUE SPACES.
018600
018700******************************************************************
018800 PROCEDURE DIVISION.
018900******************************************************************
019000*               S E C C I O N    P R I N C I P A L
019100******************************************************************
019200 000-MAIN SECTION.
019300     PERFORM 100-ABERTURA-ARCHIVOS
019400     IF WKS-COD-RETORNO-ABEND = ZEROS
019500        PERFORM 200-ORDENA-E-EMITE-OPERACOES
019600        PERFORM 500-IMPRIME-TOTAL
019700     END-IF
019800     PERFORM 900-FECHA-ARCHIVOS
019900     STOP RUN.
020000 000-MAIN-E. EXIT.
020100
020200*          ----- 100 ABRE OS ARCHIVOS E LE O CARTAO -----
020300 100-ABERTURA-ARCHIVOS SECTION.
020400     MOVE 'CXEXTRAT' TO WKS-DIAG-PROGRAMA
020500     ACCEPT WKS-CARTAO-ENTRADA FROM SYSIN
020600     OPEN INPUT  CONTAS
020700     OPEN OUTPUT RELATORIO
020800     IF FS-CONTAS NOT EQUAL 0 AND 97
020900        MOVE 'OPEN'    TO WKS-DIAG-ACAO
021000        MOVE 'CONTAS'  TO WKS-DIAG-ARQUIVO-NOME
021100        MOVE SPACES    TO WKS-DIAG-CHAVE
021200        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
021300                             WKS-DIAG-ARQUIVO-NOME
021400                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
021500                             FS-CONTAS FSE-CONTAS-FEEDBK
021600        MOVE 91 TO WKS-COD-RETORNO-ABEND
021700     END-IF
021800     IF WKS-COD-RETORNO-ABEND = ZEROS
021900        MOVE CE-ID-CONTA TO WKS-CONTAS-CHAVE
022000        READ CONTAS
022100            INVALID KEY
022200               DISPLAY '*** CXEXTRAT - CONTA NAO ENCONTRADA: '
022300                       CE-ID-CONTA UPON CONSOLE
022400               MOVE 92 TO WKS-COD-RETORNO-ABEND
022500        END-READ
022600     END-IF.
022700 100-ABERTURA-ARCHIVOS-E. EXIT.
022800
022900*          ----- 200 ORDENA E EMITE AS LINHAS DA CONTA -----
023000 200-ORDENA-E-EMITE-OPERACOES SECTION.
023100     SORT WORKFILE ON DESCENDING KEY WKA-CHAVE-ORDEM
023200          INPUT  PROCEDURE IS 300-FILTRA-OPERACOES
023300          OUTPUT PROCEDURE IS 400-EMITE-RELATORIO.
023400 200-ORDENA-E-EMITE-OPERACOES-E. EXIT.
023500
023600*          ----- 300 LE E FILTRA O DIARIO DE OPERACOES -----
023700 300-FILTRA-OPERACOES SECTION.
023800     OPEN INPUT OPERACOES
023900     MOVE 'N' TO WKS-EOF-OPERACOES
024000     PERFORM 310-LE-E-FILTRA-OPERACAO UNTIL FIM-OPERACOES
024100     CLOSE OPERACOES.
024200 300-FILTRA-OPERACOES-E. EXIT.
024300
024400 310-LE-E-FILTRA-OPERACAO SECTION.
024500     READ OPERACOES NEXT RECORD
024600         AT END
024700            MOVE 'S' TO WKS-EOF-OPERACOES
024800         NOT AT END
024900            ADD 1 TO WKS-QTD-LIDA
025000            MOVE 'N' TO WKS-PERTENCE
025100            IF OPE-ID-CONTA-ORIGEM  = CE-ID-CONTA
025200               OR OPE-ID-CONTA-DESTINO = CE-ID-CONTA
025300               MOVE 'S' TO WKS-PERTENCE
025400            END-IF
025500            IF WKS-PERTENCE-SIM
025600               PERFORM 320-VERIFICA-JANELA
025700            END-IF
025800            IF WKS-PERTENCE-SIM
025900               PERFORM 330-PREPARA-E-LIBERA-LINHA
026000            END-IF
026100     END-READ.
026200 310-LE-E-FILTRA-OPERACAO-E. EXIT.
026300
026400*          ----- 320 CONFERE A JANELA DE DATAS PEDIDA -----
026500 320-VERIFICA-JANELA SECTION.
026600     IF CE-MODO-JANELA
026700        MOVE OPE-DH-ANO TO WKS-ODN-ANO
026800        MOVE OPE-DH-MES TO WKS-ODN-MES
026900        MOVE OPE-DH-DIA TO WKS-ODN-DIA
027000        IF WKS-OPE-DATA-NUM-N < CE-DATA-INICIO
027100           OR WKS-OPE-DATA-NUM-N > CE-DATA-FIM
027200           MOVE 'N' TO WKS-PERTENCE
027300        END-IF
027400     END-IF.
027500 320-VERIFICA-JANELA-E. EXIT.
027600
027700*          ----- 330 MONTA A LINHA E LIBERA PARA O SORT -----
027800 330-PREPARA-E-LIBERA-LINHA SECTION.
027900     MOVE OPE-DH-ANO TO WKA-CO-ANO
028000     MOVE OPE-DH-MES TO WKA-CO-MES
028100     MOVE OPE-DH-DIA TO WKA-CO-DIA
028200     MOVE OPE-DH-HOR TO WKA-CO-HOR
028300     MOVE OPE-DH-MIN TO WKA-CO-MIN
028400     MOVE OPE-DH-SEG TO WKA-CO-SEG
028500     STRING OPE-DH-ANO   '-' OPE-DH-MES '-' OPE-DH-DIA ' '
028600            OPE-DH-HOR   ':' OPE-DH-MIN ':' OPE-DH-SEG
028700            DELIMITED BY SIZE INTO WKA-DATA-HORA-FMT
028800     MOVE OPE-TIPO-OPERACAO TO WKA-TIPO-OPERACAO
028900     PERFORM 340-CALCULA-CONTRAPARTE-E-SINAL
029000     RELEASE WORKAREA.
029100 330-PREPARA-E-LIBERA-LINHA-E. EXIT.
029200
029300*          ----- 340 CALCULA A CONTRAPARTE E O SINAL -----
029400* 03/07/2006 EDR - DEPOSITO/SAQUE NAO TEM CONTRAPARTE
029500* 17/02/2021 JPQ - DESFAZER: ORIGEM=CREDITADA, DESTINO=DEBITADA
029600 340-CALCULA-CONTRAPARTE-E-SINAL SECTION.
029700     MOVE SPACES TO WKA-CONTRAPARTE
029800     MOVE ZEROS  TO WKA-VALOR-SINAL
029900     IF OPE-ID-CONTA-ORIGEM = CE-ID-CONTA
030000        EVALUATE TRUE
030100           WHEN OPE-TIPO-DEPOSITO
030200              MOVE OPE-VALOR TO WKA-VALOR-SINAL
030300           WHEN OPE-TIPO-DESFAZER
030400              MOVE OPE-VALOR TO WKA-VALOR-SINAL
030500           WHEN OTHER
030600              COMPUTE WKA-VALOR-SINAL = ZEROS - OPE-VALOR
030700        END-EVALUATE
030800        IF OPE-ID-CONTA-DESTINO NOT = ZEROS
030900           MOVE OPE-ID-CONTA-DESTINO TO WKS-CONTAS-CHAVE-CP
031000           PERFORM 350-BUSCA-NUMERO-CONTRAPARTE
031100        END-IF
031200     END-IF
031300     IF OPE-ID-CONTA-DESTINO = CE-ID-CONTA
031400        EVALUATE TRUE
031500           WHEN OPE-TIPO-DESFAZER
031600              COMPUTE WKA-VALOR-SINAL = ZEROS - OPE-VALOR
031700           WHEN OTHER
031800              MOVE OPE-VALOR TO WKA-VALOR-SINAL
031900        END-EVALUATE
032000        MOVE OPE-ID-CONTA-ORIGEM TO WKS-CONTAS-CHAVE-CP
032100        PERFORM 350-BUSCA-NUMERO-CONTRAPARTE
032200     END-IF.
032300 340-CALCULA-CONTRAPARTE-E-SINAL-E. EXIT.
032400
032500*          ----- 350 BUSCA O NUMERO DA CONTA CONTRAPARTE -----
032600 350-BUSCA-NUMERO-CONTRAPARTE SECTION.
032700     MOVE WKS-CONTAS-CHAVE-CP TO WKS-CONTAS-CHAVE
032800     READ CONTAS
032900         INVALID KEY
033000            MOVE SPACES TO WKA-CONTRAPARTE
033100         NOT INVALID KEY
033200            MOVE CTA-NUMERO-CONTA TO WKA-CONTRAPARTE
033300     END-READ.
033400 350-BUSCA-NUMERO-CONTRAPARTE-E. EXIT.
033500
033600*          ----- 400 RECEBE AS LINHAS ORDENADAS DO SORT -----
033700 400-EMITE-RELATORIO SECTION.
033800     MOVE ZEROS TO WKS-QTD-EMITIDA
033900     MOVE ZEROS TO WKS-TOT-VALOR-LIQUIDO
034000     MOVE 'N'   TO WKS-EOF-SORT
034100     MOVE 'N'   TO WKS-TRUNCADO
034200     RETURN WORKFILE
034300         AT END MOVE 'S' TO WKS-EOF-SORT
034400     END-RETURN
034500     PERFORM 410-ESCREVE-LINHA-SE-PERMITIDO
034600         UNTIL FIM-SORT OR WKS-TRUNCADO-SIM.
034700 400-EMITE-RELATORIO-E. EXIT.
034800
034900*          ----- 410 ESCREVE UMA LINHA DE DETALHE -----
035000* 22/09/2014 JPQ - RESPEITA O CORTE DE ULTIMAS-N LINHAS
035100 410-ESCREVE-LINHA-SE-PERMITIDO SECTION.
035200     ADD 1 TO WKS-QTD-EMITIDA
035300     MOVE WKA-DATA-HORA-FMT       TO REL-DATA-HORA
035400     MOVE WKA-TIPO-OPERACAO       TO REL-TIPO-OPERACAO
035500     MOVE WKA-CONTRAPARTE         TO REL-CONTA-CONTRAPARTE
035600     MOVE WKA-VALOR-SINAL         TO REL-VALOR
035700     WRITE REG-RELATORIO
035800     ADD WKA-VALOR-SINAL TO WKS-TOT-VALOR-LIQUIDO
035900     IF CE-MODO-ULTIMASN AND WKS-QTD-EMITIDA >= CE-QTD-N
036000        MOVE 'S' TO WKS-TRUNCADO
036100     END-IF
036200     RETURN WORKFILE
036300         AT END MOVE 'S' TO WKS-EOF-SORT
036400     END-RETURN.
036500 410-ESCREVE-LINHA-SE-PERMITIDO-E. EXIT.
036600
036700*          ----- 500 IMPRIME A LINHA DE TOTAL LIQUIDO -----
036800 500-IMPRIME-TOTAL SECTION.
036900     MOVE SPACES              TO REG-RELATORIO
037000     MOVE 'TOTAL LIQUIDO'     TO REL-TIPO-OPERACAO
037100     MOVE WKS-TOT-VALOR-LIQUIDO TO REL-VALOR
037200     WRITE REG-RELATORIO
037300     DISPLAY 'CXEXTRAT - LINHAS LIDAS ..........: '
037400             WKS-QTD-LIDA UPON CONSOLE
037500     DISPLAY 'CXEXTRAT - LINHAS EMITIDAS .......: '
037600             WKS-QTD-EMITIDA UPON CONSOLE
037700     DISPLAY 'CXEXTRAT - TOTAL LIQUIDO DO PERIODO: '
037800             WKS-TOT-VALOR-LIQUIDO UPON CONSOLE.
037900 500-IMPRIME-TOTAL-E. EXIT.
038000
038100*          ----- 900 FECHA OS ARCHIVOS DO PROGRAMA -----
038200 900-FECHA-ARCHIVOS SECTION.
038300     CLOSE CONTAS RELATORIO
038400     MOVE WKS-COD-RETORNO-ABEND TO RETURN-CODE.
038500 900-FECHA-ARCHIVOS-E. EXIT.
