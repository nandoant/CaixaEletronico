000100******************************************************************
000200* COPY        : CXUSRM                                           *
000300* APLICACION  : CAIXA ELETRONICO                                 *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE USUARIOS (USUARIOS),       *
000500*             : ACCESO SECUENCIAL POR ID-USUARIO                 *
000600* USADO POR   : CXDEPBAT CXSAQBAT CXTRFBAT CXDESFAZ              *
000700******************************************************************
000800 01  REG-USUARIO.
000900     05  USR-ID-USUARIO          PIC 9(09).
001000     05  USR-LOGIN               PIC X(50).
001100     05  USR-PERFIL              PIC X(06).
001200         88  USR-PERFIL-ADMIN            VALUE 'ADMIN '.
001300     05  FILLER                  PIC X(01).
