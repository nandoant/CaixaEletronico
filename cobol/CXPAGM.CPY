000100******************************************************************
000200* COPY        : CXPAGM                                           *
000300* APLICACION  : CAIXA ELETRONICO                                 *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE PAGOS AGENDADOS            *
000500*             : (PAGAMENTOS-AGENDADOS), ACCESO RELATIVO POR      *
000600*             : ID-PAGAMENTO                                    *
000700* USADO POR   : CXPARBAT CXPARST CXAGDMNT CXAGDLOT               *
000800******************************************************************
000900 01  REG-PAGAMENTO.
001000     05  PAG-ID-PAGAMENTO        PIC 9(09).
001100     05  PAG-ID-CONTA-ORIGEM     PIC 9(09).
001200     05  PAG-ID-CONTA-DESTINO    PIC 9(09).
001300     05  PAG-VALOR-TOTAL         PIC S9(08)V99.
001400     05  PAG-QTD-PARCELAS        PIC 9(04).
001500     05  PAG-PARCELAS-RESTANTES  PIC 9(04).
001600     05  PAG-PERIODICIDADE-DIAS  PIC 9(04).
001700     05  PAG-DATA-PROXIMA-EXEC   PIC 9(08).
001800     05  PAG-DATA-PROXIMA-EXEC-R REDEFINES
001900         PAG-DATA-PROXIMA-EXEC.
002000         10  PAG-DPE-ANO         PIC 9(04).
002100         10  PAG-DPE-MES         PIC 9(02).
002200         10  PAG-DPE-DIA         PIC 9(02).
002300     05  PAG-STATUS              PIC X(09).
002400         88  PAG-STATUS-ATIVO            VALUE 'ATIVO    '.
002500         88  PAG-STATUS-CONCLUIDO        VALUE 'CONCLUIDO'.
002600         88  PAG-STATUS-CANCELADO        VALUE 'CANCELADO'.
002700     05  PAG-DESCRICAO           PIC X(255).
002800     05  FILLER                  PIC X(05).
