000100******************************************************************
000200* FECHA       : 14/09/1989                                       *
000300* PROGRAMADOR : LUCAS AZEVEDO CORREA (LAC)                       *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXPARST                                          *
000600* TIPO        : SUBRUTINA                                        *
000700* DESCRIPCION : CALCULA E POSTA UMA PARCELA DE PAGAMENTO         *
000800*             : AGENDADO, E AVANCA O CALENDARIO DO AGENDAMENTO.  *
000900*             : NO ABRE ARCHIVOS PROPIOS, RECIBE OS REGISTROS    *
001000*             : DE PAGAMENTOS-AGENDADOS E CONTAS POR LINKAGE     *
001100* ARCHIVOS    : NO APLICA (RECIBE OS REGISTROS POR LINKAGE)      *
001200* PROGRAMA(S) : NINGUNO                                          *
001300* INSTALADO   : 14/09/1989                                       *
001400* BPM/RATIONAL: 241260                                           *
001500******************************************************************
001600*                    R E G I S T R O   D E   C A M B I O S       *
001700******************************************************************
001800* 14/09/1989 LAC 241260 VERSION INICIAL - CALCULO DE PARCELA E   *
001900*                       AVANCE DE CALENDARIO USANDO CONVERSAO A  *
002000*                       DIA JULIANO (SEM FUNCTIONS INTRINSECAS)  *
002100* 27/02/1993 LAC 241510 SE AGREGA A FUNCAO 'AVANCAR' PARA USO    *
002200*                       DIRETO DO PATRAO DE ALTA DE AGENDAMENTO  *
002300* 21/10/1998 LAC 241811 REVISION FIN DE SIGLO: WKS-JDN-ANO       *
002400*                       AMPLIADO A 4 DIGITOS, TABELA DE ANOS     *
002500*                       BISIESTOS REVISADA PARA O ANO 2000       *
002600* 04/06/2004 RMV 242070 CORRECAO NO ARREDONDAMENTO DA PARCELA    *
002700*                       QUANDO VALOR-TOTAL NAO E MULTIPLO EXATO  *
002800* 15/12/2015 RMV 242430 SE AGREGA VALIDACAO DE STATUS ATIVO      *
002900*                       ANTES DE CALCULAR A PARCELA              *
003000* 02/09/2021 JPQ 243020 AJUSTE DE COMENTARIOS DA SECAO 250 PARA  *
003100*                       O NOVO PADRAO DE DOCUMENTACAO DO SETOR   *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                     CXPARST.
003500 AUTHOR.                         LUCAS AZEVEDO CORREA.
003600 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003700 DATE-WRITTEN.                   14/09/1989.
003800 DATE-COMPILED.                  14/09/1989.
003900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*              CAMPOS DE TRABALHO DO CALCULO DE PARCELA          *
005000******************************************************************
005100 01  WKS-PARST-VARIAVEIS.
005200     05  WKS-VALOR-PARCELA-CALC   PIC S9(08)V99 VALUE ZEROS.
005300     05  WKS-VALOR-PARCELA-R REDEFINES WKS-VALOR-PARCELA-CALC.
005400         10  WKS-VP-INTEIRO       PIC S9(08).
005500         10  WKS-VP-CENTAVOS      PIC 9(02).
005600     05  WKS-RESTO-CENTAVOS       PIC 9(04) COMP VALUE ZEROS.
005700     05  WKS-CONTADOR-CHAMADAS    PIC 9(04) COMP VALUE ZEROS.
005750     05  WKS-CONTADOR-CHAMADAS-R REDEFINES
005760                               WKS-CONTADOR-CHAMADAS PIC X(04).
005800     05  FILLER                   PIC X(04) VALUE SPACES.
005900
006000******************************************************************
006100*   CAMPOS DE TRABALHO DA CONVERSAO DE DATA PARA DIA JULIANO     *
006200*   (ROTINA CLASSICA "CIVIL PARA JULIANO E VOLTA", SEM USO DE    *
006300*   FUNCTIONS INTRINSECAS DE DATA - TUDO POR ARITMETICA INTEIRA) *
006400******************************************************************
006500 01  WKS-JULIANO-VARIAVEIS.
006600     05  WKS-JDN-ANO              PIC S9(09) COMP VALUE ZEROS.
006700     05  WKS-JDN-ANO-R REDEFINES WKS-JDN-ANO
006800                                  PIC X(09).
006900     05  WKS-JDN-MES              PIC S9(09) COMP VALUE ZEROS.
007000     05  WKS-JDN-AJUSTE-A         PIC S9(09) COMP VALUE ZEROS.
007100     05  WKS-JDN-NUMERO           PIC S9(09) COMP VALUE ZEROS.
007200     05  WKS-JDN-NUMERO-NOVO      PIC S9(09) COMP VALUE ZEROS.
007300     05  WKS-JDN-B                PIC S9(09) COMP VALUE ZEROS.
007400     05  WKS-JDN-C                PIC S9(09) COMP VALUE ZEROS.
007500     05  WKS-JDN-D                PIC S9(09) COMP VALUE ZEROS.
007600     05  WKS-JDN-E                PIC S9(09) COMP VALUE ZEROS.
007700     05  WKS-JDN-M                PIC S9(09) COMP VALUE ZEROS.
007800     05  FILLER                   PIC X(02) VALUE SPACES.
007900
008000 LINKAGE SECTION.
008100 01  LK-FUNCAO                    PIC X(10).
008200 01  LK-PAGAMENTO-REG.
008300     COPY CXPAGM.
008400 01  LK-CONTA-ORIGEM-REG.
008500     COPY CXCTAM.
008600 01  LK-VALOR-PARCELA-OUT         PIC S9(08)V99.
008700 01  LK-SALDO-ORIGEM-ANTES-OUT    PIC S9(08)V99.
008800 01  LK-COD-RETORNO               PIC 9(02).
008900     88  LK-RETORNO-OK                     VALUE 00.
009000     88  LK-RETORNO-NAO-ATIVO               VALUE 10.
009100     88  LK-RETORNO-SALDO-INSUF            VALUE 20.
009200     88  LK-RETORNO-FUNCAO-INVALIDA        VALUE 90.
009300 01  LK-MENSAGEM-RETORNO          PIC X(40).
009400
009500******************************************************************
009600 PROCEDURE DIVISION USING LK-FUNCAO         LK-PAGAMENTO-REG
009700                           LK-CONTA-ORIGEM-REG
009800                           LK-VALOR-PARCELA-OUT
009900                           LK-SALDO-ORIGEM-ANTES-OUT
010000                           LK-COD-RETORNO    LK-MENSAGEM-RETORNO.
010100******************************************************************
010200 000-MAIN SECTION.
010300     ADD  1 TO WKS-CONTADOR-CHAMADAS
010400     MOVE ZEROS TO LK-COD-RETORNO
010500     MOVE SPACES TO LK-MENSAGEM-RETORNO
010600     EVALUATE LK-FUNCAO
010700         WHEN 'PARCELA'
010800              PERFORM 100-POSTA-PARCELA
010900         WHEN 'AVANCAR'
011000              PERFORM 300-AVANCA-AGENDAMENTO
011100         WHEN OTHER
011200              SET LK-RETORNO-FUNCAO-INVALIDA TO TRUE
011300              MOVE 'CODIGO DE FUNCAO NAO RECONHECIDO' TO
011400                   LK-MENSAGEM-RETORNO
011500     END-EVALUATE
011600     GOBACK.
011700 000-MAIN-E. EXIT.
011800
011900*          ----- 100 POSTA UMA PARCELA (FLUXO 5 COMPLETO) -----
012000* 15/12/2015 RMV - VALIDA STATUS ATIVO ANTES DE CALCULAR
012100 100-POSTA-PARCELA SECTION.
012200     IF NOT PAG-STATUS-ATIVO
012300        SET LK-RETORNO-NAO-ATIVO TO TRUE
012400        MOVE 'AGENDAMENTO NAO ESTA ATIVO' TO LK-MENSAGEM-RETORNO
012500     ELSE
012600        PERFORM 200-CALCULA-VALOR-PARCELA
012700        IF CTA-SALDO < WKS-VALOR-PARCELA-CALC
012800           SET LK-RETORNO-SALDO-INSUF TO TRUE
012900           MOVE 'SALDO INSUFICIENTE PARA PAGAMENTO DA PARCELA'
013000                TO LK-MENSAGEM-RETORNO
013100        ELSE
013200           MOVE CTA-SALDO TO LK-SALDO-ORIGEM-ANTES-OUT
013300           SUBTRACT WKS-VALOR-PARCELA-CALC FROM CTA-SALDO
013400           MOVE WKS-VALOR-PARCELA-CALC TO LK-VALOR-PARCELA-OUT
013500           PERFORM 300-AVANCA-AGENDAMENTO
013600        END-IF
013700     END-IF.
013800 100-POSTA-PARCELA-E. EXIT.
013900
014000*          ----- 200 CALCULA O VALOR DA PARCELA -----
014100* 04/06/2004 RMV - CORRECAO DE ARREDONDAMENTO HALF-UP
014200 200-CALCULA-VALOR-PARCELA SECTION.
014300     COMPUTE WKS-VALOR-PARCELA-CALC ROUNDED =
014400             PAG-VALOR-TOTAL / PAG-QTD-PARCELAS.
014500 200-CALCULA-VALOR-PARCELA-E. EXIT.
014600
014700*          ----- 300 AVANCA O CALENDARIO DO AGENDAMENTO -----
014800* 27/02/1993 LAC - USADO ISOLADAMENTE PELO ALTA DE AGENDAMENTO
014900 300-AVANCA-AGENDAMENTO SECTION.
015000     IF PAG-PARCELAS-RESTANTES > 0
015100        SUBTRACT 1 FROM PAG-PARCELAS-RESTANTES
015200        PERFORM 250-SOMA-DIAS-NA-DATA
015300        IF PAG-PARCELAS-RESTANTES = 0
015400           SET PAG-STATUS-CONCLUIDO TO TRUE
015500        END-IF
015600     END-IF.
015700 300-AVANCA-AGENDAMENTO-E. EXIT.
015800
015900*          ----- 250 SOMA PERIODICIDADE-DIAS NA DATA -----
016000* 02/09/2021 JPQ - CONVERSAO CIVIL<->JULIANO, ARITMETICA INTEIRA
016100* A DIVISAO INTEIRA COBOL (SEM ROUNDED) TRUNCA O RESULTADO, O
016200* QUE E EXATAMENTE O COMPORTAMENTO USADO NA FORMULA CLASSICA.
016300 250-SOMA-DIAS-NA-DATA SECTION.
016400     COMPUTE WKS-JDN-AJUSTE-A = (14 - PAG-DPE-MES) / 12
016500     COMPUTE WKS-JDN-ANO = PAG-DPE-ANO + 4800 - WKS-JDN-AJUSTE-A
016600     COMPUTE WKS-JDN-MES = PAG-DPE-MES + (12 * WKS-JDN-AJUSTE-A)
016700                           - 3
016800     COMPUTE WKS-JDN-NUMERO =
016900             PAG-DPE-DIA
017000             + ((153 * WKS-JDN-MES) + 2) / 5
017100             + (365 * WKS-JDN-ANO)
017200             + (WKS-JDN-ANO / 4)
017300             - (WKS-JDN-ANO / 100)
017400             + (WKS-JDN-ANO / 400)
017500             - 32045
017600
017700     COMPUTE WKS-JDN-NUMERO-NOVO =
017800             WKS-JDN-NUMERO + PAG-PERIODICIDADE-DIAS
017900
018000     COMPUTE WKS-JDN-B = WKS-JDN-NUMERO-NOVO + 32044
018100     COMPUTE WKS-JDN-C =
018200             ((4 * WKS-JDN-B) + 3) / 146097
018300     COMPUTE WKS-JDN-D =
018400             WKS-JDN-B - ((146097 * WKS-JDN-C) / 4)
018500     COMPUTE WKS-JDN-E =
018600             ((4 * WKS-JDN-D) + 3) / 1461
018700     COMPUTE WKS-JDN-AJUSTE-A =
018800             WKS-JDN-D - ((1461 * WKS-JDN-E) / 4)
018900     COMPUTE WKS-JDN-M =
019000             ((5 * WKS-JDN-AJUSTE-A) + 2) / 153
019100
019200     COMPUTE PAG-DPE-DIA =
019300             WKS-JDN-AJUSTE-A - (((153 * WKS-JDN-M) + 2) / 5) + 1
019400     COMPUTE PAG-DPE-MES =
019500             WKS-JDN-M + 3 - (12 * (WKS-JDN-M / 10))
019600     COMPUTE PAG-DPE-ANO =
019700             (100 * WKS-JDN-C) + WKS-JDN-E - 4800
019800             + (WKS-JDN-M / 10).
019900 250-SOMA-DIAS-NA-DATA-E. EXIT.
