000100******************************************************************
000200* FECHA       : 19/05/1993                                       *
000300* PROGRAMADOR : ROSANA MOTA VIEIRA (RMV)                         *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXAGDMNT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANUTENCAO DE PAGAMENTOS AGENDADOS: CRIA UM      *
000800*             : NOVO AGENDAMENTO DE PARCELAS (SIMPLES OU DE      *
000900*             : TRANSFERENCIA), COM OPCAO DE POSTAR A PRIMEIRA   *
001000*             : PARCELA DE IMEDIATO, OU CANCELA UM AGENDAMENTO   *
001100*             : EXISTENTE, TUDO INFORMADO POR CARTAO DE ENTRADA  *
001200* ARCHIVOS    : PAGAMENTOS-AGENDADOS=A,CONTAS=A,OPERACOES=A      *
001300* ACCION (ES) : A=ACTUALIZA                                      *
001400* PROGRAMA(S) : CXPARST                                          *
001500* INSTALADO   : 19/05/1993                                       *
001600* BPM/RATIONAL: 241520                                           *
001700******************************************************************
001800*                    R E G I S T R O   D E   C A M B I O S       *
001900******************************************************************
002000* 19/05/1993 RMV 241520 VERSION INICIAL - ALTA DE AGENDAMENTO    *
002100*                       SIMPLES E CANCELAMENTO                   *
002200* 08/02/1996 RMV 241640 SE AGREGA A ALTA DE AGENDAMENTO DE       *
002300*                       TRANSFERENCIA (ORIGEM/DESTINO)           *
002400* 19/12/1998 RMV 241819 REVISION FIN DE SIGLO: PAG-DPE-ANO       *
002500*                       AMPLIADO A 4 DIGITOS                     *
002600* 22/03/2010 RMV 242180 SE AGREGA A OPCAO DE POSTAR A PRIMEIRA   *
002700*                       PARCELA NA MESMA ALTA, VIA CXPARST       *
002800* 30/01/2023 JPQ 243034 AJUSTE NO LAYOUT DO CARTAO DE ENTRADA    *
002900*                       PARA INCLUIR A DESCRICAO DO AGENDAMENTO  *
002910* 18/11/2024 JPQ 243100 CORRECAO: A POSTAGEM DA PRIMEIRA PARCELA *
002920*                       (E O CREDITO NO DESTINO, NA ALTA DE      *
002930*                       TRANSFERENCIA) NAO GERAVA REGISTRO NO    *
002940*                       DIARIO DE OPERACOES - CXDESFAZ NAO       *
002950*                       CONSEGUIA DESFAZER, NEM O EXTRATO A      *
002960*                       ENXERGAVA. AGREGADO SELECT/FD OPERACOES  *
002970*                       E A ROTINA 400-GRAVA-OPERACAO            *
002980* 18/11/2024 JPQ 243113 CORRECAO: WKS-HOJE-DATA-HORA (9(08)9(06))*
002985*                       RECEBIA O ACCEPT DA DATA (8 DIGITOS) NO  *
002990*                       LADO DIREITO DO CAMPO DE 14 DIGITOS,     *
002995*                       DESLOCANDO O ANO/MES/DIA GRAVADO ACIMA   *
002997*                       PELA ROTINA 400. CAMPO SEPARADO EM       *
002998*                       WKS-HOJE-DATA (8) E WKS-HOJE-HORA (6),   *
002999*                       CADA QUAL COM SEU PROPRIO ACCEPT         *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                     CXAGDMNT.
003300 AUTHOR.                         ROSANA MOTA VIEIRA.
003400 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003500 DATE-WRITTEN.                   19/05/1993.
003600 DATE-COMPILED.                  19/05/1993.
003700 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PAGAMENTOS-AGENDADOS ASSIGN TO PAGAMTOS
004700            ORGANIZATION  IS RELATIVE
004800            ACCESS        IS DYNAMIC
004900            RELATIVE KEY  IS WKS-PAGTOS-CHAVE
005000            FILE STATUS   IS FS-PAGTOS
005100                             FSE-PAGTOS.
005200
005300     SELECT CONTAS ASSIGN TO CONTAS
005400            ORGANIZATION  IS RELATIVE
005500            ACCESS        IS RANDOM
005600            RELATIVE KEY  IS WKS-CONTAS-CHAVE
005700            FILE STATUS   IS FS-CONTAS
005800                             FSE-CONTAS.
005810
005820*    18/11/2024 JPQ - ARQUIVO DO DIARIO, ANTES AUSENTE DESTE
005830*    PROGRAMA (VER REGISTRO DE CAMBIOS)
005840     SELECT OPERACOES ASSIGN TO OPERACOES
005850            ORGANIZATION  IS LINE SEQUENTIAL
005860            ACCESS        IS SEQUENTIAL
005870            FILE STATUS   IS FS-OPERACOES
005880                             FSE-OPERACOES.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200******************************************************************
006300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006400******************************************************************
006500*   MAESTRO DE PAGAMENTOS AGENDADOS
006600 FD  PAGAMENTOS-AGENDADOS.
006700     COPY CXPAGM.
006800*   MAESTRO DE CUENTAS
006900 FD  CONTAS.
007000     COPY CXCTAM.
007010*   DIARIO DE OPERACOES
007020 FD  OPERACOES.
007030     COPY CXOPEJ.
007100
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007500******************************************************************
007600 01  WKS-FS-STATUS.
007700     05  FS-PAGTOS                PIC 9(02) VALUE ZEROS.
007800     05  FSE-PAGTOS.
007900         10  FSE-PAGTOS-RETURN    PIC S9(04) COMP-5 VALUE 0.
008000         10  FSE-PAGTOS-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
008100         10  FSE-PAGTOS-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
008200     05  FS-CONTAS                PIC 9(02) VALUE ZEROS.
008300     05  FSE-CONTAS.
008400         10  FSE-CONTAS-RETURN    PIC S9(04) COMP-5 VALUE 0.
008500         10  FSE-CONTAS-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
008600         10  FSE-CONTAS-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
008610     05  FS-OPERACOES             PIC 9(02) VALUE ZEROS.
008620     05  FSE-OPERACOES.
008630         10  FSE-OPER-RETURN      PIC S9(04) COMP-5 VALUE 0.
008640         10  FSE-OPER-FUNCTION    PIC S9(04) COMP-5 VALUE 0.
008650         10  FSE-OPER-FEEDBK      PIC S9(04) COMP-5 VALUE 0.
008700     05  WKS-PAGTOS-CHAVE         PIC 9(09) COMP VALUE ZEROS.
008800     05  WKS-CONTAS-CHAVE         PIC 9(09) COMP VALUE ZEROS.
008900     05  FILLER                   PIC X(03) VALUE SPACES.
009000
009100     COPY CXERRW.
009200
009300******************************************************************
009400*              CARTAO DE ENTRADA (SYSIN) DA MANUTENCAO           *
009500******************************************************************
009600 01  WKS-CARTAO-ENTRADA.
009700     05  CE-ACAO                  PIC X(09).
009800         88  CE-ACAO-CRIA-PAG            VALUE 'CRIAR-PAG'.
009900         88  CE-ACAO-CRIA-TRF            VALUE 'CRIAR-TRF'.
010000         88  CE-ACAO-CANCELAR            VALUE 'CANCELAR '.
010100     05  CE-ID-PAGAMENTO           PIC 9(09).
010200     05  CE-ID-CONTA-ORIGEM        PIC 9(09).
010300     05  CE-ID-CONTA-DESTINO       PIC 9(09).
010400     05  CE-VALOR-TOTAL            PIC S9(08)V99.
010500     05  CE-VALOR-TOTAL-R REDEFINES CE-VALOR-TOTAL.
010600         10  CE-VT-INTEIRO         PIC S9(08).
010700         10  CE-VT-CENTAVOS        PIC 9(02).
010800     05  CE-QTD-PARCELAS           PIC 9(04).
010900     05  CE-PERIODICIDADE-DIAS     PIC 9(04).
011000     05  CE-DATA-PROXIMA-EXEC      PIC 9(08).
011100     05  CE-POSTAR-PRIMEIRA        PIC X(01).
011200         88  CE-POSTAR-PRIMEIRA-SIM      VALUE 'Y'.
011300     05  CE-DESCRICAO              PIC X(255).
011310     05  CE-USUARIO-LOGIN          PIC X(50).
011400     05  FILLER                    PIC X(03).
011500
011600******************************************************************
011700*              VARIAVEIS DE TRABALHO DO PROGRAMA                 *
011800******************************************************************
011900 01  WKS-AGDMNT-VARIAVEIS.
012000     05  WKS-CONTADOR-PAGTOS      PIC 9(09) COMP VALUE ZEROS.
012100     05  WKS-CONTADOR-PAGTOS-R REDEFINES
012200                                  WKS-CONTADOR-PAGTOS
012300                                  PIC X(09).
012400     05  WKS-EOF-PAGTOS           PIC X(01) VALUE 'N'.
012500         88  FIM-PAGTOS                     VALUE 'S'.
012510     05  WKS-CONTADOR-OPERACOES   PIC 9(09) COMP VALUE ZEROS.
012520     05  WKS-CONTADOR-OPERACOES-R REDEFINES
012530                                  WKS-CONTADOR-OPERACOES
012540                                  PIC X(09).
012550     05  WKS-EOF-OPERACOES        PIC X(01) VALUE 'N'.
012560         88  FIM-OPERACOES                  VALUE 'S'.
012600     05  WKS-COD-RETORNO-ABEND    PIC 9(02) VALUE ZEROS.
012700     05  FILLER                   PIC X(03) VALUE SPACES.
012800
012900******************************************************************
013000*              LINKAGE PARA CXPARST                              *
013100******************************************************************
013200 01  WKS-PARST-FUNCAO             PIC X(10).
013300 01  WKS-PARST-VALOR-PARCELA      PIC S9(08)V99.
013400 01  WKS-PARST-VALOR-PARCELA-R REDEFINES
013500                                  WKS-PARST-VALOR-PARCELA.
013600     05  WKS-PVP-INTEIRO          PIC S9(08).
013700     05  WKS-PVP-CENTAVOS         PIC 9(02).
013800 01  WKS-PARST-SALDO-ANTES        PIC S9(08)V99.
013900 01  WKS-PARST-COD-RETORNO        PIC 9(02).
014000 01  WKS-PARST-MENSAGEM           PIC X(40).
014010 01  WKS-SALDO-DESTINO-ANTES      PIC S9(08)V99 VALUE ZEROS.
014020
014030******************************************************************
014040*              DATA E HORA DO SISTEMA PARA O DIARIO              *
014050******************************************************************
014060 01  WKS-HOJE-VARIAVEIS.
014061*    18/11/2024 JPQ - DATA E HORA SEPARADAS EM CAMPOS PROPRIOS
014062*    (VER REGISTRO DE CAMBIOS) PARA NAO ESTOURAR O ACCEPT DA
014063*    DATA PARA O LADO ERRADO DE UM CAMPO COMBINADO
014070     05  WKS-HOJE-DATA            PIC 9(08) VALUE ZEROS.
014071     05  WKS-HOJE-DATA-R REDEFINES WKS-HOJE-DATA.
014090         10  WKS-HOJE-ANO         PIC 9(04).
014100         10  WKS-HOJE-MES         PIC 9(02).
014110         10  WKS-HOJE-DIA         PIC 9(02).
014111     05  WKS-HOJE-HORA            PIC 9(06) VALUE ZEROS.
014112     05  WKS-HOJE-HORA-R REDEFINES WKS-HOJE-HORA.
014120         10  WKS-HOJE-HOR         PIC 9(02).
014130         10  WKS-HOJE-MIN         PIC 9(02).
014140         10  WKS-HOJE-SEG         PIC 9(02).
014150     05  FILLER                   PIC X(01) VALUE SPACES.
014160
014200******************************************************************
014300 PROCEDURE DIVISION.
014400******************************************************************
014500*               S E C C I O N    P R I N C I P A L
014600******************************************************************
014700 000-MAIN SECTION.
014800     PERFORM 100-ABERTURA-ARCHIVOS
014900     PERFORM 200-LE-CARTAO-E-VALIDA
015000     IF WKS-COD-RETORNO-ABEND = ZEROS
015100        EVALUATE TRUE
015200            WHEN CE-ACAO-CRIA-PAG
015300                 PERFORM 300-CRIA-AGENDAMENTO
015400            WHEN CE-ACAO-CRIA-TRF
015500                 PERFORM 300-CRIA-AGENDAMENTO
015600            WHEN CE-ACAO-CANCELAR
015700                 PERFORM 500-CANCELA-AGENDAMENTO
015800            WHEN OTHER
015900                 MOVE 95 TO WKS-COD-RETORNO-ABEND
016000                 DISPLAY '*** CXAGDMNT - ACAO NAO RECONHECIDA:'
016100                         ' ' CE-ACAO UPON CONSOLE
016200        END-EVALUATE
016300     END-IF
016400     PERFORM 900-FECHA-ARCHIVOS
016500     STOP RUN.
016600 000-MAIN-E. EXIT.
016700
016800*          ----- 100 ABRE OS ARCHIVOS DO PROGRAMA -----
016900 100-ABERTURA-ARCHIVOS SECTION.
017000     MOVE 'CXAGDMNT' TO WKS-DIAG-PROGRAMA
017100     OPEN I-O CONTAS PAGAMENTOS-AGENDADOS
017200     IF FS-CONTAS NOT EQUAL 0 AND 97
017300        MOVE 'OPEN'    TO WKS-DIAG-ACAO
017400        MOVE 'CONTAS'  TO WKS-DIAG-ARQUIVO-NOME
017500        MOVE SPACES    TO WKS-DIAG-CHAVE
017600        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
017700                             WKS-DIAG-ARQUIVO-NOME
017800                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
017900                             FS-CONTAS FSE-CONTAS-FEEDBK
018000        MOVE 91 TO WKS-COD-RETORNO-ABEND
018100     END-IF
018200     IF FS-PAGTOS NOT EQUAL 0 AND 97
018300        MOVE 'OPEN'     TO WKS-DIAG-ACAO
018400        MOVE 'PAGAMTOS' TO WKS-DIAG-ARQUIVO-NOME
018500        MOVE SPACES     TO WKS-DIAG-CHAVE
018600        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
018700                             WKS-DIAG-ARQUIVO-NOME
018800                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
018900                             FS-PAGTOS FSE-PAGTOS-FEEDBK
019000        MOVE 91 TO WKS-COD-RETORNO-ABEND
019010     END-IF
019020*    18/11/2024 JPQ - CONTA REGISTROS DE OPERACOES PARA GERAR O
019030*    PROXIMO ID-OPERACAO NA GRAVACAO DO DIARIO
019040     IF WKS-COD-RETORNO-ABEND = ZEROS
019050        PERFORM 120-CONTA-OPERACOES-EXISTENTES
019060     END-IF.
019200 100-ABERTURA-ARCHIVOS-E. EXIT.
019210
019220*          ----- 120 CONTA OS REGISTROS DE OPERACOES -----
019230* 18/11/2024 JPQ - USADO PARA GERAR O PROXIMO ID-OPERACAO
019240 120-CONTA-OPERACOES-EXISTENTES SECTION.
019250     MOVE ZEROS TO WKS-CONTADOR-OPERACOES
019260     OPEN INPUT OPERACOES
019270     MOVE 'N' TO WKS-EOF-OPERACOES
019280     PERFORM 130-LE-OPERACAO-CONTADOR UNTIL FIM-OPERACOES
019290     CLOSE OPERACOES.
019295 120-CONTA-OPERACOES-EXISTENTES-E. EXIT.
019296
019310 130-LE-OPERACAO-CONTADOR SECTION.
019320     READ OPERACOES NEXT RECORD
019330         AT END
019340            MOVE 'S' TO WKS-EOF-OPERACOES
019350         NOT AT END
019360            ADD 1 TO WKS-CONTADOR-OPERACOES
019370     END-READ.
019380 130-LE-OPERACAO-CONTADOR-E. EXIT.
019390
019400*          ----- 200 LE O CARTAO DE ENTRADA E VALIDA -----
019500 200-LE-CARTAO-E-VALIDA SECTION.
019600     ACCEPT WKS-CARTAO-ENTRADA FROM SYSIN
019700     IF CE-ACAO-CRIA-TRF
019800        AND CE-ID-CONTA-ORIGEM = CE-ID-CONTA-DESTINO
019900        MOVE 96 TO WKS-COD-RETORNO-ABEND
020000        DISPLAY '*** CXAGDMNT - ORIGEM E DESTINO NAO PODEM'
020100                ' SER A MESMA CONTA' UPON CONSOLE
020200     END-IF.
020300 200-LE-CARTAO-E-VALIDA-E. EXIT.
020400
020500*          ----- 300 CRIA UM NOVO AGENDAMENTO -----
020600* 22/03/2010 RMV - MONTA O REGISTRO EM MEMORIA, POSTA A PRIMEIRA
020700*                  PARCELA SE PEDIDO, E SO ENTAO GRAVA (WRITE)
020800 300-CRIA-AGENDAMENTO SECTION.
020900     PERFORM 310-CONTA-PAGTOS-EXISTENTES
021000     ADD 1 TO WKS-CONTADOR-PAGTOS
021100     MOVE WKS-CONTADOR-PAGTOS    TO PAG-ID-PAGAMENTO
021200     MOVE CE-ID-CONTA-ORIGEM     TO PAG-ID-CONTA-ORIGEM
021300     MOVE CE-ID-CONTA-DESTINO    TO PAG-ID-CONTA-DESTINO
021400     MOVE CE-VALOR-TOTAL         TO PAG-VALOR-TOTAL
021500     MOVE CE-QTD-PARCELAS        TO PAG-QTD-PARCELAS
021600     MOVE CE-QTD-PARCELAS        TO PAG-PARCELAS-RESTANTES
021700     MOVE CE-PERIODICIDADE-DIAS  TO PAG-PERIODICIDADE-DIAS
021800     MOVE CE-DATA-PROXIMA-EXEC   TO PAG-DATA-PROXIMA-EXEC
021900     MOVE CE-DESCRICAO           TO PAG-DESCRICAO
022000     SET  PAG-STATUS-ATIVO       TO TRUE
022100     IF CE-POSTAR-PRIMEIRA-SIM
022200        PERFORM 320-POSTA-PRIMEIRA-PARCELA
022300     END-IF
022400     IF WKS-COD-RETORNO-ABEND = ZEROS
022500        MOVE PAG-ID-PAGAMENTO TO WKS-PAGTOS-CHAVE
022600        WRITE REG-PAGAMENTO
022700           INVALID KEY
022800              DISPLAY '*** CXAGDMNT - ERRO NA GRAVACAO DE'
022900                      ' PAGAMENTOS-AGENDADOS' UPON CONSOLE
023000        END-WRITE
023100        DISPLAY 'CXAGDMNT - AGENDAMENTO CRIADO, ID No. '
023200                PAG-ID-PAGAMENTO UPON CONSOLE
023300     END-IF.
023400 300-CRIA-AGENDAMENTO-E. EXIT.
023500
023600*          ----- 310 CONTA OS REGISTROS DE PAGAMENTOS -----
023700* USADO PARA GERAR O PROXIMO ID-PAGAMENTO
023800 310-CONTA-PAGTOS-EXISTENTES SECTION.
023900     MOVE ZEROS TO WKS-CONTADOR-PAGTOS
024000     MOVE 'N'   TO WKS-EOF-PAGTOS
024100     PERFORM 315-LE-PAGTO-CONTADOR UNTIL FIM-PAGTOS.
024200 310-CONTA-PAGTOS-EXISTENTES-E. EXIT.
024300
024400 315-LE-PAGTO-CONTADOR SECTION.
024500     READ PAGAMENTOS-AGENDADOS NEXT RECORD
024600         AT END
024700            MOVE 'S' TO WKS-EOF-PAGTOS
024800         NOT AT END
024900            ADD 1 TO WKS-CONTADOR-PAGTOS
025000     END-READ.
025100 315-LE-PAGTO-CONTADOR-E. EXIT.
025200
025300*          ----- 320 POSTA A PRIMEIRA PARCELA DE IMEDIATO -----
025400* 22/03/2010 RMV - USA A MESMA ROTINA CXPARST DA PARCELA AVULSA;
025500*                  NO CASO DE TRANSFERENCIA, CREDITA O DESTINO
025600*                  DEPOIS QUE O CXPARST DEBITAR A ORIGEM
025700 320-POSTA-PRIMEIRA-PARCELA SECTION.
025800     MOVE CE-ID-CONTA-ORIGEM TO WKS-CONTAS-CHAVE
025900     READ CONTAS
026000         INVALID KEY
026100            MOVE 97 TO WKS-COD-RETORNO-ABEND
026200            DISPLAY '*** CXAGDMNT - CONTA ORIGEM NAO'
026300                    ' ENCONTRADA: ' CE-ID-CONTA-ORIGEM
026400                    UPON CONSOLE
026500     END-READ
026600     IF WKS-COD-RETORNO-ABEND = ZEROS
026700        MOVE 'PARCELA' TO WKS-PARST-FUNCAO
026800        CALL 'CXPARST' USING WKS-PARST-FUNCAO
026900                             REG-PAGAMENTO REG-CONTA
027000                             WKS-PARST-VALOR-PARCELA
027100                             WKS-PARST-SALDO-ANTES
027200                             WKS-PARST-COD-RETORNO
027300                             WKS-PARST-MENSAGEM
027400        IF WKS-PARST-COD-RETORNO NOT = ZEROS
027500           MOVE 93 TO WKS-COD-RETORNO-ABEND
027600           DISPLAY '*** CXAGDMNT - ' WKS-PARST-MENSAGEM
027700                   UPON CONSOLE
027800        ELSE
027900           REWRITE REG-CONTA
028000              INVALID KEY
028100                 DISPLAY '*** CXAGDMNT - ERRO NO REWRITE DA'
028200                         ' CONTA ORIGEM' UPON CONSOLE
028300           END-REWRITE
028400           IF CE-ACAO-CRIA-TRF
028500              PERFORM 330-CREDITA-CONTA-DESTINO
028600           END-IF
028610*          18/11/2024 JPQ - GRAVA O DIARIO DA PRIMEIRA PARCELA
028620*          POSTADA NA ALTA DO AGENDAMENTO
028630           IF WKS-COD-RETORNO-ABEND = ZEROS
028640              PERFORM 400-GRAVA-OPERACAO
028650           END-IF
028700        END-IF
028800     END-IF.
028900 320-POSTA-PRIMEIRA-PARCELA-E. EXIT.
029000
029100 330-CREDITA-CONTA-DESTINO SECTION.
029200     MOVE CE-ID-CONTA-DESTINO TO WKS-CONTAS-CHAVE
029300     READ CONTAS
029400         INVALID KEY
029500            MOVE 97 TO WKS-COD-RETORNO-ABEND
029600            DISPLAY '*** CXAGDMNT - CONTA DESTINO NAO'
029700                    ' ENCONTRADA: ' CE-ID-CONTA-DESTINO
029800                    UPON CONSOLE
029900     END-READ
030000     IF WKS-COD-RETORNO-ABEND = ZEROS
030010        MOVE CTA-SALDO TO WKS-SALDO-DESTINO-ANTES
030100        ADD WKS-PARST-VALOR-PARCELA TO CTA-SALDO
030200        REWRITE REG-CONTA
030300           INVALID KEY
030400              DISPLAY '*** CXAGDMNT - ERRO NO REWRITE DA'
030500                      ' CONTA DESTINO' UPON CONSOLE
030600        END-REWRITE
030700     END-IF.
030800 330-CREDITA-CONTA-DESTINO-E. EXIT.
030900
030910*          ----- 400 GRAVA O REGISTRO NO DIARIO -----
030920* 18/11/2024 JPQ - MEMENTO DA PRIMEIRA PARCELA POSTADA NA ALTA
030930*                  DO AGENDAMENTO (SEGUE O MODELO DE CXPARBAT)
030940 400-GRAVA-OPERACAO SECTION.
030950     ACCEPT WKS-HOJE-DATA      FROM DATE YYYYMMDD
030960     ACCEPT WKS-HOJE-HORA      FROM TIME
030970     ADD 1 TO WKS-CONTADOR-OPERACOES
030980     MOVE WKS-CONTADOR-OPERACOES TO OPE-ID-OPERACAO
030990     SET  OPE-TIPO-PARCELA       TO TRUE
031000     MOVE CE-ID-CONTA-ORIGEM     TO OPE-ID-CONTA-ORIGEM
031010     MOVE WKS-PARST-VALOR-PARCELA TO OPE-VALOR
031020     MOVE WKS-HOJE-ANO           TO OPE-DH-ANO
031030     MOVE WKS-HOJE-MES           TO OPE-DH-MES
031040     MOVE WKS-HOJE-DIA           TO OPE-DH-DIA
031050     MOVE WKS-HOJE-HOR           TO OPE-DH-HOR
031060     MOVE WKS-HOJE-MIN           TO OPE-DH-MIN
031070     MOVE WKS-HOJE-SEG           TO OPE-DH-SEG
031080     MOVE CE-USUARIO-LOGIN       TO OPE-USUARIO-RESPONSAVEL
031090     SET  OPE-DESFEITA-NAO       TO TRUE
031100     MOVE WKS-PARST-SALDO-ANTES  TO OPE-SALDO-ORIGEM-ANTES
031110     IF CE-ACAO-CRIA-TRF
031120        MOVE CE-ID-CONTA-DESTINO    TO OPE-ID-CONTA-DESTINO
031130        MOVE WKS-SALDO-DESTINO-ANTES TO OPE-SALDO-DESTINO-ANTES
031140     ELSE
031150        MOVE ZEROS TO OPE-ID-CONTA-DESTINO
031160        MOVE ZEROS TO OPE-SALDO-DESTINO-ANTES
031170     END-IF
031180     MOVE ZEROS                  TO OPE-MEMENTO-COFRE
031190     OPEN EXTEND OPERACOES
031200     WRITE REG-OPERACAO
031210     CLOSE OPERACOES
031220     DISPLAY 'CXAGDMNT - PRIMEIRA PARCELA POSTADA, OPERACAO No. '
031230             OPE-ID-OPERACAO UPON CONSOLE.
031240 400-GRAVA-OPERACAO-E. EXIT.
031250
031300*          ----- 500 CANCELA UM AGENDAMENTO EXISTENTE -----
031400 500-CANCELA-AGENDAMENTO SECTION.
031500     MOVE CE-ID-PAGAMENTO TO WKS-PAGTOS-CHAVE
031600     READ PAGAMENTOS-AGENDADOS
031700         INVALID KEY
031800            MOVE 91 TO WKS-COD-RETORNO-ABEND
031900            DISPLAY '*** CXAGDMNT - AGENDAMENTO NAO'
032000                    ' ENCONTRADO: ' CE-ID-PAGAMENTO
032100                    UPON CONSOLE
032200     END-READ
032300     IF WKS-COD-RETORNO-ABEND = ZEROS
032400        SET PAG-STATUS-CANCELADO TO TRUE
032500        REWRITE REG-PAGAMENTO
032600           INVALID KEY
032700              DISPLAY '*** CXAGDMNT - ERRO NO REWRITE DE'
032800                      ' PAGAMENTOS-AGENDADOS' UPON CONSOLE
032900        END-REWRITE
033000        DISPLAY 'CXAGDMNT - AGENDAMENTO CANCELADO, ID No. '
033100                CE-ID-PAGAMENTO UPON CONSOLE
033200     END-IF.
033300 500-CANCELA-AGENDAMENTO-E. EXIT.
033400
033500*          ----- 900 FECHA OS ARCHIVOS DO PROGRAMA -----
033600 900-FECHA-ARCHIVOS SECTION.
033700     CLOSE CONTAS PAGAMENTOS-AGENDADOS
033800     MOVE WKS-COD-RETORNO-ABEND TO RETURN-CODE.
033900 900-FECHA-ARCHIVOS-E. EXIT.
