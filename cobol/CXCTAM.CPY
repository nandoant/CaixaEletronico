000100******************************************************************
000200* COPY        : CXCTAM                                           *
000300* APLICACION  : CAIXA ELETRONICO                                 *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS (CONTAS), UNA      *
000500*             : CUENTA POR REGISTRO, ACCESO RELATIVO POR         *
000600*             : ID-CONTA                                        *
000700* USADO POR   : CXDEPBAT CXSAQBAT CXTRFBAT CXPARBAT CXPARST      *
000800*             : CXAGDMNT CXAGDLOT CXDESFAZ                       *
000900******************************************************************
001000 01  REG-CONTA.
001100     05  CTA-ID-CONTA            PIC 9(09).
001200     05  CTA-TITULAR             PIC X(100).
001300     05  CTA-SALDO               PIC S9(08)V99.
001400     05  CTA-SALDO-INTEIRO REDEFINES CTA-SALDO
001500                                  PIC S9(10).
001600     05  CTA-NUMERO-CONTA        PIC X(20).
001700     05  CTA-ID-USUARIO          PIC 9(09).
001800     05  FILLER                  PIC X(02).
