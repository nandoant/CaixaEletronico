000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : LUCAS AZEVEDO CORREA (LAC)                       *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXFSTAT                                          *
000600* TIPO        : SUBRUTINA                                        *
000700* DESCRIPCION : RUTINA COMUN DE DIAGNOSTICO DE FILE STATUS,      *
000800*             : LLAMADA POR TODOS LOS PROGRAMAS BATCH DEL        *
000900*             : SISTEMA CUANDO UN OPEN/READ/WRITE/REWRITE        *
001000*             : DEVUELVE UN STATUS DISTINTO DE CERO O 97         *
001100* ARCHIVOS    : NO APLICA (NO ABRE ARCHIVOS PROPIOS)             *
001200* PROGRAMA(S) : NINGUNO                                          *
001300* INSTALADO   : 16/03/1987                                       *
001400* BPM/RATIONAL: 241190                                           *
001500******************************************************************
001600*                    R E G I S T R O   D E   C A M B I O S       *
001700******************************************************************
001800* 16/03/1987 LAC 241190 VERSION INICIAL, EXTRAIDA DEL PATRON     *
001900*                       CALL 'DEBD1R00' USADO EN LOS PROGRAMAS   *
002000*                       DE MORA DE TARJETA                       *
002100* 09/07/1990 LAC 241355 SE AGREGA EL CODIGO DE ACCION 'REWRITE'  *
002200*                       A LA LISTA DE ACCIONES RECONOCIDAS       *
002300* 22/11/1998 LAC 241802 REVISION FIN DE SIGLO: WKS-DIAG-ANO      *
002400*                       AMPLIADO A 4 DIGITOS PARA EL CAMBIO DE   *
002500*                       MILENIO (Y2K)                            *
002600* 09/02/2005 RMV 242011 SE AGREGA DISPLAY DE HORA DEL SISTEMA EN *
002700*                       EL MENSAJE PARA FACILITAR EL CRUCE CON   *
002800*                       EL LOG DEL JES                           *
002900* 17/09/2011 RMV 242390 CORRECCION: EL FILLER DE WKS-DIAG-HORA-E *
003000*                       NO SE INICIALIZABA EN BLANCOS            *
003100* 30/04/2019 JPQ 242980 SE AGREGA VALIDACION DE WKS-DIAG-ACAO    *
003200*                       VACIA PARA EVITAR MENSAJE INCOMPLETO     *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     CXFSTAT.
003600 AUTHOR.                         LUCAS AZEVEDO CORREA.
003700 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003800 DATE-WRITTEN.                   16/03/1987.
003900 DATE-COMPILED.                  16/03/1987.
004000 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000*              CAMPOS DE TRABAJO DE LA RUTINA                    *
005100******************************************************************
005200 01  WKS-DIAG-VARIAVEIS.
005300     05  WKS-DIAG-HORA-SIS       PIC 9(08) VALUE ZEROS.
005400     05  WKS-DIAG-HORA-SIS-R REDEFINES WKS-DIAG-HORA-SIS.
005500         10  WKS-DIAG-HH         PIC 9(02).
005600         10  WKS-DIAG-MM         PIC 9(02).
005700         10  WKS-DIAG-SS         PIC 9(02).
005800         10  WKS-DIAG-CS         PIC 9(02).
005900     05  WKS-DIAG-HORA-EDIT.
006000         10  WKS-DIAG-HH-E       PIC 9(02).
006100         10  FILLER              PIC X(01) VALUE ':'.
006200         10  WKS-DIAG-MM-E       PIC 9(02).
006300         10  FILLER              PIC X(01) VALUE ':'.
006400         10  WKS-DIAG-SS-E       PIC 9(02).
006500         10  FILLER              PIC X(04) VALUE SPACES.
006600     05  WKS-DIAG-HORA-R REDEFINES WKS-DIAG-HORA-EDIT
006700                                  PIC X(13).
006800     05  WKS-DIAG-ANO            PIC 9(04) VALUE ZEROS.
006900     05  WKS-DIAG-ANO-R REDEFINES WKS-DIAG-ANO
007000                                  PIC X(04).
007100     05  WKS-DIAG-CONTADOR       PIC 9(04) COMP VALUE ZEROS.
007200     05  FILLER                  PIC X(02) VALUE SPACES.
007300
007400 LINKAGE SECTION.
007500 01  LK-PROGRAMA                 PIC X(08).
007600 01  LK-ARQUIVO                  PIC X(08).
007700 01  LK-ACAO                     PIC X(10).
007800 01  LK-CHAVE                    PIC X(32).
007900 01  LK-FILE-STATUS              PIC X(02).
008000 01  LK-FEEDBACK                 PIC S9(04) COMP-5.
008100
008200******************************************************************
008300 PROCEDURE DIVISION USING LK-PROGRAMA LK-ARQUIVO LK-ACAO
008400                           LK-CHAVE    LK-FILE-STATUS
008500                           LK-FEEDBACK.
008600******************************************************************
008700 000-MAIN SECTION.
008800     PERFORM 100-IMPRIME-DIAGNOSTICO
008900     GOBACK.
009000 000-MAIN-E. EXIT.
009100
009200*                ----- ROTINA DE DIAGNOSTICO -----
009300 100-IMPRIME-DIAGNOSTICO SECTION.
009400     ADD  1 TO WKS-DIAG-CONTADOR
009500     ACCEPT WKS-DIAG-HORA-SIS FROM TIME
009600     MOVE WKS-DIAG-HH TO WKS-DIAG-HH-E
009700     MOVE WKS-DIAG-MM TO WKS-DIAG-MM-E
009800     MOVE WKS-DIAG-SS TO WKS-DIAG-SS-E
009900
010000     IF LK-ACAO = SPACES
010100        MOVE '(N/D)'  TO LK-ACAO
010200     END-IF
010300
010400     DISPLAY '=================================================='
010500             UPON CONSOLE
010600     DISPLAY 'CXFSTAT - ERRO DE E/S ' WKS-DIAG-HORA-R UPON CONSOLE
010700     DISPLAY '  PROGRAMA .......: ' LK-PROGRAMA       UPON CONSOLE
010800     DISPLAY '  ARQUIVO ........: ' LK-ARQUIVO        UPON CONSOLE
010900     DISPLAY '  ACAO ...........: ' LK-ACAO           UPON CONSOLE
011000     DISPLAY '  CHAVE ..........: ' LK-CHAVE          UPON CONSOLE
011100     DISPLAY '  FILE STATUS ....: ' LK-FILE-STATUS    UPON CONSOLE
011200     DISPLAY '  FEEDBACK CODE ..: ' LK-FEEDBACK       UPON CONSOLE
011300     DISPLAY '=================================================='
011400             UPON CONSOLE.
011500 100-IMPRIME-DIAGNOSTICO-E. EXIT.
