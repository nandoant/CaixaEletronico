000100******************************************************************
000200* FECHA       : 07/05/1990                                       *
000300* PROGRAMADOR : LUCAS AZEVEDO CORREA (LAC)                       *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXSAQBAT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTA UM SAQUE INFORMADO POR CARTAO DE ENTRADA   *
000800*             : (SYSIN): VALIDA SALDO E CEDULAS DISPONIVEIS NO   *
000900*             : COFRE, DEBITA O SALDO, REMOVE AS CEDULAS DO      *
001000*             : COFRE GLOBAL E GRAVA O REGISTRO DE OPERACAO COM  *
001100*             : O MEMENTO PARA PERMITIR O DESFAZER POSTERIOR     *
001200* ARCHIVOS    : CONTAS=A,USUARIOS=C,ESTOQUE-GLOBAL=A,            *
001300*             : OPERACOES=A                                      *
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001500* PROGRAMA(S) : CXACTSRV                                         *
001600* INSTALADO   : 07/05/1990                                       *
001700* BPM/RATIONAL: 241310                                           *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 07/05/1990 LAC 241310 VERSION INICIAL - SAQUE EM CONTA COM     *
002200*                       VALIDACAO PREVIA DAS CEDULAS DO COFRE    *
002300* 16/01/1994 LAC 241531 SE AGREGA A VALIDACAO DE AUTORIZACAO     *
002400*                       (TITULAR DA CONTA OU ADMIN)              *
002500* 11/12/1998 LAC 241816 REVISION FIN DE SIGLO: OPE-DH-ANO E      *
002600*                       WKS-HOJE-ANO AMPLIADOS A 4 DIGITOS       *
002700* 05/09/2007 RMV 242110 CORRECAO: A VALIDACAO DE CEDULAS DEVE    *
002800*                       SER COMPLETA ANTES DE QUALQUER REGRAVA   *
002900*                       (NAO PODE FICAR SAQUE PARCIAL NO COFRE)  *
003000* 14/04/2017 RMV 242451 SE AGREGA CONTAGEM DE REGISTROS PARA     *
003100*                       GERAR O PROXIMO ID-OPERACAO              *
003200* 30/01/2023 JPQ 243031 AJUSTE NO LAYOUT DO CARTAO DE ENTRADA    *
003300*                       PARA INCLUIR O LOGIN DO USUARIO ATOR     *
003310* 18/11/2024 JPQ 243098 CORRECAO GRAVE: A FUNCAO PASSADA AO      *
003320*                       CXACTSRV PARA REMOVER CEDULAS NAO        *
003330*                       CONFERIA COM A TABELA DE FUNCOES VALIDAS *
003340*                       (TRUNCAVA PARA 10 POSICOES) E O RETORNO  *
003350*                       DA CHAMADA NUNCA ERA CONFERIDO - O COFRE *
003360*                       FICAVA SEM DEBITAR AS CEDULAS DO SAQUE   *
003370* 18/11/2024 JPQ 243111 CORRECAO: WKS-HOJE-DATA-HORA (9(08)9(06))*
003380*                       RECEBIA O ACCEPT DA DATA (8 DIGITOS) NO  *
003390*                       LADO DIREITO DO CAMPO DE 14 DIGITOS,     *
003395*                       DESLOCANDO O ANO/MES/DIA DO DIARIO.      *
003397*                       CAMPO SEPARADO EM WKS-HOJE-DATA (8) E    *
003398*                       WKS-HOJE-HORA (6), CADA QUAL COM SEU     *
003399*                       PROPRIO ACCEPT, COMO EM CXAGDLOT         *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                     CXSAQBAT.
003700 AUTHOR.                         LUCAS AZEVEDO CORREA.
003800 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003900 DATE-WRITTEN.                   07/05/1990.
004000 DATE-COMPILED.                  07/05/1990.
004100 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CONTAS ASSIGN TO CONTAS
005100            ORGANIZATION  IS RELATIVE
005200            ACCESS        IS RANDOM
005300            RELATIVE KEY  IS WKS-CONTAS-CHAVE
005400            FILE STATUS   IS FS-CONTAS
005500                             FSE-CONTAS.
005600
005700     SELECT USUARIOS ASSIGN TO USUARIOS
005800            ORGANIZATION  IS SEQUENTIAL
005900            ACCESS        IS SEQUENTIAL
006000            FILE STATUS   IS FS-USUARIOS
006100                             FSE-USUARIOS.
006200
006300     SELECT ESTOQUE-GLOBAL ASSIGN TO ESTOQUE
006400            ORGANIZATION  IS SEQUENTIAL
006500            ACCESS        IS SEQUENTIAL
006600            FILE STATUS   IS FS-ESTOQUE
006700                             FSE-ESTOQUE.
006800
006900     SELECT OPERACOES ASSIGN TO OPERACOES
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            ACCESS        IS SEQUENTIAL
007200            FILE STATUS   IS FS-OPERACOES
007300                             FSE-OPERACOES.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007900******************************************************************
008000*   MAESTRO DE CUENTAS
008100 FD  CONTAS.
008200     COPY CXCTAM.
008300*   MAESTRO DE USUARIOS
008400 FD  USUARIOS.
008500     COPY CXUSRM.
008600*   COFRE GLOBAL DE CEDULAS (7 REGISTROS)
008700 FD  ESTOQUE-GLOBAL.
008800     COPY CXESTQ.
008900*   DIARIO DE OPERACOES
009000 FD  OPERACOES.
009100     COPY CXOPEJ.
009200
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009600******************************************************************
009700 01  WKS-FS-STATUS.
009800     05  FS-CONTAS               PIC 9(02) VALUE ZEROS.
009900     05  FSE-CONTAS.
010000         10  FSE-CONTAS-RETURN   PIC S9(04) COMP-5 VALUE 0.
010100         10  FSE-CONTAS-FUNCTION PIC S9(04) COMP-5 VALUE 0.
010200         10  FSE-CONTAS-FEEDBK   PIC S9(04) COMP-5 VALUE 0.
010300     05  FS-USUARIOS             PIC 9(02) VALUE ZEROS.
010400     05  FSE-USUARIOS.
010500         10  FSE-USUAR-RETURN    PIC S9(04) COMP-5 VALUE 0.
010600         10  FSE-USUAR-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
010700         10  FSE-USUAR-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
010800     05  FS-ESTOQUE              PIC 9(02) VALUE ZEROS.
010900     05  FSE-ESTOQUE.
011000         10  FSE-ESTOQ-RETURN    PIC S9(04) COMP-5 VALUE 0.
011100         10  FSE-ESTOQ-FUNCTION  PIC S9(04) COMP-5 VALUE 0.
011200         10  FSE-ESTOQ-FEEDBK    PIC S9(04) COMP-5 VALUE 0.
011300     05  FS-OPERACOES            PIC 9(02) VALUE ZEROS.
011400     05  FSE-OPERACOES.
011500         10  FSE-OPER-RETURN     PIC S9(04) COMP-5 VALUE 0.
011600         10  FSE-OPER-FUNCTION   PIC S9(04) COMP-5 VALUE 0.
011700         10  FSE-OPER-FEEDBK     PIC S9(04) COMP-5 VALUE 0.
011800     05  WKS-CONTAS-CHAVE        PIC 9(09) COMP VALUE ZEROS.
011900     05  FILLER                  PIC X(03) VALUE SPACES.
012000
012100     COPY CXERRW.
012200
012300******************************************************************
012400*              CARTAO DE ENTRADA (SYSIN) DO SAQUE                *
012500******************************************************************
012600 01  WKS-CARTAO-ENTRADA.
012700     05  CE-ID-CONTA              PIC 9(09).
012800     05  CE-VALOR                 PIC S9(08)V99.
012900     05  CE-ATOR-ID-USUARIO       PIC 9(09).
013000     05  CE-USUARIO-LOGIN         PIC X(50).
013100     05  CE-CEDULAS OCCURS 7 TIMES INDEXED BY CE-CED-IDX.
013200         10  CE-CED-VALOR         PIC 9(03).
013300         10  CE-CED-QTD           PIC 9(07).
013400     05  FILLER                   PIC X(03).
013500
013600******************************************************************
013700*              VARIAVEIS DE TRABALHO DO PROGRAMA                 *
013800******************************************************************
013900 01  WKS-SAQBAT-VARIAVEIS.
014000     05  WKS-SALDO-ANTES          PIC S9(08)V99 VALUE ZEROS.
014100     05  WKS-SALDO-ANTES-R REDEFINES WKS-SALDO-ANTES.
014200         10  WKS-SA-INTEIRO       PIC S9(08).
014300         10  WKS-SA-CENTAVOS      PIC 9(02).
014400     05  WKS-CONTADOR-OPERACOES   PIC 9(09) COMP VALUE ZEROS.
014500     05  WKS-CONTADOR-OPERACOES-R REDEFINES
014600                                  WKS-CONTADOR-OPERACOES
014700                                  PIC X(09).
014800     05  WKS-EOF-OPERACOES        PIC X(01) VALUE 'N'.
014900         88  FIM-OPERACOES                  VALUE 'S'.
015000     05  WKS-ACHOU-USUARIO        PIC X(01) VALUE 'N'.
015100         88  ACHOU-USUARIO                  VALUE 'S'.
015200     05  WKS-USUARIO-AUTORIZADO   PIC X(01) VALUE 'N'.
015300         88  USUARIO-AUTORIZADO             VALUE 'S'.
015400     05  WKS-EOF-USUARIOS         PIC X(01) VALUE 'N'.
015500         88  FIM-USUARIOS                   VALUE 'S'.
015600     05  WKS-CEDULA-CURTA         PIC 9(03) VALUE ZEROS.
015700     05  WKS-COD-RETORNO-ABEND    PIC 9(02) VALUE ZEROS.
015800     05  FILLER                   PIC X(03) VALUE SPACES.
015900
016000******************************************************************
016100*              MEMENTO EM MEMORIA DO COFRE (7 LINHAS)            *
016200******************************************************************
016300 01  TAB-MEMENTO-COFRE.
016400     05  MEM-LINHA OCCURS 7 TIMES INDEXED BY MEM-IDX.
016500         10  MEM-VALOR-CEDULA     PIC 9(03).
016600         10  MEM-QUANTIDADE-ANTES PIC 9(07).
016700     05  FILLER                   PIC X(03).
016800
016900******************************************************************
017000*              DATA E HORA DO SISTEMA PARA O DIARIO              *
017100******************************************************************
017200 01  WKS-HOJE-VARIAVEIS.
017210*    18/11/2024 JPQ - DATA E HORA SEPARADAS EM CAMPOS PROPRIOS
017220*    (VER REGISTRO DE CAMBIOS) PARA NAO ESTOURAR O ACCEPT DA
017230*    DATA PARA O LADO ERRADO DE UM CAMPO COMBINADO
017300     05  WKS-HOJE-DATA            PIC 9(08) VALUE ZEROS.
017310     05  WKS-HOJE-DATA-R REDEFINES WKS-HOJE-DATA.
017400         10  WKS-HOJE-ANO         PIC 9(04).
017600         10  WKS-HOJE-MES         PIC 9(02).
017700         10  WKS-HOJE-DIA         PIC 9(02).
017710     05  WKS-HOJE-HORA            PIC 9(06) VALUE ZEROS.
017720     05  WKS-HOJE-HORA-R REDEFINES WKS-HOJE-HORA.
017800         10  WKS-HOJE-HOR         PIC 9(02).
017900         10  WKS-HOJE-MIN         PIC 9(02).
018000         10  WKS-HOJE-SEG         PIC 9(02).
018100     05  FILLER                   PIC X(01) VALUE SPACES.
018200
018300******************************************************************
018400*              LINKAGE PARA CXACTSRV                             *
018500******************************************************************
018600 01  WKS-ACTSRV-FUNCAO            PIC X(10).
018700 01  WKS-ACTSRV-VALOR             PIC S9(08)V99.
018800 01  WKS-ACTSRV-QTD-CEDULA        PIC 9(07) COMP.
018900 01  WKS-ACTSRV-COD-RETORNO       PIC 9(02).
019000 01  WKS-ACTSRV-MENSAGEM          PIC X(40).
019100
019200******************************************************************
019300 PROCEDURE DIVISION.
019400******************************************************************
019500*               S E C C I O N    P R I N C I P A L
019600******************************************************************
019700 000-MAIN SECTION.
019800     PERFORM 100-ABERTURA-ARCHIVOS
019900     PERFORM 200-LE-CARTAO-E-VALIDA
020000     IF WKS-COD-RETORNO-ABEND = ZEROS
020100        PERFORM 300-POSTA-SAQUE
020200     END-IF
020300     PERFORM 900-FECHA-ARCHIVOS
020400     STOP RUN.
020500 000-MAIN-E. EXIT.
020600
020700*          ----- 100 ABRE OS ARCHIVOS DO PROGRAMA -----
020800 100-ABERTURA-ARCHIVOS SECTION.
020900     MOVE 'CXSAQBAT' TO WKS-DIAG-PROGRAMA
021000     OPEN I-O   CONTAS
021100          INPUT  USUARIOS
021200          I-O    ESTOQUE-GLOBAL
021300     IF FS-CONTAS NOT EQUAL 0 AND 97
021400        MOVE 'OPEN'    TO WKS-DIAG-ACAO
021500        MOVE 'CONTAS'  TO WKS-DIAG-ARQUIVO-NOME
021600        MOVE SPACES    TO WKS-DIAG-CHAVE
021700        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
021800                             WKS-DIAG-ARQUIVO-NOME
021900                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
022000                             FS-CONTAS FSE-CONTAS-FEEDBK
022100        MOVE 91 TO WKS-COD-RETORNO-ABEND
022200     END-IF
022300     IF FS-USUARIOS NOT EQUAL 0 AND 97
022400        MOVE 'OPEN'     TO WKS-DIAG-ACAO
022500        MOVE 'USUARIOS' TO WKS-DIAG-ARQUIVO-NOME
022600        MOVE SPACES     TO WKS-DIAG-CHAVE
022700        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
022800                             WKS-DIAG-ARQUIVO-NOME
022900                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
023000                             FS-USUARIOS FSE-USUAR-FEEDBK
023100        MOVE 91 TO WKS-COD-RETORNO-ABEND
023200     END-IF
023300     IF FS-ESTOQUE NOT EQUAL 0 AND 97
023400        MOVE 'OPEN'    TO WKS-DIAG-ACAO
023500        MOVE 'ESTOQUE' TO WKS-DIAG-ARQUIVO-NOME
023600        MOVE SPACES    TO WKS-DIAG-CHAVE
023700        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
023800                             WKS-DIAG-ARQUIVO-NOME
023900                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
024000                             FS-ESTOQUE FSE-ESTOQ-FEEDBK
024100        MOVE 91 TO WKS-COD-RETORNO-ABEND
024200     END-IF
024300     IF WKS-COD-RETORNO-ABEND = ZEROS
024400        PERFORM 120-CONTA-OPERACOES-EXISTENTES
024500     END-IF.
024600 100-ABERTURA-ARCHIVOS-E. EXIT.
024700
024800*          ----- 120 CONTA OS REGISTROS DE OPERACOES -----
024900* 14/04/2017 RMV - USADO PARA GERAR O PROXIMO ID-OPERACAO
025000 120-CONTA-OPERACOES-EXISTENTES SECTION.
025100     MOVE ZEROS TO WKS-CONTADOR-OPERACOES
025200     OPEN INPUT OPERACOES
025300     MOVE 'N' TO WKS-EOF-OPERACOES
025400     PERFORM 130-LE-OPERACAO-CONTADOR UNTIL FIM-OPERACOES
025500     CLOSE OPERACOES.
025600 120-CONTA-OPERACOES-EXISTENTES-E. EXIT.
025700
025800 130-LE-OPERACAO-CONTADOR SECTION.
025900     READ OPERACOES NEXT RECORD
026000         AT END
026100            MOVE 'S' TO WKS-EOF-OPERACOES
026200         NOT AT END
026300            ADD 1 TO WKS-CONTADOR-OPERACOES
026400     END-READ.
026500 130-LE-OPERACAO-CONTADOR-E. EXIT.
026600
026700*          ----- 200 LE O CARTAO DE ENTRADA E VALIDA -----
026800 200-LE-CARTAO-E-VALIDA SECTION.
026900     ACCEPT WKS-CARTAO-ENTRADA FROM SYSIN
027000     MOVE CE-ID-CONTA TO WKS-CONTAS-CHAVE
027100     READ CONTAS
027200         INVALID KEY
027300            MOVE 'CONTA NAO ENCONTRADA' TO WKS-DIAG-CHAVE
027400            MOVE 91 TO WKS-COD-RETORNO-ABEND
027500            DISPLAY '*** CXSAQBAT - CONTA NAO ENCONTRADA: '
027600                    CE-ID-CONTA UPON CONSOLE
027700     END-READ
027800     IF WKS-COD-RETORNO-ABEND = ZEROS
027900        PERFORM 210-VALIDA-AUTORIZACAO
028000     END-IF
028100     IF WKS-COD-RETORNO-ABEND = ZEROS
028200        IF CTA-SALDO < CE-VALOR
028300           MOVE 93 TO WKS-COD-RETORNO-ABEND
028400           DISPLAY '*** CXSAQBAT - SALDO INSUFICIENTE PARA A'
028500                   ' CONTA: ' CE-ID-CONTA UPON CONSOLE
028600        END-IF
028700     END-IF.
028800 200-LE-CARTAO-E-VALIDA-E. EXIT.
028900
029000*          ----- 210 VALIDA A AUTORIZACAO DO ATOR -----
029100* 16/01/1994 LAC - TITULAR DA CONTA OU ADMIN, SENAO REJEITA
029200 210-VALIDA-AUTORIZACAO SECTION.
029300     IF CE-ATOR-ID-USUARIO = ZEROS
029400        SET USUARIO-AUTORIZADO TO TRUE
029500     ELSE
029600        MOVE 'N' TO WKS-EOF-USUARIOS
029700        MOVE 'N' TO WKS-ACHOU-USUARIO
029800        MOVE 'N' TO WKS-USUARIO-AUTORIZADO
029900        PERFORM 220-PROCURA-USUARIO-ATOR UNTIL FIM-USUARIOS
030000                                          OR ACHOU-USUARIO
030100        IF NOT USUARIO-AUTORIZADO
030200           MOVE 92 TO WKS-COD-RETORNO-ABEND
030300           DISPLAY '*** CXSAQBAT - ATOR NAO AUTORIZADO PARA A'
030400                   ' CONTA: ' CE-ID-CONTA UPON CONSOLE
030500        END-IF
030600     END-IF.
030700 210-VALIDA-AUTORIZACAO-E. EXIT.
030800
030900 220-PROCURA-USUARIO-ATOR SECTION.
031000     READ USUARIOS NEXT RECORD
031100         AT END
031200            MOVE 'S' TO WKS-EOF-USUARIOS
031300         NOT AT END
031400            IF USR-ID-USUARIO = CE-ATOR-ID-USUARIO
031500               MOVE 'S' TO WKS-ACHOU-USUARIO
031600               IF USR-ID-USUARIO = CTA-ID-USUARIO
031700                  OR USR-PERFIL-ADMIN
031800                  SET USUARIO-AUTORIZADO TO TRUE
031900               END-IF
032000            END-IF
032100     END-READ.
032200 220-PROCURA-USUARIO-ATOR-E. EXIT.
032300
032400*          ----- 300 POSTA O SAQUE -----
032500* 05/09/2007 RMV - A VALIDACAO COMPLETA DO COFRE (305) TERMINA
032600*                  ANTES QUE QUALQUER REGISTRO SEJA REGRAVADO
032700 300-POSTA-SAQUE SECTION.
032800     MOVE CTA-SALDO TO WKS-SALDO-ANTES
032900     SET MEM-IDX TO 1
033000     PERFORM 305-VALIDA-LINHA-COFRE 7 TIMES
033100     IF WKS-COD-RETORNO-ABEND = ZEROS
033200        MOVE 'DEBITAR'  TO WKS-ACTSRV-FUNCAO
033300        MOVE CE-VALOR   TO WKS-ACTSRV-VALOR
033400        MOVE ZEROS      TO WKS-ACTSRV-QTD-CEDULA
033500        CALL 'CXACTSRV' USING WKS-ACTSRV-FUNCAO
033600                              REG-CONTA REG-ESTOQUE
033700                              WKS-ACTSRV-VALOR
033800                              WKS-ACTSRV-QTD-CEDULA
033900                              WKS-ACTSRV-COD-RETORNO
034000                              WKS-ACTSRV-MENSAGEM
034100        REWRITE REG-CONTA
034200           INVALID KEY
034300              DISPLAY '*** CXSAQBAT - ERRO NO REWRITE DE'
034400                      ' CONTAS' UPON CONSOLE
034500        END-REWRITE
034600        CLOSE ESTOQUE-GLOBAL
034700        OPEN I-O ESTOQUE-GLOBAL
034800        SET MEM-IDX TO 1
034900        PERFORM 310-REMOVE-LINHA-COFRE 7 TIMES
035000        PERFORM 400-GRAVA-OPERACAO
035100     END-IF.
035200 300-POSTA-SAQUE-E. EXIT.
035300
035400*          ----- 305 VALIDA UMA LINHA DO COFRE GLOBAL -----
035500* VERIFICA SE HA CEDULAS SUFICIENTES, SEM REGRAVAR NADA AINDA
035600 305-VALIDA-LINHA-COFRE SECTION.
035700     READ ESTOQUE-GLOBAL NEXT RECORD
035800     MOVE EST-VALOR-CEDULA TO MEM-VALOR-CEDULA(MEM-IDX)
035900     MOVE EST-QUANTIDADE   TO MEM-QUANTIDADE-ANTES(MEM-IDX)
036000     PERFORM 306-CONFERE-CEDULA-PEDIDA
036100             VARYING CE-CED-IDX FROM 1 BY 1
036200             UNTIL CE-CED-IDX > 7
036300     SET MEM-IDX UP BY 1.
036400 305-VALIDA-LINHA-COFRE-E. EXIT.
036500
036600 306-CONFERE-CEDULA-PEDIDA SECTION.
036700     IF CE-CED-VALOR(CE-CED-IDX) = EST-VALOR-CEDULA
036800        AND CE-CED-QTD(CE-CED-IDX) > 0
036900        AND WKS-COD-RETORNO-ABEND = ZEROS
037000        IF CE-CED-QTD(CE-CED-IDX) > EST-QUANTIDADE
037100           MOVE 94 TO WKS-COD-RETORNO-ABEND
037200           MOVE EST-VALOR-CEDULA TO WKS-CEDULA-CURTA
037300           DISPLAY '*** CXSAQBAT - CEDULAS INSUFICIENTES DE'
037400                   ' R$' WKS-CEDULA-CURTA UPON CONSOLE
037500        END-IF
037600     END-IF.
037700 306-CONFERE-CEDULA-PEDIDA-E. EXIT.
037800
037900*          ----- 310 REMOVE CEDULAS DE UMA LINHA DO COFRE -----
038000 310-REMOVE-LINHA-COFRE SECTION.
038100     READ ESTOQUE-GLOBAL NEXT RECORD
038200     PERFORM 315-REMOVE-CEDULA-SE-INFORMADA
038300             VARYING CE-CED-IDX FROM 1 BY 1
038400             UNTIL CE-CED-IDX > 7
038500     REWRITE REG-ESTOQUE
038600     SET MEM-IDX UP BY 1.
038700 310-REMOVE-LINHA-COFRE-E. EXIT.
038800
038900 315-REMOVE-CEDULA-SE-INFORMADA SECTION.
039000     IF CE-CED-VALOR(CE-CED-IDX) = EST-VALOR-CEDULA
039100        AND CE-CED-QTD(CE-CED-IDX) > 0
039200        MOVE 'DEL-CEDULA'  TO WKS-ACTSRV-FUNCAO
039300        MOVE ZEROS         TO WKS-ACTSRV-VALOR
039400        MOVE CE-CED-QTD(CE-CED-IDX) TO WKS-ACTSRV-QTD-CEDULA
039500        CALL 'CXACTSRV' USING WKS-ACTSRV-FUNCAO
039600                              REG-CONTA REG-ESTOQUE
039700                              WKS-ACTSRV-VALOR
039800                              WKS-ACTSRV-QTD-CEDULA
039900                              WKS-ACTSRV-COD-RETORNO
040000                              WKS-ACTSRV-MENSAGEM
040010*    18/11/2024 JPQ - CONFERE O RETORNO DO CXACTSRV; SEM ISTO O
040020*    COFRE FICAVA SEM DEBITAR AS CEDULAS QUANDO A FUNCAO FALHAVA
040030        IF WKS-ACTSRV-COD-RETORNO NOT = ZEROS
040040           AND WKS-COD-RETORNO-ABEND = ZEROS
040050           MOVE 95 TO WKS-COD-RETORNO-ABEND
040060           DISPLAY '*** CXSAQBAT - FALHA AO REMOVER CEDULA DO'
040070                   ' COFRE - ' WKS-ACTSRV-MENSAGEM UPON CONSOLE
040080        END-IF
040100     END-IF.
040200 315-REMOVE-CEDULA-SE-INFORMADA-E. EXIT.
040300
040400*          ----- 400 GRAVA O REGISTRO NO DIARIO -----
040500 400-GRAVA-OPERACAO SECTION.
040600     ACCEPT WKS-HOJE-DATA      FROM DATE YYYYMMDD
040700     ACCEPT WKS-HOJE-HORA      FROM TIME
040800     ADD 1 TO WKS-CONTADOR-OPERACOES
040900     MOVE WKS-CONTADOR-OPERACOES TO OPE-ID-OPERACAO
041000     SET  OPE-TIPO-SAQUE         TO TRUE
041100     MOVE CE-ID-CONTA            TO OPE-ID-CONTA-ORIGEM
041200     MOVE ZEROS                  TO OPE-ID-CONTA-DESTINO
041300     MOVE CE-VALOR               TO OPE-VALOR
041400     MOVE WKS-HOJE-ANO           TO OPE-DH-ANO
041500     MOVE WKS-HOJE-MES           TO OPE-DH-MES
041600     MOVE WKS-HOJE-DIA           TO OPE-DH-DIA
041700     MOVE WKS-HOJE-HOR           TO OPE-DH-HOR
041800     MOVE WKS-HOJE-MIN           TO OPE-DH-MIN
041900     MOVE WKS-HOJE-SEG           TO OPE-DH-SEG
042000     MOVE CE-USUARIO-LOGIN       TO OPE-USUARIO-RESPONSAVEL
042100     SET  OPE-DESFEITA-NAO       TO TRUE
042200     MOVE WKS-SALDO-ANTES        TO OPE-SALDO-ORIGEM-ANTES
042300     MOVE ZEROS                  TO OPE-SALDO-DESTINO-ANTES
042400     PERFORM 410-COPIA-MEMENTO-LINHA
042500             VARYING MEM-IDX FROM 1 BY 1 UNTIL MEM-IDX > 7
042600     OPEN EXTEND OPERACOES
042700     WRITE REG-OPERACAO
042800     CLOSE OPERACOES
042900     DISPLAY 'CXSAQBAT - SAQUE POSTADO, OPERACAO No. '
043000             OPE-ID-OPERACAO UPON CONSOLE.
043100 400-GRAVA-OPERACAO-E. EXIT.
043200
043300 410-COPIA-MEMENTO-LINHA SECTION.
043400     MOVE MEM-VALOR-CEDULA(MEM-IDX)
043500          TO OPE-MEM-VALOR-CEDULA(MEM-IDX)
043600     MOVE MEM-QUANTIDADE-ANTES(MEM-IDX)
043700          TO OPE-MEM-QUANTIDADE-ANTES(MEM-IDX).
043800 410-COPIA-MEMENTO-LINHA-E. EXIT.
043900
044000*          ----- 900 FECHA OS ARCHIVOS DO PROGRAMA -----
044100 900-FECHA-ARCHIVOS SECTION.
044200     CLOSE CONTAS USUARIOS ESTOQUE-GLOBAL
044300     MOVE WKS-COD-RETORNO-ABEND TO RETURN-CODE.
044400 900-FECHA-ARCHIVOS-E. EXIT.
