000100******************************************************************
000200* FECHA       : 15/09/1993                                       *
000300* PROGRAMADOR : ROSANA MOTA VIEIRA (RMV)                         *
000400* APLICACION  : CAIXA ELETRONICO                                 *
000500* PROGRAMA    : CXSAQOPC                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE OPCOES DE SAQUE. LE O COFRE GLOBAL DE   *
000800*             : CEDULAS E, PARA UM VALOR SOLICITADO NO CARTAO DE *
000900*             : ENTRADA, TENTA MONTAR UM DESGLOSE EXATO DE       *
001000*             : CEDULAS POR TRES CAMINHOS DIFERENTES (MENOR-     *
001100*             : PRIMEIRO, MAIOR-PRIMEIRO E INTERMEDIARIO),       *
001200*             : ELIMINA DESGLOSES REPETIDOS E EMITE OS QUE       *
001300*             : FECHAREM EXATAMENTE NO VALOR, DO MENOR PARA O    *
001400*             : MAIOR NUMERO DE CEDULAS. NAO ALTERA O ESTOQUE    *
001500*             : GLOBAL - E UMA CONSULTA, NAO UMA POSTAGEM        *
001600* ARCHIVOS    : ESTOQUE-GLOBAL=A,OPCOES=A                        *
001700* ACCION (ES) : A=ACTUALIZA, R=REPORTE                           *
001800* PROGRAMA(S) : (NENHUM)                                         *
001900* INSTALADO   : 15/09/1993                                       *
002000* BPM/RATIONAL: 241560                                           *
002100******************************************************************
002200*                    R E G I S T R O   D E   C A M B I O S       *
002300******************************************************************
002400* 15/09/1993 RMV 241560 VERSION INICIAL - TRES ESTRATEGIAS DE    *
002500*                       DESGLOSE MAIS ELIMINACAO DE DUPLICADOS   *
002600* 19/12/1998 RMV 241825 REVISION FIN DE SIGLO: CAMPOS DE DATA    *
002700*                       DO CARTAO DE ENTRADA AMPLIADOS           *
002800* 08/03/2011 RMV 242210 SE AGREGA A ESTRATEGIA INTERMEDIARIA     *
002900*                       (DIVIDE NO PONTO MEDIO DA TABELA)        *
003000* 30/07/2020 JPQ 242630 CORRECAO: A ORDENACAO FINAL DEVE DEIXAR  *
003100*                       OS DESGLOSES SEM EXITO NO FIM DA LISTA   *
003110* 18/11/2024 JPQ 242910 CORRECAO: O ID DO DESGLOSE (720) COLIDIA *
003120*                       ENTRE COMBINACOES DIFERENTES COM O MESMO *
003130*                       TOTAL DE NOTAS - A FORMULA SO SOMAVA O   *
003140*                       VALOR DA CEDULA E A QTD, SEM PESAR PELA  *
003150*                       POSICAO NA TABELA. TROCADO POR ACUMULO   *
003160*                       POSICIONAL (BASE 31) QUE DIFERENCIA A    *
003170*                       COMPOSICAO, NAO SO O TOTAL DE NOTAS      *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                     CXSAQOPC.
003500 AUTHOR.                         ROSANA MOTA VIEIRA.
003600 INSTALLATION.                   CAIXA ELETRONICO - BATCH.
003700 DATE-WRITTEN.                   15/09/1993.
003800 DATE-COMPILED.                  15/09/1993.
003900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ESTOQUE-GLOBAL ASSIGN TO ESTOQUE
004900            ORGANIZATION  IS SEQUENTIAL
005000            ACCESS        IS SEQUENTIAL
005100            FILE STATUS   IS FS-ESTOQUE
005200                              FSE-ESTOQUE.
005300
005400     SELECT OPCOES ASSIGN TO OPCOES
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            ACCESS        IS SEQUENTIAL
005700            FILE STATUS   IS FS-OPCOES.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100******************************************************************
006200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006300******************************************************************
006400*   COFRE GLOBAL DE CEDULAS (7 LINHAS, UMA POR DENOMINACAO)
006500 FD  ESTOQUE-GLOBAL.
006600     COPY CXESTQ.
006700*   RELATORIO DE COMBINACOES DE SAQUE
006800 FD  OPCOES.
006900 01  REG-OPCOES.
007000     05  OPC-ID-COMBINACAO       PIC 9(09).
007100     05  FILLER                  PIC X(01).
007200     05  OPC-QTD-NOTAS-TOTAL     PIC 9(07).
007300     05  FILLER                  PIC X(01).
007400     05  OPC-ESTRATEGIA          PIC X(12).
007500     05  FILLER                  PIC X(01).
007600     05  OPC-CEDULAS OCCURS 7 TIMES.
007700         10  OPC-CED-VALOR       PIC 9(03).
007800         10  FILLER              PIC X(01).
007900         10  OPC-CED-QTD         PIC 9(05).
008000         10  FILLER              PIC X(01).
008100     05  FILLER                  PIC X(05).
008200
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008600******************************************************************
008700 01  WKS-FS-STATUS.
008800     05  FS-ESTOQUE               PIC 9(02) VALUE ZEROS.
008900     05  FSE-ESTOQUE.
009000         10  FSE-ESTQ-RETURN      PIC S9(04) COMP-5 VALUE 0.
009100         10  FSE-ESTQ-FUNCTION    PIC S9(04) COMP-5 VALUE 0.
009200         10  FSE-ESTQ-FEEDBK      PIC S9(04) COMP-5 VALUE 0.
009300     05  FS-OPCOES                PIC 9(02) VALUE ZEROS.
009400     05  FILLER                   PIC X(03) VALUE SPACES.
009500
009600     COPY CXERRW.
009700
009800******************************************************************
009900*         CARTAO DE ENTRADA (SYSIN) DO PROGRAMA                  *
010000******************************************************************
010100 01  WKS-CARTAO-ENTRADA.
010200     05  CE-ID-CONTA              PIC 9(09).
010300     05  CE-VALOR                 PIC 9(07).
010400     05  CE-VALOR-R REDEFINES CE-VALOR.
010500         10  CE-VALOR-MILHAR      PIC 9(04).
010600         10  CE-VALOR-CENTENA     PIC 9(03).
010700     05  FILLER                   PIC X(64).
010800
010900******************************************************************
011000*              TABELA DE TRABALHO DO ESTOQUE LIDO                *
011100******************************************************************
011200     COPY CXCEDT.
011300
011400******************************************************************
011500*         CANDIDATOS DE DESGLOSE - UM POR ESTRATEGIA (1-3)       *
011600******************************************************************
011700 01  WKS-RESULTADOS.
011800     05  WKS-RESULTADO OCCURS 3 TIMES.
011900         10  RES-SUCESSO          PIC X(01) VALUE 'N'.
012000             88  RES-SUCESSO-SIM         VALUE 'S'.
012100         10  RES-ESTRATEGIA       PIC X(12) VALUE SPACES.
012200         10  RES-TOTAL-NOTAS      PIC 9(07) COMP VALUE ZEROS.
012300         10  RES-NOTAS OCCURS 7 TIMES
012400                                  PIC 9(07) COMP VALUE ZEROS.
012500     05  FILLER                   PIC X(05) VALUE SPACES.
012600
012700 01  WKS-RESULTADO-TEMP.
012800     05  RES-SUCESSO-T            PIC X(01) VALUE 'N'.
012900     05  RES-ESTRATEGIA-T         PIC X(12) VALUE SPACES.
013000     05  RES-TOTAL-NOTAS-T        PIC 9(07) COMP VALUE ZEROS.
013100     05  RES-NOTAS-T OCCURS 7 TIMES
013200                                  PIC 9(07) COMP VALUE ZEROS.
013300
013400******************************************************************
013500*              VARIAVEIS DE TRABALHO DO PROGRAMA                 *
013600******************************************************************
013700 01  WKS-SAQOPC-VARIAVEIS.
013800     05  WKS-VALOR-RESTANTE       PIC 9(07) COMP VALUE ZEROS.
013900     05  WKS-VALOR-RESTANTE-R REDEFINES WKS-VALOR-RESTANTE
014000                                  PIC X(04).
014100     05  WKS-NOTAS-CALC           PIC 9(07) COMP VALUE ZEROS.
014200     05  WKS-NOTAS-TOMAR          PIC 9(07) COMP VALUE ZEROS.
014300     05  WKS-SOMA-NOTAS           PIC 9(07) COMP VALUE ZEROS.
014400     05  WKS-ID-COMBINACAO        PIC 9(09) COMP VALUE ZEROS.
014500     05  WKS-ID-COMBINACAO-R REDEFINES WKS-ID-COMBINACAO
014600                                  PIC X(04).
014700     05  WKS-NOME-ESTRATEGIA      PIC X(12) VALUE SPACES.
014800     05  WKS-CONTADOR-COMBINACOES
014900                                  PIC 9(01) COMP VALUE ZEROS.
015000     05  WKS-CONTADOR-COMBINACOES-R REDEFINES
015100                                  WKS-CONTADOR-COMBINACOES
015200                                  PIC X(01).
015300     05  WKS-CANDIDATO-ATUAL      PIC 9(01) COMP VALUE ZEROS.
015400     05  WKS-IDX-DENOM            PIC 9(01) COMP VALUE ZEROS.
015500     05  WKS-IDX-LEITURA          PIC 9(01) COMP VALUE ZEROS.
015600     05  WKS-MID                  PIC 9(01) COMP VALUE ZEROS.
015700     05  WKS-INICIO-SUPERIOR      PIC 9(01) COMP VALUE ZEROS.
015800     05  WKS-POS-A                PIC 9(01) COMP VALUE ZEROS.
015900     05  WKS-POS-B                PIC 9(01) COMP VALUE ZEROS.
016000     05  WKS-COD-RETORNO-ABEND    PIC 9(02) VALUE ZEROS.
016100     05  FILLER                   PIC X(04) VALUE SPACES.
016200
016300******************************************************************
016400 PROCEDURE DIVISION.
016500******************************************************************
016600*               S E C C I O N    P R I N C I P A L
016700******************************************************************
016800 000-MAIN SECTION.
016900     PERFORM 100-ABERTURA-ARCHIVOS
017000     IF WKS-COD-RETORNO-ABEND = ZEROS
017100        PERFORM 200-CARREGA-ESTOQUE
017200        PERFORM 300-ESTRATEGIA-MENOR-PRIMEIRO
017300        PERFORM 400-ESTRATEGIA-MAIOR-PRIMEIRO
017400        PERFORM 500-ESTRATEGIA-INTERMEDIARIA
017500        PERFORM 600-ELIMINA-DUPLICADOS
017600        PERFORM 650-ORDENA-POR-QTD-NOTAS
017700        PERFORM 700-EMITE-COMBINACOES
017800     END-IF
017900     PERFORM 900-FECHA-ARCHIVOS
018000     STOP RUN.
018100 000-MAIN-E. EXIT.
018200
018300*          ----- 100 ABRE OS ARCHIVOS DO PROGRAMA -----
018400 100-ABERTURA-ARCHIVOS SECTION.
018500     MOVE 'CXSAQOPC' TO WKS-DIAG-PROGRAMA
018600     ACCEPT WKS-CARTAO-ENTRADA FROM SYSIN
018700     OPEN INPUT  ESTOQUE-GLOBAL
018800          OUTPUT OPCOES
018900     IF FS-ESTOQUE NOT EQUAL 0 AND 97
019000        MOVE 'OPEN'    TO WKS-DIAG-ACAO
019100        MOVE 'ESTOQUE' TO WKS-DIAG-ARQUIVO-NOME
019200        MOVE SPACES    TO WKS-DIAG-CHAVE
019300        CALL 'CXFSTAT' USING WKS-DIAG-PROGRAMA
019400                             WKS-DIAG-ARQUIVO-NOME
019500                             WKS-DIAG-ACAO WKS-DIAG-CHAVE
019600                             FS-ESTOQUE FSE-ESTQ-FEEDBK
019700        MOVE 91 TO WKS-COD-RETORNO-ABEND
019800     END-IF.
019900 100-ABERTURA-ARCHIVOS-E. EXIT.
020000
020100*          ----- 200 CARREGA O ESTOQUE NA TABELA DE TRABALHO -----
020200 200-CARREGA-ESTOQUE SECTION.
020300     PERFORM 210-LE-UMA-LINHA-ESTOQUE
020400         VARYING WKS-IDX-LEITURA FROM 1 BY 1
020500         UNTIL WKS-IDX-LEITURA > 7.
020600 200-CARREGA-ESTOQUE-E. EXIT.
020700
020800 210-LE-UMA-LINHA-ESTOQUE SECTION.
020900     READ ESTOQUE-GLOBAL
021000         AT END
021100            MOVE 92 TO WKS-COD-RETORNO-ABEND
021200         NOT AT END
021300            MOVE EST-VALOR-CEDULA TO
021400                 CED-VALOR-CEDULA (WKS-IDX-LEITURA)
021500            MOVE EST-QUANTIDADE  TO
021600                 CED-QUANTIDADE-NOTAS (WKS-IDX-LEITURA)
021700     END-READ.
021800 210-LE-UMA-LINHA-ESTOQUE-E. EXIT.
021900
022000*          ----- 300 ESTRATEGIA MENOR-PRIMEIRO -----
022100* PERCORRE AS DENOMINACOES DA MENOR PARA A MAIOR
022200 300-ESTRATEGIA-MENOR-PRIMEIRO SECTION.
022300     MOVE CE-VALOR         TO WKS-VALOR-RESTANTE
022400     MOVE 1                TO WKS-CANDIDATO-ATUAL
022500     MOVE 'SMALL-FIRST  '  TO WKS-NOME-ESTRATEGIA
022600     PERFORM 310-ZERA-NOTAS-CANDIDATO
022700     PERFORM 800-TOMA-NOTAS-DE-UMA-DENOMINACAO
022800         VARYING WKS-IDX-DENOM FROM 1 BY 1
022900         UNTIL WKS-IDX-DENOM > 7
023000     PERFORM 380-FECHA-CANDIDATO.
023100 300-ESTRATEGIA-MENOR-PRIMEIRO-E. EXIT.
023200
023300*          ----- 310 ZERA O DESGLOSE DE UM CANDIDATO -----
023400 310-ZERA-NOTAS-CANDIDATO SECTION.
023500     MOVE 'N'    TO RES-SUCESSO (WKS-CANDIDATO-ATUAL)
023600     MOVE SPACES TO RES-ESTRATEGIA (WKS-CANDIDATO-ATUAL)
023700     MOVE ZEROS  TO RES-TOTAL-NOTAS (WKS-CANDIDATO-ATUAL)
023800     PERFORM 315-ZERA-UMA-NOTA
023900         VARYING WKS-IDX-DENOM FROM 1 BY 1
024000         UNTIL WKS-IDX-DENOM > 7.
024100 310-ZERA-NOTAS-CANDIDATO-E. EXIT.
024200
024300 315-ZERA-UMA-NOTA SECTION.
024400     MOVE ZEROS TO RES-NOTAS (WKS-CANDIDATO-ATUAL WKS-IDX-DENOM).
024500 315-ZERA-UMA-NOTA-E. EXIT.
024600
024700*          ----- 380 FECHA UM CANDIDATO JA CALCULADO -----
024800* SO MARCA SUCESSO SE O VALOR RESTANTE FECHOU EXATAMENTE EM ZERO
024900 380-FECHA-CANDIDATO SECTION.
025000     IF WKS-VALOR-RESTANTE = ZEROS
025100        MOVE 'S' TO RES-SUCESSO (WKS-CANDIDATO-ATUAL)
025200        MOVE WKS-NOME-ESTRATEGIA
025300             TO RES-ESTRATEGIA (WKS-CANDIDATO-ATUAL)
025400        MOVE ZEROS TO WKS-SOMA-NOTAS
025500        PERFORM 385-SOMA-UMA-NOTA
025600            VARYING WKS-IDX-DENOM FROM 1 BY 1
025700            UNTIL WKS-IDX-DENOM > 7
025800        MOVE WKS-SOMA-NOTAS
025900             TO RES-TOTAL-NOTAS (WKS-CANDIDATO-ATUAL)
026000     END-IF.
026100 380-FECHA-CANDIDATO-E. EXIT.
026200
026300 385-SOMA-UMA-NOTA SECTION.
026400     ADD RES-NOTAS (WKS-CANDIDATO-ATUAL WKS-IDX-DENOM)
026500         TO WKS-SOMA-NOTAS.
026600 385-SOMA-UMA-NOTA-E. EXIT.
026700
026800*          ----- 400 ESTRATEGIA MAIOR-PRIMEIRO -----
026900* PERCORRE AS DENOMINACOES DA MAIOR PARA A MENOR
027000 400-ESTRATEGIA-MAIOR-PRIMEIRO SECTION.
027100     MOVE CE-VALOR         TO WKS-VALOR-RESTANTE
027200     MOVE 2                TO WKS-CANDIDATO-ATUAL
027300     MOVE 'BIG-FIRST    '  TO WKS-NOME-ESTRATEGIA
027400     PERFORM 310-ZERA-NOTAS-CANDIDATO
027500     PERFORM 800-TOMA-NOTAS-DE-UMA-DENOMINACAO
027600         VARYING WKS-IDX-DENOM FROM 7 BY -1
027700         UNTIL WKS-IDX-DENOM < 1
027800     PERFORM 380-FECHA-CANDIDATO.
027900 400-ESTRATEGIA-MAIOR-PRIMEIRO-E. EXIT.
028000
028100*          ----- 500 ESTRATEGIA INTERMEDIARIA -----
028200* 08/03/2011 RMV - DIVIDE A TABELA NO PONTO MEDIO (7/2=3):
028300* PRIMEIRO CONSOME A METADE SUPERIOR (4 A 7) SUBINDO, DEPOIS
028400* A METADE INFERIOR (3 A 1) DESCENDO, SE AINDA SOBRAR VALOR
028500 500-ESTRATEGIA-INTERMEDIARIA SECTION.
028600     MOVE CE-VALOR         TO WKS-VALOR-RESTANTE
028700     MOVE 3                TO WKS-CANDIDATO-ATUAL
028800     MOVE 'INTERMEDIATE '  TO WKS-NOME-ESTRATEGIA
028900     PERFORM 310-ZERA-NOTAS-CANDIDATO
029000     COMPUTE WKS-MID = 7 / 2
029100     COMPUTE WKS-INICIO-SUPERIOR = WKS-MID + 1
029200     PERFORM 800-TOMA-NOTAS-DE-UMA-DENOMINACAO
029300         VARYING WKS-IDX-DENOM FROM WKS-INICIO-SUPERIOR BY 1
029400         UNTIL WKS-IDX-DENOM > 7
029500     PERFORM 800-TOMA-NOTAS-DE-UMA-DENOMINACAO
029600         VARYING WKS-IDX-DENOM FROM WKS-MID BY -1
029700         UNTIL WKS-IDX-DENOM < 1
029800     PERFORM 380-FECHA-CANDIDATO.
029900 500-ESTRATEGIA-INTERMEDIARIA-E. EXIT.
030000
030100*          ----- 600 ELIMINA DESGLOSES DUPLICADOS -----
030200* SE DUAS ESTRATEGIAS CHEGAREM AO MESMO DESGLOSE, MANTEM A
030300* PRIMEIRA E DESCARTA A(S) DEMAIS
030400 600-ELIMINA-DUPLICADOS SECTION.
030500     IF RES-SUCESSO (1) = 'S' AND RES-SUCESSO (2) = 'S'
030600        PERFORM 610-COMPARA-1-2
030700     END-IF
030800     IF RES-SUCESSO (1) = 'S' AND RES-SUCESSO (3) = 'S'
030900        PERFORM 620-COMPARA-1-3
031000     END-IF
031100     IF RES-SUCESSO (2) = 'S' AND RES-SUCESSO (3) = 'S'
031200        PERFORM 630-COMPARA-2-3
031300     END-IF.
031400 600-ELIMINA-DUPLICADOS-E. EXIT.
031500
031600 610-COMPARA-1-2 SECTION.
031700     IF RES-NOTAS (1 1) = RES-NOTAS (2 1)
031800        AND RES-NOTAS (1 2) = RES-NOTAS (2 2)
031900        AND RES-NOTAS (1 3) = RES-NOTAS (2 3)
032000        AND RES-NOTAS (1 4) = RES-NOTAS (2 4)
032100        AND RES-NOTAS (1 5) = RES-NOTAS (2 5)
032200        AND RES-NOTAS (1 6) = RES-NOTAS (2 6)
032300        AND RES-NOTAS (1 7) = RES-NOTAS (2 7)
032400        MOVE 'N' TO RES-SUCESSO (2)
032500     END-IF.
032600 610-COMPARA-1-2-E. EXIT.
032700
032800 620-COMPARA-1-3 SECTION.
032900     IF RES-NOTAS (1 1) = RES-NOTAS (3 1)
033000        AND RES-NOTAS (1 2) = RES-NOTAS (3 2)
033100        AND RES-NOTAS (1 3) = RES-NOTAS (3 3)
033200        AND RES-NOTAS (1 4) = RES-NOTAS (3 4)
033300        AND RES-NOTAS (1 5) = RES-NOTAS (3 5)
033400        AND RES-NOTAS (1 6) = RES-NOTAS (3 6)
033500        AND RES-NOTAS (1 7) = RES-NOTAS (3 7)
033600        MOVE 'N' TO RES-SUCESSO (3)
033700     END-IF.
033800 620-COMPARA-1-3-E. EXIT.
033900
034000 630-COMPARA-2-3 SECTION.
034100     IF RES-NOTAS (2 1) = RES-NOTAS (3 1)
034200        AND RES-NOTAS (2 2) = RES-NOTAS (3 2)
034300        AND RES-NOTAS (2 3) = RES-NOTAS (3 3)
034400        AND RES-NOTAS (2 4) = RES-NOTAS (3 4)
034500        AND RES-NOTAS (2 5) = RES-NOTAS (3 5)
034600        AND RES-NOTAS (2 6) = RES-NOTAS (3 6)
034700        AND RES-NOTAS (2 7) = RES-NOTAS (3 7)
034800        MOVE 'N' TO RES-SUCESSO (3)
034900     END-IF.
035000 630-COMPARA-2-3-E. EXIT.
035100
035200*          ----- 650 ORDENA OS CANDIDATOS POR QTD DE NOTAS -----
035300* 30/07/2020 JPQ - OS SEM EXITO FICAM SEMPRE NO FIM DA LISTA
035400 650-ORDENA-POR-QTD-NOTAS SECTION.
035500     MOVE 1 TO WKS-POS-A
035600     MOVE 2 TO WKS-POS-B
035700     PERFORM 660-COMPARA-E-TROCA
035800     MOVE 2 TO WKS-POS-A
035900     MOVE 3 TO WKS-POS-B
036000     PERFORM 660-COMPARA-E-TROCA
036100     MOVE 1 TO WKS-POS-A
036200     MOVE 2 TO WKS-POS-B
036300     PERFORM 660-COMPARA-E-TROCA.
036400 650-ORDENA-POR-QTD-NOTAS-E. EXIT.
036500
036600 660-COMPARA-E-TROCA SECTION.
036700     EVALUATE TRUE
036800         WHEN RES-SUCESSO (WKS-POS-B) = 'S'
036900              AND RES-SUCESSO (WKS-POS-A) = 'N'
037000              PERFORM 670-TROCA-CANDIDATOS
037100         WHEN RES-SUCESSO (WKS-POS-A) = 'S'
037200              AND RES-SUCESSO (WKS-POS-B) = 'S'
037300              AND RES-TOTAL-NOTAS (WKS-POS-A) >
037400                  RES-TOTAL-NOTAS (WKS-POS-B)
037500              PERFORM 670-TROCA-CANDIDATOS
037600         WHEN OTHER
037700              CONTINUE
037800     END-EVALUATE.
037900 660-COMPARA-E-TROCA-E. EXIT.
038000
038100 670-TROCA-CANDIDATOS SECTION.
038200     MOVE WKS-RESULTADO (WKS-POS-A) TO WKS-RESULTADO-TEMP
038300     MOVE WKS-RESULTADO (WKS-POS-B) TO WKS-RESULTADO (WKS-POS-A)
038400     MOVE WKS-RESULTADO-TEMP        TO WKS-RESULTADO (WKS-POS-B).
038500 670-TROCA-CANDIDATOS-E. EXIT.
038600
038700*          ----- 700 EMITE OS DESGLOSES COM EXITO -----
038800 700-EMITE-COMBINACOES SECTION.
038900     MOVE ZEROS TO WKS-CONTADOR-COMBINACOES
039000     PERFORM 710-EMITE-UMA-COMBINACAO
039100         VARYING WKS-CANDIDATO-ATUAL FROM 1 BY 1
039200         UNTIL WKS-CANDIDATO-ATUAL > 3
039300     IF WKS-CONTADOR-COMBINACOES = ZEROS
039400        DISPLAY '*** CXSAQOPC - NENHUM DESGLOSE EXATO PARA '
039500                'O VALOR SOLICITADO' UPON CONSOLE
039600     END-IF.
039700 700-EMITE-COMBINACOES-E. EXIT.
039800
039900 710-EMITE-UMA-COMBINACAO SECTION.
040000     IF RES-SUCESSO (WKS-CANDIDATO-ATUAL) = 'S'
040100        ADD 1 TO WKS-CONTADOR-COMBINACOES
040200        MOVE ZEROS TO WKS-ID-COMBINACAO
040300        PERFORM 720-ACUMULA-ID-DENOMINACAO
040400            VARYING WKS-IDX-DENOM FROM 1 BY 1
040500            UNTIL WKS-IDX-DENOM > 7
040600        MOVE WKS-ID-COMBINACAO TO OPC-ID-COMBINACAO
040700        MOVE RES-TOTAL-NOTAS (WKS-CANDIDATO-ATUAL)
040800                                TO OPC-QTD-NOTAS-TOTAL
040900        MOVE RES-ESTRATEGIA (WKS-CANDIDATO-ATUAL)
041000                                TO OPC-ESTRATEGIA
041100        PERFORM 730-COPIA-UMA-CEDULA
041200            VARYING WKS-IDX-DENOM FROM 1 BY 1
041300            UNTIL WKS-IDX-DENOM > 7
041400        WRITE REG-OPCOES
041500     END-IF.
041600 710-EMITE-UMA-COMBINACAO-E. EXIT.
041700
041800 720-ACUMULA-ID-DENOMINACAO SECTION.
041810* 18/11/2024 JPQ - ACUMULO POSICIONAL: CADA DENOMINACAO PESA
041820* PELA SUA POSICAO NA TABELA (BASE 31), NAO SO PELO VALOR DA
041830* CEDULA, PARA QUE DUAS COMPOSICOES DIFERENTES COM O MESMO
041840* TOTAL DE NOTAS NUNCA GEREM O MESMO ID-COMBINACAO. O CAMPO
041850* PIC 9(09) COMP TRUNCA SOZINHO AS ORDENS ACIMA DE 9 DIGITOS
041900     COMPUTE WKS-ID-COMBINACAO =
042000             (WKS-ID-COMBINACAO * 31) +
042100             RES-NOTAS (WKS-CANDIDATO-ATUAL WKS-IDX-DENOM).
042200 720-ACUMULA-ID-DENOMINACAO-E. EXIT.
042300
042400 730-COPIA-UMA-CEDULA SECTION.
042500     MOVE CED-VALOR-CEDULA (WKS-IDX-DENOM)
042600                             TO OPC-CED-VALOR (WKS-IDX-DENOM)
042700     MOVE RES-NOTAS (WKS-CANDIDATO-ATUAL WKS-IDX-DENOM)
042800                             TO OPC-CED-QTD (WKS-IDX-DENOM).
042900 730-COPIA-UMA-CEDULA-E. EXIT.
043000
043100*          ----- 800 TOMA AS NOTAS DE UMA DENOMINACAO -----
043200* ROTINA COMUM AS TRES ESTRATEGIAS. TOMA O MAXIMO POSSIVEL DA
043300* DENOMINACAO WKS-IDX-DENOM SEM ESTOURAR O ESTOQUE NEM O VALOR
043400* RESTANTE, E ABATE O VALOR TOMADO DO VALOR RESTANTE
043500 800-TOMA-NOTAS-DE-UMA-DENOMINACAO SECTION.
043600     IF WKS-VALOR-RESTANTE > ZEROS
043700        COMPUTE WKS-NOTAS-CALC = WKS-VALOR-RESTANTE /
043800                CED-VALOR-CEDULA (WKS-IDX-DENOM)
043900        IF WKS-NOTAS-CALC > CED-QUANTIDADE-NOTAS (WKS-IDX-DENOM)
044000           MOVE CED-QUANTIDADE-NOTAS (WKS-IDX-DENOM)
044100                TO WKS-NOTAS-TOMAR
044200        ELSE
044300           MOVE WKS-NOTAS-CALC TO WKS-NOTAS-TOMAR
044400        END-IF
044500        MOVE WKS-NOTAS-TOMAR
044600             TO RES-NOTAS (WKS-CANDIDATO-ATUAL WKS-IDX-DENOM)
044700        COMPUTE WKS-VALOR-RESTANTE = WKS-VALOR-RESTANTE -
044800                (WKS-NOTAS-TOMAR *
044900                 CED-VALOR-CEDULA (WKS-IDX-DENOM))
045000     ELSE
045100        MOVE ZEROS TO
045200             RES-NOTAS (WKS-CANDIDATO-ATUAL WKS-IDX-DENOM)
045300     END-IF.
045400 800-TOMA-NOTAS-DE-UMA-DENOMINACAO-E. EXIT.
045500
045600*          ----- 900 FECHA OS ARCHIVOS DO PROGRAMA -----
045700 900-FECHA-ARCHIVOS SECTION.
045800     CLOSE ESTOQUE-GLOBAL OPCOES
045900     DISPLAY 'CXSAQOPC - COMBINACOES EXATAS ENCONTRADAS: '
046000             WKS-CONTADOR-COMBINACOES UPON CONSOLE
046100     MOVE WKS-COD-RETORNO-ABEND TO RETURN-CODE.
046200 900-FECHA-ARCHIVOS-E. EXIT.
